000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RBOA0004.
000600 AUTHOR.         L. COSTA.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   18/03/1994.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100*----------------------------------------------------------------*
001200*    PROGRAM-ID..: RBOA0004.                                     *
001300*    ANALYST.....: L. COSTA                                      *
001400*    PROGRAMMER..: L. COSTA                                      *
001500*    DATE........: 18/03/1994                                    *
001600*----------------------------------------------------------------*
001700*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
001800*----------------------------------------------------------------*
001900*    GOAL........: MAIN BURNOUT ANALYZER.  READ THE ENGINEER AND *
002000*                  INCIDENT FILES, BUILD THE INCIDENT-TO-USER     *
002100*                  MAP FOR THE ANALYSIS WINDOW, SCORE EACH        *
002200*                  ENGINEER ON THE THREE BURNOUT DIMENSIONS       *
002300*                  (BLENDING IN THE RBOA0001 SLACK METRICS WHEN   *
002400*                  PRESENT AND FLAGGING RBOA0002 CODE ACTIVITY),  *
002500*                  WRITE ONE ANALYSIS RECORD PER ENGINEER, ROLL   *
002600*                  THE RESULTS INTO A TEAM-INSIGHTS RECORD, AND   *
002700*                  PRINT THE BURNOUT SUMMARY REPORT.              *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   USERS           00104       RBOAUSR1         *
003100*                   INCIDENTS       00156       RBOAINC1         *
003200*                   SLACK-METRICS   00150       RBOASLK1         *
003300*                   GITHUB-METRICS  00132       RBOAGIT1         *
003400*                   ANALYSIS-OUT    00350       RBOAANL1         *
003500*                   TEAM-INSIGHTS-O 00080       RBOATMI1         *
003600*                   SUMMARY-REPORT  00132       (PRINT LINE)     *
003700*----------------------------------------------------------------*
003800*    TABLE DB2...:  NONE.                                        *
003900*----------------------------------------------------------------*
004000*    MAINTENANCE LOG                                             *
004100*    DATE       BY       DESCRIPTION                             *
004200*    ---------- -------- --------------------------------------- *
004300*    18/03/1994 L.COSTA  ORIGINAL - INCIDENT SCORING ONLY, NO     *
004400*                        SLACK OR GITHUB BLEND YET                *
004500*    19/05/1996 L.COSTA  +SLACK SCORE BLEND (RBOA0001 OUTPUT),    *
004600*                        +GITHUB-FLAG (RBOA0002 OUTPUT), +TEAM    *
004700*                        INSIGHTS AND SUMMARY REPORT SECTIONS     *
004800*    22/11/1998 T.ALVES  Y2K REVIEW - INC-CREATED-DATE IS 8-DIGIT *
004900*                        CCYYMMDD, PSEUDO-CALENDAR WINDOW TEST    *
005000*                        RECHECKED AND FOUND SAFE                 *
005100*    04/03/2003 C.SOUZA  TICKET RBOA-0018 - TEAM STATUS CRITICAL  *
005200*                        TIER ADDED (3 OR MORE HIGH-RISK USERS OR *
005300*                        HIGH-RISK PERCENT OVER 25)               *
005400*----------------------------------------------------------------*
005500*================================================================*
005600*           E N V I R O N M E N T      D I V I S I O N           *
005700*================================================================*
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS RBOA-ALPHA-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
006300
006400 INPUT-OUTPUT SECTION.
006500 FILE-CONTROL.
006600
006700     SELECT USERS           ASSIGN TO RBOA-S-USR
006800      ORGANIZATION IS      SEQUENTIAL
006900      ACCESS MODE   IS     SEQUENTIAL
007000      FILE STATUS   IS     WRK-FS-USERS.
007100
007200     SELECT INCIDENTS       ASSIGN TO RBOA-S-INC
007300      ORGANIZATION IS      SEQUENTIAL
007400      ACCESS MODE   IS     SEQUENTIAL
007500      FILE STATUS   IS     WRK-FS-INCIDENTS.
007600
007700     SELECT SLACK-METRICS   ASSIGN TO RBOA-S-SLK
007800      ORGANIZATION IS      SEQUENTIAL
007900      ACCESS MODE   IS     SEQUENTIAL
008000      FILE STATUS   IS     WRK-FS-SLACK.
008100
008200     SELECT GITHUB-METRICS  ASSIGN TO RBOA-S-GIT
008300      ORGANIZATION IS      SEQUENTIAL
008400      ACCESS MODE   IS     SEQUENTIAL
008500      FILE STATUS   IS     WRK-FS-GITHUB.
008600
008700     SELECT ANALYSIS-OUT    ASSIGN TO RBOA-S-ANL
008800      ORGANIZATION IS      SEQUENTIAL
008900      ACCESS MODE   IS     SEQUENTIAL
009000      FILE STATUS   IS     WRK-FS-ANALYSIS.
009100
009200     SELECT TEAM-INSIGHTS-OUT ASSIGN TO RBOA-S-TMI
009300      ORGANIZATION IS      SEQUENTIAL
009400      ACCESS MODE   IS     SEQUENTIAL
009500      FILE STATUS   IS     WRK-FS-TEAMINS.
009600
009700     SELECT SUMMARY-REPORT  ASSIGN TO RBOA-S-RPT
009800      ORGANIZATION IS      LINE SEQUENTIAL
009900      ACCESS MODE   IS     SEQUENTIAL
010000      FILE STATUS   IS     WRK-FS-REPORT.
010100
010200*================================================================*
010300*                  D A T A      D I V I S I O N                  *
010400*================================================================*
010500 DATA DIVISION.
010600 FILE SECTION.
010700*
010800 FD  USERS
010900     RECORDING MODE IS F
011000     LABEL RECORD   IS STANDARD
011100     BLOCK CONTAINS 00 RECORDS.
011200 01  FD-REG-USERS              PIC X(104).
011300
011400 FD  INCIDENTS
011500     RECORDING MODE IS F
011600     LABEL RECORD   IS STANDARD
011700     BLOCK CONTAINS 00 RECORDS.
011800 01  FD-REG-INCIDENTS          PIC X(156).
011900
012000 FD  SLACK-METRICS
012100     RECORDING MODE IS F
012200     LABEL RECORD   IS STANDARD
012300     BLOCK CONTAINS 00 RECORDS.
012400 01  FD-REG-SLACK-METRICS      PIC X(150).
012500
012600 FD  GITHUB-METRICS
012700     RECORDING MODE IS F
012800     LABEL RECORD   IS STANDARD
012900     BLOCK CONTAINS 00 RECORDS.
013000 01  FD-REG-GITHUB-METRICS     PIC X(132).
013100
013200 FD  ANALYSIS-OUT
013300     RECORDING MODE IS F
013400     LABEL RECORD   IS STANDARD
013500     BLOCK CONTAINS 00 RECORDS.
013600 01  FD-REG-ANALYSIS-OUT       PIC X(350).
013700
013800 FD  TEAM-INSIGHTS-OUT
013900     RECORDING MODE IS F
014000     LABEL RECORD   IS STANDARD
014100     BLOCK CONTAINS 00 RECORDS.
014200 01  FD-REG-TEAM-INSIGHTS      PIC X(080).
014300
014400 FD  SUMMARY-REPORT
014500     RECORDING MODE IS F
014600     LABEL RECORD   IS STANDARD.
014700 01  FD-REG-SUMMARY-REPORT     PIC X(132).
014800
014900*-----------------------------------------------------------------*
015000*                  WORKING-STORAGE SECTION                        *
015100*-----------------------------------------------------------------*
015200 WORKING-STORAGE SECTION.
015300
015400 77  WRK-USR-REGS-COUNTER               PIC 9(06) COMP VALUE ZEROS.
015500 77  WRK-INC-REGS-COUNTER                PIC 9(06) COMP VALUE ZEROS.
015600 77  WRK-ANL-REGS-COUNTER                PIC 9(06) COMP VALUE ZEROS.
015700 77  WRK-USR-EOF                        PIC X(03) VALUE SPACES.
015800     88  WRK-USR-EOF-YES                     VALUE 'END'.
015900 77  WRK-INC-EOF                        PIC X(03) VALUE SPACES.
016000     88  WRK-INC-EOF-YES                     VALUE 'END'.
016100 77  WRK-SLK-EOF                        PIC X(03) VALUE SPACES.
016200     88  WRK-SLK-EOF-YES                     VALUE 'END'.
016300 77  WRK-GIT-EOF                        PIC X(03) VALUE SPACES.
016400     88  WRK-GIT-EOF-YES                     VALUE 'END'.
016500
016600*DATA FOR ERROR LOG:
016700 01  WRK-ERROR-LOG.
016800     03  WRK-PROGRAM                    PIC X(08) VALUE
016900                                                 'RBOA0004'  .
017000     03  WRK-ERROR-MSG                  PIC X(30) VALUE SPACES.
017100     03  WRK-ERROR-CODE                 PIC X(30) VALUE SPACES.
017200     03  WRK-ERROR-DATE                 PIC X(10) VALUE SPACES.
017300     03  WRK-ERROR-TIME                 PIC X(08) VALUE SPACES.
017400     03  FILLER                         PIC X(04) VALUE SPACES.
017500
017600*ABENDING PROGRAM:
017700 77  WRK-ABEND-PGM                      PIC X(08) VALUE
017800                                                 'ABENDPGM'  .
017900
018000 01  WRK-FILE-STATUS.
018100     03  WRK-FS-USERS                   PIC 9(02) VALUE ZEROS.
018200     03  WRK-FS-INCIDENTS               PIC 9(02) VALUE ZEROS.
018300     03  WRK-FS-SLACK                   PIC 9(02) VALUE ZEROS.
018400     03  WRK-FS-GITHUB                  PIC 9(02) VALUE ZEROS.
018500     03  WRK-FS-ANALYSIS                PIC 9(02) VALUE ZEROS.
018600     03  WRK-FS-TEAMINS                 PIC 9(02) VALUE ZEROS.
018700     03  WRK-FS-REPORT                  PIC 9(02) VALUE ZEROS.
018800     03  FILLER                         PIC X(04) VALUE SPACES.
018900
019000 01  WRK-USR-REG.
019100     COPY RBOAUSR1.
019200
019300 01  WRK-INC-REG.
019400     COPY RBOAINC1.
019500
019600 01  WRK-SLK-REG.
019700     COPY RBOASLK1.
019800
019900 01  WRK-GIT-REG.
020000     COPY RBOAGIT1.
020100
020200 01  WRK-ANL-REG.
020300     COPY RBOAANL1.
020400
020500 01  WRK-TMI-REG.
020600     COPY RBOATMI1.
020700
020800*----------------------------------------------------------------*
020900*    RUN PARAMETERS (NO PARAMETER FILE FOR THIS STEP - HARD      *
021000*    CODED SHOP CONSTANTS, SAME AS THE OTHER RBOA STEPS).        *
021100*----------------------------------------------------------------*
021200 01  WRK-RUN-PARMS.
021300     03  WRK-RUN-DATE                   PIC 9(08) VALUE ZEROS.
021400     03  WRK-DAYS-TO-ANALYZE            PIC 9(03) COMP
021500                                                 VALUE 030.
021600     03  WRK-INCLUDE-SLACK-FLAG         PIC X VALUE 'Y'.
021700         88  WRK-INCLUDE-SLACK              VALUE 'Y'.
021800     03  WRK-INCLUDE-GITHUB-FLAG        PIC X VALUE 'Y'.
021900         88  WRK-INCLUDE-GITHUB             VALUE 'Y'.
022000     03  FILLER                         PIC X(04) VALUE SPACES.
022100
022200*----------------------------------------------------------------*
022300*    U1 CONFIGURATION DEFAULTS - SEVERITY WEIGHTS, BUSINESS       *
022400*    HOURS, DIMENSION WEIGHTS, FACTOR THRESHOLDS, RISK CUTOFFS.   *
022500*----------------------------------------------------------------*
022600 77  WRK-SEV1-WEIGHT                    PIC 9V9 VALUE 3.0.
022700 77  WRK-SEV2-WEIGHT                    PIC 9V9 VALUE 2.0.
022800 77  WRK-SEV3-WEIGHT                    PIC 9V9 VALUE 1.5.
022900 77  WRK-SEV4-WEIGHT                    PIC 9V9 VALUE 1.0.
023000 77  WRK-BUS-START-HOUR                 PIC 9(02) COMP VALUE 09.
023100 77  WRK-BUS-END-HOUR                   PIC 9(02) COMP VALUE 17.
023200
023300 77  WRK-FREQ-HIGH                      PIC 9(05)V9(04)
023400                                                 VALUE 10.0000.
023500 77  WRK-FREQ-MEDIUM                    PIC 9(05)V9(04)
023600                                                 VALUE 6.0000.
023700 77  WRK-AH-HIGH                        PIC 9(05)V9(04)
023800                                                 VALUE 0.3000.
023900 77  WRK-AH-MEDIUM                      PIC 9(05)V9(04)
024000                                                 VALUE 0.1500.
024100 77  WRK-RESOL-HIGH                     PIC 9(05)V9(04)
024200                                                 VALUE 4.0000.
024300 77  WRK-RESOL-MEDIUM                   PIC 9(05)V9(04)
024400                                                 VALUE 2.0000.
024500 77  WRK-ESC-HIGH                       PIC 9(05)V9(04)
024600                                                 VALUE 0.4000.
024700 77  WRK-ESC-MEDIUM                     PIC 9(05)V9(04)
024800                                                 VALUE 0.2000.
024900
025000 77  WRK-EE-WEIGHT                      PIC 9V99 VALUE 0.40.
025100 77  WRK-DP-WEIGHT                      PIC 9V99 VALUE 0.30.
025200 77  WRK-PA-WEIGHT                      PIC 9V99 VALUE 0.30.
025300 77  WRK-INC-BLEND-WEIGHT               PIC 9V99 VALUE 0.70.
025400 77  WRK-SLACK-BLEND-WEIGHT             PIC 9V99 VALUE 0.30.
025500
025600 77  WRK-RISK-HIGH-THRESH               PIC 99V9(02) VALUE 7.00.
025700 77  WRK-RISK-MED-THRESH                PIC 99V9(02) VALUE 4.00.
025800
025900 77  WRK-SLK-EE-WEIGHT                  PIC 9V99 VALUE 0.35.
026000 77  WRK-SLK-DP-WEIGHT                  PIC 9V99 VALUE 0.30.
026100 77  WRK-SLK-PA-WEIGHT                  PIC 9V99 VALUE 0.35.
026200
026300*----------------------------------------------------------------*
026400*    WORKING DATA FOR THE SYSTEM DATE AND TIME.                  *
026500*----------------------------------------------------------------*
026600 01  WRK-SYSTEM-DATE.
026700     03  YY                             PIC 9(02) VALUE ZEROS.
026800     03  MM                             PIC 9(02) VALUE ZEROS.
026900     03  DD                             PIC 9(02) VALUE ZEROS.
027000*
027100 01  WRK-DATE-FORMATTED.
027200     03  DD-FORMATTED                   PIC 9(02) VALUE ZEROS.
027300     03  FILLER                         PIC X(01) VALUE '-'.
027400     03  MM-FORMATTED                   PIC 9(02) VALUE ZEROS.
027500     03  FILLER                         PIC X(01) VALUE '-'.
027600     03  YYYY-FORMATTED                 PIC 9(04) VALUE ZEROS.
027700*
027800 01  WRK-SYSTEM-TIME.
027900     03  HOUR                           PIC 9(02) VALUE ZEROS.
028000     03  MINUTE                         PIC 9(02) VALUE ZEROS.
028100     03  SECOND                         PIC 9(02) VALUE ZEROS.
028200     03  HUNDREDTH                      PIC 9(02) VALUE ZEROS.
028300*
028400 01  WRK-TIME-FORMATTED.
028500     03  HOUR-FORMATTED                 PIC 9(02) VALUE ZEROS.
028600     03  FILLER                         PIC X(01) VALUE ':'.
028700     03  MINUTE-FORMATTED               PIC 9(02) VALUE ZEROS.
028800     03  FILLER                         PIC X(01) VALUE ':'.
028900     03  SECOND-FORMATTED               PIC 9(02) VALUE ZEROS.
029000
029100*----------------------------------------------------------------*
029200*    A SINGLE NUMERIC VIEW OF THE RUN DATE, USED BOTH FOR THE     *
029300*    DEFAULT RUN-DATE PARAMETER AND FOR THE FINALIZE BANNER.      *
029400*----------------------------------------------------------------*
029500 01  WRK-SYSTEM-DATE-NUM-R REDEFINES    WRK-SYSTEM-DATE.
029600     03  WRK-SYSTEM-DATE-NUM            PIC 9(06).
029700
029800*----------------------------------------------------------------*
029900*    THIS SHOP'S 30-DAY-MONTH PSEUDO-CALENDAR (SAME IDIOM AS      *
030000*    RBOA0002'S COMMIT-CLUSTERING TEST), USED HERE TO TEST THE    *
030100*    INCIDENT-WINDOW CUTOFF AGAINST THE RUN DATE.  A TRUE DAY IS  *
030200*    NEVER OFF BY MORE THAN A DAY OR TWO A MONTH, WELL INSIDE THE *
030300*    30-DAY DEFAULT WINDOW WE ARE TESTING FOR.                   *
030400*----------------------------------------------------------------*
030500 01  WRK-RUN-DATE-R REDEFINES           WRK-RUN-DATE.
030600     03  WRK-RUN-YYYY                   PIC 9(04).
030700     03  WRK-RUN-MM                     PIC 9(02).
030800     03  WRK-RUN-DD                     PIC 9(02).
030900
031000 77  WRK-RUN-DAY-NUMBER                 PIC 9(09) COMP
031100                                                 VALUE ZEROS.
031200 77  WRK-CUTOFF-DAY-NUMBER              PIC S9(09) COMP
031300                                                 VALUE ZEROS.
031400 77  WRK-INC-DAY-NUMBER                 PIC 9(09) COMP
031500                                                 VALUE ZEROS.
031600
031700*----------------------------------------------------------------*
031800*    INCIDENT WORK AREA FOR DERIVING THE U2 FIELDS AS EACH        *
031900*    INCIDENT RECORD IS READ.                                    *
032000*----------------------------------------------------------------*
032100 01  WRK-INC-DATE-SAVE.
032200     03  WRK-INC-DATE-NUM                PIC 9(08).
032300 01  WRK-INC-DATE-SAVE-R REDEFINES       WRK-INC-DATE-SAVE.
032400     03  WRK-INC-DATE-YYYY               PIC 9(04).
032500     03  WRK-INC-DATE-MM                 PIC 9(02).
032600     03  WRK-INC-DATE-DD                 PIC 9(02).
032700
032800 01  WRK-RESOL-TIME-SAVE.
032900     03  WRK-RESOL-TIME-NUM              PIC 9(06).
033000 01  WRK-RESOL-TIME-SAVE-R REDEFINES     WRK-RESOL-TIME-SAVE.
033100     03  WRK-RESOL-TIME-HH                PIC 9(02).
033200     03  WRK-RESOL-TIME-MM                PIC 9(02).
033300     03  WRK-RESOL-TIME-SS                PIC 9(02).
033400
033500 01  WRK-START-TIME-SAVE.
033600     03  WRK-START-TIME-NUM              PIC 9(06).
033700 01  WRK-START-TIME-SAVE-R REDEFINES     WRK-START-TIME-SAVE.
033800     03  WRK-START-TIME-HH                PIC 9(02).
033900     03  WRK-START-TIME-MM                PIC 9(02).
034000     03  WRK-START-TIME-SS                PIC 9(02).
034100*----------------------------------------------------------------*
034200*    STARTED/RESOLVED DATE SAVE AREAS - USED WITH THE TIME SAVE   *
034300*    AREAS ABOVE AND THE SAME 30-DAY-MONTH PSEUDO-CALENDAR AS     *
034400*    RBOA0002'S 2260-TRACK-CLUSTER TO TURN DURATION-MINUTES INTO  *
034500*    A TRUE FULL-TIMESTAMP DIFFERENCE, NOT JUST AN HH:MM GAP, SO  *
034600*    A RESPONSE SPANNING MIDNIGHT IS NOT LOST.                    *
034700*----------------------------------------------------------------*
034800 01  WRK-STARTED-DATE-SAVE               PIC 9(08) VALUE ZEROS.
034900 01  WRK-STARTED-DATE-SAVE-R REDEFINES   WRK-STARTED-DATE-SAVE.
035000     03  WRK-STARTED-DATE-YYYY           PIC 9(04).
035100     03  WRK-STARTED-DATE-MM             PIC 9(02).
035200     03  WRK-STARTED-DATE-DD             PIC 9(02).
035300
035400 01  WRK-RESOLVED-DATE-SAVE              PIC 9(08) VALUE ZEROS.
035500 01  WRK-RESOLVED-DATE-SAVE-R REDEFINES  WRK-RESOLVED-DATE-SAVE.
035600     03  WRK-RESOLVED-DATE-YYYY          PIC 9(04).
035700     03  WRK-RESOLVED-DATE-MM            PIC 9(02).
035800     03  WRK-RESOLVED-DATE-DD            PIC 9(02).
035900
036000 77  WRK-STARTED-DAY-NUMBER              PIC 9(09) COMP
036100                                                 VALUE ZEROS.
036200 77  WRK-RESOLVED-DAY-NUMBER             PIC 9(09) COMP
036300                                                 VALUE ZEROS.
036400 77  WRK-STARTED-ABS-MINUTES             PIC 9(09) COMP
036500                                                 VALUE ZEROS.
036600 77  WRK-RESOLVED-ABS-MINUTES            PIC 9(09) COMP
036700                                                 VALUE ZEROS.
036800
036900 77  WRK-INC-DURATION-MIN                PIC S9(05)V9(02)
037000                                                 VALUE ZEROS.
037100 77  WRK-INC-AH-FLAG-WORK                PIC X VALUE 'N'.
037200     88  WRK-INC-IS-AH-WORK                  VALUE 'Y'.
037300 77  WRK-INC-WKND-FLAG-WORK              PIC X VALUE 'N'.
037400     88  WRK-INC-IS-WKND-WORK                VALUE 'Y'.
037500 77  WRK-INC-SEV-WEIGHT-WORK             PIC 9V9 VALUE ZEROS.
037600
037700*----------------------------------------------------------------*
037800*    IN-MEMORY INCIDENT TABLE - ONE ENTRY PER SURVIVING INCIDENT  *
037900*    (INSIDE THE ANALYSIS WINDOW), BUILT BY 1100-LOAD-INCIDENTS   *
038000*    AND SCANNED ONCE PER USER BY 2200-FIND-USER-INCIDENTS.       *
038100*----------------------------------------------------------------*
038200 01  WRK-INCIDENT-TABLE.
038300     03  WRK-INC-ENTRY OCCURS 2000 TIMES.
038400         05  WRK-INC-CREATED-BY          PIC X(10).
038500         05  WRK-INC-STARTED-BY          PIC X(10).
038600         05  WRK-INC-RESOLVED-BY         PIC X(10).
038700         05  WRK-INC-TBL-DURATION        PIC S9(05)V9(02).
038800         05  WRK-INC-TBL-AH-FLAG         PIC X.
038900             88  WRK-INC-TBL-IS-AH           VALUE 'Y'.
039000         05  WRK-INC-TBL-ESC-FLAG        PIC X.
039100             88  WRK-INC-TBL-IS-ESC          VALUE 'Y'.
039200         05  WRK-INC-TBL-SEV-WEIGHT      PIC 9V9.
039300     03  FILLER                          PIC X(04) VALUE SPACES.
039400
039500 77  WRK-INC-TBL-COUNT                   PIC 9(04) COMP
039600                                                 VALUE ZEROS.
039700 77  WRK-INC-IX                          PIC 9(04) COMP
039800                                                 VALUE ZEROS.
039900
040000*----------------------------------------------------------------*
040100*    IN-MEMORY SLACK-METRICS TABLE, KEYED BY E-MAIL, BUILT BY     *
040200*    1200-LOAD-SLACK-TABLE AND SCANNED BY 2500-BLEND-SLACK-SCORE. *
040300*----------------------------------------------------------------*
040400 01  WRK-SLACK-TABLE.
040500     03  WRK-SLK-ENTRY OCCURS 200 TIMES.
040600         05  WRK-SLK-TBL-EMAIL           PIC X(40).
040700         05  WRK-SLK-TBL-MSGS-PER-DAY    PIC 9(04)V9(02).
040800         05  WRK-SLK-TBL-AH-PCT          PIC 9V9(04).
040900         05  WRK-SLK-TBL-WKND-PCT        PIC 9V9(04).
041000         05  WRK-SLK-TBL-CHAN-DIV        PIC 9(03).
041100         05  WRK-SLK-TBL-DM-RATIO        PIC 9V9(04).
041200         05  WRK-SLK-TBL-THREAD-RATE     PIC 9V9(04).
041300         05  WRK-SLK-TBL-AVG-LEN         PIC 9(04)V9(1).
041400         05  WRK-SLK-TBL-PEAK-CONC       PIC 9V9(04).
041500         05  WRK-SLK-TBL-RESP-PATTERN    PIC 99V9(02).
041600         05  WRK-SLK-TBL-AVG-SENT        PIC S9V9(04).
041700         05  WRK-SLK-TBL-NEG-RATIO       PIC 9V9(04).
041800         05  WRK-SLK-TBL-POS-RATIO       PIC 9V9(04).
041900         05  WRK-SLK-TBL-STRESS-RATIO    PIC 9V9(04).
042000         05  WRK-SLK-TBL-VOLATILITY      PIC 9V9(04).
042100     03  FILLER                          PIC X(04) VALUE SPACES.
042200
042300 77  WRK-SLK-TBL-COUNT                   PIC 9(04) COMP
042400                                                 VALUE ZEROS.
042500 77  WRK-SLK-IX                          PIC 9(04) COMP
042600                                                 VALUE ZEROS.
042700 77  WRK-SLK-FOUND-FLAG                  PIC X VALUE 'N'.
042800     88  WRK-SLK-WAS-FOUND                   VALUE 'Y'.
042900
043000*----------------------------------------------------------------*
043100*    IN-MEMORY GITHUB-METRICS E-MAIL TABLE, BUILT BY              *
043200*    1300-LOAD-GITHUB-TABLE - ONLY THE E-MAIL IS KEPT SINCE ALL   *
043300*    THIS STEP NEEDS IS WHETHER CODE METRICS EXIST FOR THE USER.  *
043400*----------------------------------------------------------------*
043500 01  WRK-GITHUB-TABLE.
043600     03  WRK-GIT-TBL-EMAIL OCCURS 200 TIMES PIC X(40).
043700     03  FILLER                          PIC X(04) VALUE SPACES.
043800
043900 77  WRK-GIT-TBL-COUNT                   PIC 9(04) COMP
044000                                                 VALUE ZEROS.
044100 77  WRK-GIT-IX                          PIC 9(04) COMP
044200                                                 VALUE ZEROS.
044300 77  WRK-GIT-FOUND-FLAG                  PIC X VALUE 'N'.
044400     88  WRK-GIT-WAS-FOUND                   VALUE 'Y'.
044500
044600*----------------------------------------------------------------*
044700*    IN-MEMORY RESULTS TABLE - ONE ENTRY PER ENGINEER SCORED,     *
044800*    USED BY 7000-BUILD-TEAM-INSIGHTS AND 6500-WRITE-SUMMARY-     *
044900*    REPORT FOR THE HIGH-RISK-USER SECTION (TOP 5).               *
045000*----------------------------------------------------------------*
045100 01  WRK-RESULTS-TABLE.
045200     03  WRK-RES-ENTRY OCCURS 200 TIMES.
045300         05  WRK-RES-USER-NAME           PIC X(30).
045400         05  WRK-RES-SCORE               PIC 99V9(02).
045500         05  WRK-RES-RISK-LEVEL          PIC X(06).
045600             88  WRK-RES-IS-HIGH             VALUE 'HIGH  '.
045700         05  WRK-RES-INCIDENT-CNT        PIC 9(05).
045800         05  WRK-RES-REC-1               PIC X(60).
045900         05  WRK-RES-REC-2               PIC X(60).
046000         05  WRK-RES-PRINTED-FLAG        PIC X VALUE 'N'.
046100             88  WRK-RES-WAS-PRINTED         VALUE 'Y'.
046200     03  FILLER                          PIC X(04) VALUE SPACES.
046300
046400 77  WRK-RES-COUNT                       PIC 9(04) COMP
046500                                                 VALUE ZEROS.
046600 77  WRK-RES-IX                          PIC 9(04) COMP
046700                                                 VALUE ZEROS.
046800 77  WRK-RES-HIGH-PRINTED                PIC 9(04) COMP
046900                                                 VALUE ZEROS.
047000*----------------------------------------------------------------*
047100*    TOP-5 HIGH-RISK SELECTION WORK AREAS - USED BY 6530 TO PICK  *
047200*    THE 5 HIGHEST-SCORING HIGH-RISK ENTRIES, NOT JUST THE FIRST  *
047300*    5 IN USERS-FILE READ ORDER.                                 *
047400*----------------------------------------------------------------*
047500 77  WRK-HIGH-SEL-IX                     PIC 9(04) COMP
047600                                                 VALUE ZEROS.
047700 77  WRK-HIGH-SEL-SCORE                  PIC 99V9(02)
047800                                                 VALUE ZEROS.
047900
048000*----------------------------------------------------------------*
048100*    PER-USER WORKING FIELDS - THE INCIDENT METRICS, FACTORS AND  *
048200*    DIMENSION SCORES FOR THE ENGINEER CURRENTLY BEING SCORED.    *
048300*----------------------------------------------------------------*
048400 77  WRK-USR-INC-COUNT                   PIC 9(05) COMP
048500                                                 VALUE ZEROS.
048600 77  WRK-USR-AH-COUNT                    PIC 9(05) COMP
048700                                                 VALUE ZEROS.
048800 77  WRK-USR-ESC-COUNT                   PIC 9(05) COMP
048900                                                 VALUE ZEROS.
049000 77  WRK-USR-RESOL-COUNT                 PIC 9(05) COMP
049100                                                 VALUE ZEROS.
049200 77  WRK-USR-WEIGHTED-INC                PIC 9(05)V9(02)
049300                                                 VALUE ZEROS.
049400 77  WRK-USR-DURATION-SUM                PIC 9(07)V9(02)
049500                                                 VALUE ZEROS.
049600
049700 77  WRK-INCID-PER-WEEK                  PIC 9(03)V9(02)
049800                                                 VALUE ZEROS.
049900 77  WRK-AFTER-HOURS-PCT                 PIC 9V9(04) VALUE ZEROS.
050000 77  WRK-AVG-RESOL-HRS                   PIC 9(04)V9(02)
050100                                                 VALUE ZEROS.
050200 77  WRK-ESCALATION-RATE                 PIC 9V9(04) VALUE ZEROS.
050300
050400 77  WRK-FREQ-FACTOR                     PIC 9(02)V9(02)
050500                                                 VALUE ZEROS.
050600 77  WRK-AH-FACTOR                       PIC 9(02)V9(02)
050700                                                 VALUE ZEROS.
050800 77  WRK-RESOL-FACTOR                    PIC 9(02)V9(02)
050900                                                 VALUE ZEROS.
051000 77  WRK-ESC-FACTOR                      PIC 9(02)V9(02)
051100                                                 VALUE ZEROS.
051200
051300 77  WRK-EE-SCORE                        PIC 9(02)V9(02)
051400                                                 VALUE ZEROS.
051500 77  WRK-DP-SCORE                        PIC 9(02)V9(02)
051600                                                 VALUE ZEROS.
051700 77  WRK-PA-SCORE                        PIC 9(02)V9(02)
051800                                                 VALUE ZEROS.
051900 77  WRK-INC-COMPOSITE                   PIC 9(02)V9(02)
052000                                                 VALUE ZEROS.
052100 77  WRK-FINAL-COMPOSITE                 PIC 9(02)V9(02)
052200                                                 VALUE ZEROS.
052300
052400*----------------------------------------------------------------*
052500*    GENERIC FACTOR-INTERPOLATION WORK FIELDS - SHARED BY ALL     *
052600*    FOUR CALLS TO 2410-COMPUTE-FACTOR.                          *
052700*----------------------------------------------------------------*
052800 77  WRK-FACTOR-METRIC                   PIC 9(05)V9(04)
052900                                                 VALUE ZEROS.
053000 77  WRK-FACTOR-MEDIUM                   PIC 9(05)V9(04)
053100                                                 VALUE ZEROS.
053200 77  WRK-FACTOR-HIGH                     PIC 9(05)V9(04)
053300                                                 VALUE ZEROS.
053400 77  WRK-FACTOR-RESULT                   PIC 9(02)V9(02)
053500                                                 VALUE ZEROS.
053600
053700*----------------------------------------------------------------*
053800*    SLACK (U4) SUB-SCORE WORK FIELDS - RECOMPUTED FOR EVERY      *
053900*    ENGINEER WHOSE E-MAIL IS FOUND IN THE SLACK TABLE.           *
054000*----------------------------------------------------------------*
054100 77  WRK-SLK-EE-OVERALL                  PIC 9(02)V9(02)
054200                                                 VALUE ZEROS.
054300 77  WRK-SLK-DP-OVERALL                  PIC 9(02)V9(02)
054400                                                 VALUE ZEROS.
054500 77  WRK-SLK-PA-OVERALL                  PIC 9(02)V9(02)
054600                                                 VALUE ZEROS.
054700 77  WRK-SLK-OVERALL-SCORE               PIC 9(02)V9(02)
054800                                                 VALUE ZEROS.
054900
055000 77  WRK-SLK-SUB1                        PIC S9(03)V9(02)
055100                                                 VALUE ZEROS.
055200 77  WRK-SLK-SUB2                        PIC S9(03)V9(02)
055300                                                 VALUE ZEROS.
055400 77  WRK-SLK-SUB3                        PIC S9(03)V9(02)
055500                                                 VALUE ZEROS.
055600 77  WRK-SLK-SUB4                        PIC S9(03)V9(02)
055700                                                 VALUE ZEROS.
055800 77  WRK-SLK-SUB5                        PIC S9(03)V9(02)
055900                                                 VALUE ZEROS.
056000 77  WRK-SLK-SUB6                        PIC S9(03)V9(02)
056100                                                 VALUE ZEROS.
056200 77  WRK-SLK-SUB7                        PIC S9(03)V9(02)
056300                                                 VALUE ZEROS.
056400
056500*----------------------------------------------------------------*
056600*    TEAM ACCUMULATORS - ONE COUNTER/SUM PER STATISTIC, ROLLED    *
056700*    UP ACROSS THE ENTIRE USER LOOP AND CONSUMED BY               *
056800*    7000-BUILD-TEAM-INSIGHTS AND 6500-WRITE-SUMMARY-REPORT.      *
056900*----------------------------------------------------------------*
057000 01  WRK-TEAM-ACCUM.
057100     03  WRK-TEAM-TOTAL-USERS            PIC 9(05) COMP
057200                                                 VALUE ZEROS.
057300     03  WRK-TEAM-HIGH-COUNT             PIC 9(05) COMP
057400                                                 VALUE ZEROS.
057500     03  WRK-TEAM-MEDIUM-COUNT           PIC 9(05) COMP
057600                                                 VALUE ZEROS.
057700     03  WRK-TEAM-LOW-COUNT              PIC 9(05) COMP
057800                                                 VALUE ZEROS.
057900     03  WRK-TEAM-ACTIVE-USERS           PIC 9(05) COMP
058000                                                 VALUE ZEROS.
058100     03  WRK-TEAM-SCORE-SUM-ALL          PIC 9(07)V9(02) COMP
058200                                                 VALUE ZEROS.
058300     03  WRK-TEAM-SCORE-SUM-ACTIVE       PIC 9(07)V9(02) COMP
058400                                                 VALUE ZEROS.
058500     03  WRK-TEAM-TOTAL-INCIDENTS        PIC 9(07) COMP
058600                                                 VALUE ZEROS.
058700     03  FILLER                          PIC X(04) VALUE SPACES.
058800
058900 77  WRK-TEAM-AVG-ALL                    PIC 99V9(02) VALUE ZEROS.
059000 77  WRK-TEAM-AVG-ACTIVE                 PIC 99V9(02) VALUE ZEROS.
059100 77  WRK-TEAM-ZERO-INC-USERS             PIC 9(05) COMP
059200                                                 VALUE ZEROS.
059300 77  WRK-TEAM-HIGH-RISK-PCT              PIC 9(03)V9(1)
059400                                                 VALUE ZEROS.
059500 77  WRK-TEAM-STATUS-WORK                PIC X(11) VALUE SPACES.
059600     88  WRK-TEAM-CRITICAL                   VALUE 'CRITICAL   '. RBOA0018
059700     88  WRK-TEAM-HIGH-RISK                  VALUE 'HIGH_RISK  '.
059800     88  WRK-TEAM-MEDIUM-RISK                VALUE 'MEDIUM_RISK'.
059900     88  WRK-TEAM-HEALTHY                    VALUE 'HEALTHY    '.
060000
060100*----------------------------------------------------------------*
060200*    PRINT LINE AND SCRATCH FIELDS FOR 6500-WRITE-SUMMARY-REPORT. *
060300*----------------------------------------------------------------*
060400 01  WRK-PRINT-LINE                      PIC X(132) VALUE SPACES.
060500
060600 01  WRK-SCORE-EDIT                      PIC Z9.99.
060700 01  WRK-COUNT-EDIT                      PIC ZZZZ9.
060800
060900*-----------------------------------------------------------------*
061000*                      LINKAGE SECTION                            *
061100*-----------------------------------------------------------------*
061200 LINKAGE SECTION.
061300*================================================================*
061400 PROCEDURE                       DIVISION.
061500*================================================================*
061600*----------------------------------------------------------------*
061700 0000-MAIN-PROCESS               SECTION.
061800*----------------------------------------------------------------*
061900     PERFORM 1000-INITIALIZE.
062000
062100     PERFORM 2000-PROCESS-USER    UNTIL WRK-USR-EOF-YES.
062200
062300     PERFORM 7000-BUILD-TEAM-INSIGHTS.
062400
062500     PERFORM 6500-WRITE-SUMMARY-REPORT.
062600
062700     PERFORM 3000-FINALIZE.
062800*----------------------------------------------------------------*
062900 0000-99-EXIT.                   EXIT.
063000*----------------------------------------------------------------*
063100*----------------------------------------------------------------*
063200 1000-INITIALIZE                 SECTION.
063300*----------------------------------------------------------------*
063400     PERFORM 9000-GET-DATE-TIME.
063500
063600     INITIALIZE WRK-USR-REG
063700                WRK-INC-REG
063800                WRK-SLK-REG
063900                WRK-GIT-REG
064000                WRK-ANL-REG
064100                WRK-TMI-REG.
064200
064300     COMPUTE WRK-RUN-DATE = (YYYY-FORMATTED * 10000) +
064400             (MM-FORMATTED * 100) + DD-FORMATTED.
064500
064600     COMPUTE WRK-RUN-DAY-NUMBER =
064700             (WRK-RUN-YYYY * 360) + (WRK-RUN-MM * 30) +
064800              WRK-RUN-DD.
064900     COMPUTE WRK-CUTOFF-DAY-NUMBER =
065000             WRK-RUN-DAY-NUMBER - WRK-DAYS-TO-ANALYZE.
065100
065200     MOVE ZEROS                     TO WRK-INC-TBL-COUNT
065300                                        WRK-SLK-TBL-COUNT
065400                                        WRK-GIT-TBL-COUNT
065500                                        WRK-RES-COUNT.
065600
065700     MOVE ZEROS                     TO WRK-TEAM-TOTAL-USERS
065800                                        WRK-TEAM-HIGH-COUNT
065900                                        WRK-TEAM-MEDIUM-COUNT
066000                                        WRK-TEAM-LOW-COUNT
066100                                        WRK-TEAM-ACTIVE-USERS
066200                                        WRK-TEAM-SCORE-SUM-ALL
066300                                        WRK-TEAM-SCORE-SUM-ACTIVE
066400                                        WRK-TEAM-TOTAL-INCIDENTS.
066500
066600     OPEN INPUT  USERS
066700                 INCIDENTS
066800                 SLACK-METRICS
066900                 GITHUB-METRICS
067000          OUTPUT ANALYSIS-OUT
067100                 TEAM-INSIGHTS-OUT
067200                 SUMMARY-REPORT.
067300
067400     MOVE 'OPEN FILE USERS'          TO WRK-ERROR-MSG.
067500     PERFORM 8100-TEST-FS-USERS.
067600     MOVE 'OPEN FILE INCIDENTS'      TO WRK-ERROR-MSG.
067700     PERFORM 8200-TEST-FS-INCIDENTS.
067800     MOVE 'OPEN FILE SLACK-METRICS'  TO WRK-ERROR-MSG.
067900     PERFORM 8300-TEST-FS-SLACK.
068000     MOVE 'OPEN FILE GITHUB-METRICS' TO WRK-ERROR-MSG.
068100     PERFORM 8400-TEST-FS-GITHUB.
068200     MOVE 'OPEN FILE ANALYSIS-OUT'   TO WRK-ERROR-MSG.
068300     PERFORM 8500-TEST-FS-ANALYSIS.
068400     MOVE 'OPEN FILE TEAM-INSIGHTS-OUT' TO WRK-ERROR-MSG.
068500     PERFORM 8600-TEST-FS-TEAMINS.
068600     MOVE 'OPEN FILE SUMMARY-REPORT' TO WRK-ERROR-MSG.
068700     PERFORM 8700-TEST-FS-REPORT.
068800
068900     PERFORM 1100-LOAD-INCIDENTS  UNTIL WRK-INC-EOF-YES.
069000     PERFORM 1200-LOAD-SLACK-TABLE UNTIL WRK-SLK-EOF-YES.
069100     PERFORM 1300-LOAD-GITHUB-TABLE UNTIL WRK-GIT-EOF-YES.
069200
069300     PERFORM 2100-READ-USERS.
069400*----------------------------------------------------------------*
069500 1000-99-EXIT.                   EXIT.
069600*----------------------------------------------------------------*
069700*----------------------------------------------------------------*
069800 1100-LOAD-INCIDENTS             SECTION.
069900*----------------------------------------------------------------*
070000*    READ, DERIVE THE U2 FIELDS, WINDOW-FILTER AND STORE EACH     *
070100*    INCIDENT THAT SURVIVES THE ANALYSIS WINDOW.                  *
070200     READ INCIDENTS               INTO WRK-INC-REG.
070300
070400     IF WRK-FS-INCIDENTS           EQUAL 10
070500        MOVE 'END'                 TO WRK-INC-EOF
070600     ELSE
070700        MOVE 'OPEN FILE INCIDENTS' TO WRK-ERROR-MSG
070800        PERFORM 8200-TEST-FS-INCIDENTS
070900        ADD 1                      TO WRK-INC-REGS-COUNTER
071000        PERFORM 1120-DERIVE-INCIDENT-FIELDS
071100        PERFORM 1130-STORE-INCIDENT-IF-IN-WINDOW
071200     END-IF.
071300*----------------------------------------------------------------*
071400 1100-99-EXIT.                   EXIT.
071500*----------------------------------------------------------------*
071600*----------------------------------------------------------------*
071700 1120-DERIVE-INCIDENT-FIELDS       SECTION.
071800*----------------------------------------------------------------*
071900     MOVE 'N'                      TO WRK-INC-AH-FLAG-WORK
072000                                       WRK-INC-WKND-FLAG-WORK.
072100     MOVE ZEROS                    TO WRK-INC-DURATION-MIN.
072200
072300     IF RBOAINC1-INC-CREATED-DOW   EQUAL 6 OR EQUAL 7
072400        MOVE 'Y'                   TO WRK-INC-WKND-FLAG-WORK
072500     END-IF.
072600
072700     IF WRK-INC-IS-WKND-WORK
072800        MOVE 'Y'                   TO WRK-INC-AH-FLAG-WORK
072900     ELSE
073000        IF RBOAINC1-INC-CREATED-TIME  LESS
073100           (WRK-BUS-START-HOUR * 10000)
073200           MOVE 'Y'                TO WRK-INC-AH-FLAG-WORK
073300        ELSE
073400           IF RBOAINC1-INC-CREATED-TIME GREATER EQUAL
073500              (WRK-BUS-END-HOUR * 10000)
073600              MOVE 'Y'             TO WRK-INC-AH-FLAG-WORK
073700           END-IF
073800        END-IF
073900     END-IF.
074000
074100 IF RBOAINC1-INC-STARTED-DATE  GREATER ZEROS AND
074200    RBOAINC1-INC-RESOLVED-DATE GREATER ZEROS
074300    MOVE RBOAINC1-INC-STARTED-DATE   TO WRK-STARTED-DATE-SAVE
074400    MOVE RBOAINC1-INC-RESOLVED-DATE  TO WRK-RESOLVED-DATE-SAVE
074500    MOVE RBOAINC1-INC-STARTED-TIME   TO WRK-START-TIME-NUM
074600    MOVE RBOAINC1-INC-RESOLVED-TIME  TO WRK-RESOL-TIME-NUM
074700    COMPUTE WRK-STARTED-DAY-NUMBER =
074800       (WRK-STARTED-DATE-YYYY * 360) + (WRK-STARTED-DATE-MM * 30) +
074900        WRK-STARTED-DATE-DD
075000    COMPUTE WRK-RESOLVED-DAY-NUMBER =
075100       (WRK-RESOLVED-DATE-YYYY * 360) + (WRK-RESOLVED-DATE-MM * 30) +
075200        WRK-RESOLVED-DATE-DD
075300    COMPUTE WRK-STARTED-ABS-MINUTES =
075400       (WRK-STARTED-DAY-NUMBER * 1440) +
075500       (WRK-START-TIME-HH * 60) + WRK-START-TIME-MM
075600    COMPUTE WRK-RESOLVED-ABS-MINUTES =
075700       (WRK-RESOLVED-DAY-NUMBER * 1440) +
075800       (WRK-RESOL-TIME-HH * 60) + WRK-RESOL-TIME-MM
075900    COMPUTE WRK-INC-DURATION-MIN =
076000       WRK-RESOLVED-ABS-MINUTES - WRK-STARTED-ABS-MINUTES
076100    IF WRK-INC-DURATION-MIN    LESS ZEROS
076200       MOVE ZEROS               TO WRK-INC-DURATION-MIN
076300    END-IF
076400 END-IF.
076500
076600     IF RBOAINC1-INC-SEVERITY      EQUAL 'SEV1'
076700        MOVE WRK-SEV1-WEIGHT        TO WRK-INC-SEV-WEIGHT-WORK
076800     ELSE
076900        IF RBOAINC1-INC-SEVERITY    EQUAL 'SEV2'
077000           MOVE WRK-SEV2-WEIGHT      TO WRK-INC-SEV-WEIGHT-WORK
077100        ELSE
077200           IF RBOAINC1-INC-SEVERITY  EQUAL 'SEV3'
077300              MOVE WRK-SEV3-WEIGHT    TO WRK-INC-SEV-WEIGHT-WORK
077400           ELSE
077500              MOVE WRK-SEV4-WEIGHT    TO WRK-INC-SEV-WEIGHT-WORK
077600           END-IF
077700        END-IF
077800     END-IF.
077900*----------------------------------------------------------------*
078000 1120-99-EXIT.                   EXIT.
078100*----------------------------------------------------------------*
078200*----------------------------------------------------------------*
078300 1130-STORE-INCIDENT-IF-IN-WINDOW  SECTION.
078400*----------------------------------------------------------------*
078500     MOVE RBOAINC1-INC-CREATED-DATE    TO WRK-INC-DATE-NUM.
078600     COMPUTE WRK-INC-DAY-NUMBER =
078700        (WRK-INC-DATE-YYYY * 360) + (WRK-INC-DATE-MM * 30) +
078800         WRK-INC-DATE-DD.
078900
079000     IF WRK-INC-DAY-NUMBER         NOT LESS WRK-CUTOFF-DAY-NUMBER
079100        IF WRK-INC-TBL-COUNT       LESS 2000
079200           ADD 1                   TO WRK-INC-TBL-COUNT
079300           MOVE RBOAINC1-INC-CREATED-BY  TO
079400                 WRK-INC-CREATED-BY (WRK-INC-TBL-COUNT)
079500           MOVE RBOAINC1-INC-STARTED-BY  TO
079600                 WRK-INC-STARTED-BY (WRK-INC-TBL-COUNT)
079700           MOVE RBOAINC1-INC-RESOLVED-BY TO
079800                 WRK-INC-RESOLVED-BY (WRK-INC-TBL-COUNT)
079900           MOVE WRK-INC-DURATION-MIN     TO
080000                 WRK-INC-TBL-DURATION (WRK-INC-TBL-COUNT)
080100           MOVE WRK-INC-AH-FLAG-WORK     TO
080200                 WRK-INC-TBL-AH-FLAG (WRK-INC-TBL-COUNT)
080300           MOVE RBOAINC1-INC-ESCL-FLAG   TO
080400                 WRK-INC-TBL-ESC-FLAG (WRK-INC-TBL-COUNT)
080500           MOVE WRK-INC-SEV-WEIGHT-WORK  TO
080600                 WRK-INC-TBL-SEV-WEIGHT (WRK-INC-TBL-COUNT)
080700           ADD 1                   TO WRK-TEAM-TOTAL-INCIDENTS
080800        END-IF
080900     END-IF.
081000*----------------------------------------------------------------*
081100 1130-99-EXIT.                   EXIT.
081200*----------------------------------------------------------------*
081300*----------------------------------------------------------------*
081400 1200-LOAD-SLACK-TABLE             SECTION.
081500*----------------------------------------------------------------*
081600     READ SLACK-METRICS            INTO WRK-SLK-REG.
081700
081800     IF WRK-FS-SLACK                EQUAL 10
081900        MOVE 'END'                  TO WRK-SLK-EOF
082000     ELSE
082100        MOVE 'OPEN FILE SLACK-METRICS' TO WRK-ERROR-MSG
082200        PERFORM 8300-TEST-FS-SLACK
082300        IF WRK-SLK-TBL-COUNT         LESS 200
082400           ADD 1                     TO WRK-SLK-TBL-COUNT
082500           MOVE RBOASLK1-EMAIL       TO
082600                 WRK-SLK-TBL-EMAIL (WRK-SLK-TBL-COUNT)
082700           MOVE RBOASLK1-MSGS-PER-DAY TO
082800                 WRK-SLK-TBL-MSGS-PER-DAY (WRK-SLK-TBL-COUNT)
082900           MOVE RBOASLK1-AFTER-HOURS-PCT TO
083000                 WRK-SLK-TBL-AH-PCT (WRK-SLK-TBL-COUNT)
083100           MOVE RBOASLK1-WEEKEND-PCT TO
083200                 WRK-SLK-TBL-WKND-PCT (WRK-SLK-TBL-COUNT)
083300           MOVE RBOASLK1-CHAN-DIVERSITY TO
083400                 WRK-SLK-TBL-CHAN-DIV (WRK-SLK-TBL-COUNT)
083500           MOVE RBOASLK1-DM-RATIO    TO
083600                 WRK-SLK-TBL-DM-RATIO (WRK-SLK-TBL-COUNT)
083700           MOVE RBOASLK1-THREAD-PART-RATE TO
083800                 WRK-SLK-TBL-THREAD-RATE (WRK-SLK-TBL-COUNT)
083900           MOVE RBOASLK1-AVG-MSG-LENGTH TO
084000                 WRK-SLK-TBL-AVG-LEN (WRK-SLK-TBL-COUNT)
084100           MOVE RBOASLK1-PEAK-CONCENTR  TO
084200                 WRK-SLK-TBL-PEAK-CONC (WRK-SLK-TBL-COUNT)
084300           MOVE RBOASLK1-RESPONSE-PATTERN TO
084400                 WRK-SLK-TBL-RESP-PATTERN (WRK-SLK-TBL-COUNT)
084500           MOVE RBOASLK1-AVG-SENTIMENT TO
084600                 WRK-SLK-TBL-AVG-SENT (WRK-SLK-TBL-COUNT)
084700           MOVE RBOASLK1-NEG-SENT-RATIO TO
084800                 WRK-SLK-TBL-NEG-RATIO (WRK-SLK-TBL-COUNT)
084900           MOVE RBOASLK1-POS-SENT-RATIO TO
085000                 WRK-SLK-TBL-POS-RATIO (WRK-SLK-TBL-COUNT)
085100           MOVE RBOASLK1-STRESS-RATIO   TO
085200                 WRK-SLK-TBL-STRESS-RATIO (WRK-SLK-TBL-COUNT)
085300          MOVE RBOASLK1-SENT-VOLATILITY TO
085400                WRK-SLK-TBL-VOLATILITY (WRK-SLK-TBL-COUNT)
085500        END-IF
085600     END-IF.
085700*----------------------------------------------------------------*
085800 1200-99-EXIT.                   EXIT.
085900*----------------------------------------------------------------*
086000*----------------------------------------------------------------*
086100 1300-LOAD-GITHUB-TABLE            SECTION.
086200*----------------------------------------------------------------*
086300     READ GITHUB-METRICS           INTO WRK-GIT-REG.
086400
086500     IF WRK-FS-GITHUB                EQUAL 10
086600        MOVE 'END'                   TO WRK-GIT-EOF
086700     ELSE
086800        MOVE 'OPEN FILE GITHUB-METRICS' TO WRK-ERROR-MSG
086900        PERFORM 8400-TEST-FS-GITHUB
087000        IF WRK-GIT-TBL-COUNT          LESS 200
087100           ADD 1                      TO WRK-GIT-TBL-COUNT
087200           MOVE RBOAGIT1-EMAIL        TO
087300                 WRK-GIT-TBL-EMAIL (WRK-GIT-TBL-COUNT)
087400        END-IF
087500     END-IF.
087600*----------------------------------------------------------------*
087700 1300-99-EXIT.                   EXIT.
087800*----------------------------------------------------------------*
087900*----------------------------------------------------------------*
088000 2000-PROCESS-USER                 SECTION.
088100*----------------------------------------------------------------*
088200*    DRIVER - SCORE ONE ENGINEER AND WRITE THE ANALYSIS RECORD.  *
088300     PERFORM 2200-FIND-USER-INCIDENTS.
088400     PERFORM 2300-COMPUTE-USER-METRICS.
088500     PERFORM 2400-SCORE-INCIDENT-DIMENSIONS.
088600
088700     MOVE WRK-INC-COMPOSITE           TO WRK-FINAL-COMPOSITE.
088800     MOVE ZEROS                       TO RBOAANL1-SLACK-SCORE.
088900     MOVE 'N'                         TO RBOAANL1-GITHUB-FLAG.
089000
089100     IF WRK-INCLUDE-SLACK
089200        PERFORM 2500-BLEND-SLACK-SCORE
089300     END-IF.
089400
089500     IF WRK-INCLUDE-GITHUB
089600        PERFORM 2600-SET-GITHUB-FLAG
089700     END-IF.
089800
089900     PERFORM 2700-PICK-RISK-LEVEL.
090000     PERFORM 2800-PICK-RECOMMENDATIONS.
090100     PERFORM 2900-WRITE-ANALYSIS-RECORD.
090200
090300     PERFORM 2100-READ-USERS.
090400*----------------------------------------------------------------*
090500 2000-99-EXIT.                   EXIT.
090600*----------------------------------------------------------------*
090700*----------------------------------------------------------------*
090800 2100-READ-USERS                   SECTION.
090900*----------------------------------------------------------------*
091000     READ USERS                     INTO WRK-USR-REG.
091100
091200     IF WRK-FS-USERS                 EQUAL 10
091300        MOVE 'END'                   TO WRK-USR-EOF
091400     ELSE
091500        MOVE 'OPEN FILE USERS'       TO WRK-ERROR-MSG
091600        PERFORM 8100-TEST-FS-USERS
091700        ADD 1                        TO WRK-USR-REGS-COUNTER
091800     END-IF.
091900*----------------------------------------------------------------*
092000 2100-99-EXIT.                   EXIT.
092100*----------------------------------------------------------------*
092200*----------------------------------------------------------------*
092300 2200-FIND-USER-INCIDENTS          SECTION.
092400*----------------------------------------------------------------*
092500*    U2 MAPPING RULE - AN INCIDENT BELONGS TO THIS ENGINEER WHEN  *
092600*    THE USER-ID APPEARS AS CREATOR, STARTER OR RESOLVER - TEST   *
092700*    AS A SINGLE OR-CONDITION SO IT IS NEVER COUNTED TWICE.       *
092800     MOVE ZEROS                       TO WRK-USR-INC-COUNT
092900                                          WRK-USR-AH-COUNT
093000                                          WRK-USR-ESC-COUNT
093100                                          WRK-USR-RESOL-COUNT
093200                                          WRK-USR-WEIGHTED-INC
093300                                          WRK-USR-DURATION-SUM.
093400
093500     PERFORM 2210-SCAN-ONE-INCIDENT
093600        VARYING WRK-INC-IX FROM 1 BY 1
093700        UNTIL WRK-INC-IX GREATER WRK-INC-TBL-COUNT.
093800*----------------------------------------------------------------*
093900 2200-99-EXIT.                   EXIT.
094000*----------------------------------------------------------------*
094100*----------------------------------------------------------------*
094200 2210-SCAN-ONE-INCIDENT            SECTION.
094300*----------------------------------------------------------------*
094400     IF RBOAUSR1-USER-ID  EQUAL WRK-INC-CREATED-BY (WRK-INC-IX)
094500     OR RBOAUSR1-USER-ID  EQUAL WRK-INC-STARTED-BY (WRK-INC-IX)
094600     OR RBOAUSR1-USER-ID  EQUAL WRK-INC-RESOLVED-BY (WRK-INC-IX)
094700        ADD 1               TO WRK-USR-INC-COUNT
094800        ADD WRK-INC-TBL-SEV-WEIGHT (WRK-INC-IX) TO
094900            WRK-USR-WEIGHTED-INC
095000
095100        IF WRK-INC-TBL-IS-AH (WRK-INC-IX)
095200           ADD 1            TO WRK-USR-AH-COUNT
095300        END-IF
095400
095500        IF WRK-INC-TBL-IS-ESC (WRK-INC-IX)
095600           ADD 1            TO WRK-USR-ESC-COUNT
095700        END-IF
095800
095900        IF WRK-INC-TBL-DURATION (WRK-INC-IX) GREATER ZEROS
096000           ADD 1            TO WRK-USR-RESOL-COUNT
096100           ADD WRK-INC-TBL-DURATION (WRK-INC-IX) TO
096200               WRK-USR-DURATION-SUM
096300        END-IF
096400     END-IF.
096500*----------------------------------------------------------------*
096600 2210-99-EXIT.                   EXIT.
096700*----------------------------------------------------------------*
096800*----------------------------------------------------------------*
096900 2300-COMPUTE-USER-METRICS         SECTION.
097000*----------------------------------------------------------------*
097100     IF WRK-USR-INC-COUNT          EQUAL ZEROS
097200        MOVE ZEROS                 TO WRK-INCID-PER-WEEK
097300                                       WRK-AFTER-HOURS-PCT
097400                                       WRK-AVG-RESOL-HRS
097500                                       WRK-ESCALATION-RATE
097600     ELSE
097700        COMPUTE WRK-INCID-PER-WEEK ROUNDED =
097800           (WRK-USR-WEIGHTED-INC * 7) / WRK-DAYS-TO-ANALYZE
097900
098000        COMPUTE WRK-AFTER-HOURS-PCT ROUNDED =
098100           WRK-USR-AH-COUNT / WRK-USR-INC-COUNT
098200
098300        COMPUTE WRK-ESCALATION-RATE ROUNDED =
098400           WRK-USR-ESC-COUNT / WRK-USR-INC-COUNT
098500
098600        IF WRK-USR-RESOL-COUNT      EQUAL ZEROS
098700           MOVE ZEROS                TO WRK-AVG-RESOL-HRS
098800        ELSE
098900           COMPUTE WRK-AVG-RESOL-HRS ROUNDED =
099000              (WRK-USR-DURATION-SUM / WRK-USR-RESOL-COUNT) / 60
099100        END-IF
099200     END-IF.
099300*----------------------------------------------------------------*
099400 2300-99-EXIT.                   EXIT.
099500*----------------------------------------------------------------*
099600*----------------------------------------------------------------*
099700 2400-SCORE-INCIDENT-DIMENSIONS    SECTION.
099800*----------------------------------------------------------------*
099900     IF WRK-USR-INC-COUNT          EQUAL ZEROS
100000        MOVE ZEROS                  TO WRK-EE-SCORE
100100                                       WRK-DP-SCORE
100200                                       WRK-FREQ-FACTOR
100300                                       WRK-AH-FACTOR
100400                                       WRK-RESOL-FACTOR
100500                                       WRK-ESC-FACTOR
100600                                       WRK-INC-COMPOSITE
100700        MOVE 10.00                   TO WRK-PA-SCORE
100800     ELSE
100900        MOVE WRK-INCID-PER-WEEK      TO WRK-FACTOR-METRIC
101000        MOVE WRK-FREQ-MEDIUM          TO WRK-FACTOR-MEDIUM
101100        MOVE WRK-FREQ-HIGH            TO WRK-FACTOR-HIGH
101200        PERFORM 2410-COMPUTE-FACTOR
101300        MOVE WRK-FACTOR-RESULT        TO WRK-FREQ-FACTOR
101400
101500        MOVE WRK-AFTER-HOURS-PCT      TO WRK-FACTOR-METRIC
101600        MOVE WRK-AH-MEDIUM             TO WRK-FACTOR-MEDIUM
101700        MOVE WRK-AH-HIGH               TO WRK-FACTOR-HIGH
101800        PERFORM 2410-COMPUTE-FACTOR
101900        MOVE WRK-FACTOR-RESULT        TO WRK-AH-FACTOR
102000
102100        MOVE WRK-AVG-RESOL-HRS        TO WRK-FACTOR-METRIC
102200        MOVE WRK-RESOL-MEDIUM          TO WRK-FACTOR-MEDIUM
102300        MOVE WRK-RESOL-HIGH            TO WRK-FACTOR-HIGH
102400        PERFORM 2410-COMPUTE-FACTOR
102500        MOVE WRK-FACTOR-RESULT        TO WRK-RESOL-FACTOR
102600
102700        MOVE WRK-ESCALATION-RATE      TO WRK-FACTOR-METRIC
102800        MOVE WRK-ESC-MEDIUM            TO WRK-FACTOR-MEDIUM
102900        MOVE WRK-ESC-HIGH              TO WRK-FACTOR-HIGH
103000        PERFORM 2410-COMPUTE-FACTOR
103100        MOVE WRK-FACTOR-RESULT        TO WRK-ESC-FACTOR
103200
103300        COMPUTE WRK-EE-SCORE ROUNDED =
103400           (WRK-FREQ-FACTOR + WRK-AH-FACTOR + WRK-RESOL-FACTOR)
103500            / 3
103600        COMPUTE WRK-DP-SCORE ROUNDED =
103700           (WRK-ESC-FACTOR + WRK-AH-FACTOR) / 2
103800        COMPUTE WRK-PA-SCORE ROUNDED =
103900           10 - ((WRK-RESOL-FACTOR + WRK-ESC-FACTOR) / 2)
104000
104100        COMPUTE WRK-INC-COMPOSITE ROUNDED =
104200           (WRK-EE-SCORE * WRK-EE-WEIGHT) +
104300           (WRK-DP-SCORE * WRK-DP-WEIGHT) +
104400           ((10 - WRK-PA-SCORE) * WRK-PA-WEIGHT)
104500
104600        IF WRK-INC-COMPOSITE        GREATER 10.00
104700           MOVE 10.00                TO WRK-INC-COMPOSITE
104800        END-IF
104900     END-IF.
105000*----------------------------------------------------------------*
105100 2400-99-EXIT.                   EXIT.
105200*----------------------------------------------------------------*
105300*----------------------------------------------------------------*
105400 2410-COMPUTE-FACTOR               SECTION.
105500*----------------------------------------------------------------*
105600*    GENERIC LINEAR-INTERPOLATION FACTOR (0 AT 0, 5 AT MEDIUM,    *
105700*    10 AT OR ABOVE HIGH) - SHARED BY ALL FOUR U1 METRICS.        *
105800     IF WRK-FACTOR-METRIC           EQUAL ZEROS
105900        MOVE ZEROS                  TO WRK-FACTOR-RESULT
106000     ELSE
106100        IF WRK-FACTOR-METRIC        LESS WRK-FACTOR-MEDIUM
106200           COMPUTE WRK-FACTOR-RESULT ROUNDED =
106300              (5 * WRK-FACTOR-METRIC) / WRK-FACTOR-MEDIUM
106400        ELSE
106500           COMPUTE WRK-FACTOR-RESULT ROUNDED =
106600              5 + ((5 * (WRK-FACTOR-METRIC - WRK-FACTOR-MEDIUM))
106700                / (WRK-FACTOR-HIGH - WRK-FACTOR-MEDIUM))
106800        END-IF
106900
107000        IF WRK-FACTOR-RESULT        GREATER 10.00
107100           MOVE 10.00                TO WRK-FACTOR-RESULT
107200        END-IF
107300     END-IF.
107400*----------------------------------------------------------------*
107500 2410-99-EXIT.                   EXIT.
107600*----------------------------------------------------------------*
107700*----------------------------------------------------------------*
107800 2500-BLEND-SLACK-SCORE            SECTION.
107900*----------------------------------------------------------------*
108000     PERFORM 2510-SCAN-SLACK-TABLE.
108100
108200     IF WRK-SLK-WAS-FOUND
108300        PERFORM 2520-SCORE-SLACK-EE
108400        PERFORM 2530-SCORE-SLACK-DP
108500        PERFORM 2540-SCORE-SLACK-PA
108600
108700        COMPUTE WRK-SLK-OVERALL-SCORE ROUNDED =
108800           (WRK-SLK-EE-OVERALL * WRK-SLK-EE-WEIGHT) +
108900           (WRK-SLK-DP-OVERALL * WRK-SLK-DP-WEIGHT) +
109000           ((10 - WRK-SLK-PA-OVERALL) * WRK-SLK-PA-WEIGHT)
109100
109200        IF WRK-SLK-OVERALL-SCORE    GREATER 10.00
109300           MOVE 10.00                TO WRK-SLK-OVERALL-SCORE
109400        END-IF
109500
109600        MOVE WRK-SLK-OVERALL-SCORE  TO RBOAANL1-SLACK-SCORE
109700
109800        COMPUTE WRK-FINAL-COMPOSITE ROUNDED =
109900           (WRK-INC-COMPOSITE * WRK-INC-BLEND-WEIGHT) +
110000           (WRK-SLK-OVERALL-SCORE * WRK-SLACK-BLEND-WEIGHT)
110100
110200        IF WRK-FINAL-COMPOSITE      GREATER 10.00
110300           MOVE 10.00                TO WRK-FINAL-COMPOSITE
110400        END-IF
110500     END-IF.
110600*----------------------------------------------------------------*
110700 2500-99-EXIT.                   EXIT.
110800*----------------------------------------------------------------*
110900*----------------------------------------------------------------*
111000 2510-SCAN-SLACK-TABLE             SECTION.
111100*----------------------------------------------------------------*
111200     MOVE 'N'                      TO WRK-SLK-FOUND-FLAG.
111300     MOVE ZEROS                    TO WRK-SLK-IX.
111400
111500     PERFORM 2511-TEST-ONE-SLACK-ENTRY
111600        VARYING WRK-SLK-IX FROM 1 BY 1
111700        UNTIL WRK-SLK-IX GREATER WRK-SLK-TBL-COUNT
111800           OR WRK-SLK-WAS-FOUND.
111900*----------------------------------------------------------------*
112000 2510-99-EXIT.                   EXIT.
112100*----------------------------------------------------------------*
112200*----------------------------------------------------------------*
112300 2511-TEST-ONE-SLACK-ENTRY         SECTION.
112400*----------------------------------------------------------------*
112500     IF RBOAUSR1-USER-EMAIL  EQUAL WRK-SLK-TBL-EMAIL (WRK-SLK-IX)
112600        MOVE 'Y'                   TO WRK-SLK-FOUND-FLAG
112700     END-IF.
112800*----------------------------------------------------------------*
112900 2511-99-EXIT.                   EXIT.
113000*----------------------------------------------------------------*
113100*----------------------------------------------------------------*
113200 2520-SCORE-SLACK-EE               SECTION.
113300*----------------------------------------------------------------*
113400*    U4 EMOTIONAL EXHAUSTION - MEAN OF 7 SUB-SCORES.              *
113500     IF WRK-SLK-TBL-MSGS-PER-DAY (WRK-SLK-IX) GREATER 30
113600        MOVE 10                    TO WRK-SLK-SUB1
113700     ELSE
113800        IF WRK-SLK-TBL-MSGS-PER-DAY (WRK-SLK-IX) GREATER 20
113900           MOVE 7                   TO WRK-SLK-SUB1
114000        ELSE
114100           IF WRK-SLK-TBL-MSGS-PER-DAY (WRK-SLK-IX) GREATER 10
114200              MOVE 4                TO WRK-SLK-SUB1
114300           ELSE
114400              MOVE 1                TO WRK-SLK-SUB1
114500           END-IF
114600        END-IF
114700     END-IF.
114800
114900     COMPUTE WRK-SLK-SUB2 ROUNDED =
115000             WRK-SLK-TBL-AH-PCT (WRK-SLK-IX) * 25.
115100     IF WRK-SLK-SUB2               GREATER 10
115200        MOVE 10                     TO WRK-SLK-SUB2
115300     END-IF.
115400
115500     COMPUTE WRK-SLK-SUB3 ROUNDED =
115600             WRK-SLK-TBL-WKND-PCT (WRK-SLK-IX) * 50.
115700     IF WRK-SLK-SUB3               GREATER 10
115800        MOVE 10                     TO WRK-SLK-SUB3
115900     END-IF.
116000
116100     COMPUTE WRK-SLK-SUB4 ROUNDED =
116200             WRK-SLK-TBL-PEAK-CONC (WRK-SLK-IX) * 15.
116300     IF WRK-SLK-SUB4               GREATER 10
116400        MOVE 10                     TO WRK-SLK-SUB4
116500     END-IF.
116600
116700     COMPUTE WRK-SLK-SUB5 ROUNDED =
116800             (1 - WRK-SLK-TBL-AVG-SENT (WRK-SLK-IX)) * 5.
116900     IF WRK-SLK-SUB5               LESS ZEROS
117000        MOVE ZEROS                  TO WRK-SLK-SUB5
117100     END-IF.
117200
117300     COMPUTE WRK-SLK-SUB6 ROUNDED =
117400             WRK-SLK-TBL-STRESS-RATIO (WRK-SLK-IX) * 50.
117500     IF WRK-SLK-SUB6               GREATER 10
117600        MOVE 10                     TO WRK-SLK-SUB6
117700     END-IF.
117800
117900     COMPUTE WRK-SLK-SUB7 ROUNDED =
118000             WRK-SLK-TBL-VOLATILITY (WRK-SLK-IX) * 10.
118100     IF WRK-SLK-SUB7               GREATER 10
118200        MOVE 10                     TO WRK-SLK-SUB7
118300     END-IF.
118400
118500     COMPUTE WRK-SLK-EE-OVERALL ROUNDED =
118600        (WRK-SLK-SUB1 + WRK-SLK-SUB2 + WRK-SLK-SUB3 +
118700         WRK-SLK-SUB4 + WRK-SLK-SUB5 + WRK-SLK-SUB6 +
118800         WRK-SLK-SUB7) / 7.
118900*----------------------------------------------------------------*
119000 2520-99-EXIT.                   EXIT.
119100*----------------------------------------------------------------*
119200*----------------------------------------------------------------*
119300 2530-SCORE-SLACK-DP               SECTION.
119400*----------------------------------------------------------------*
119500*    U4 DEPERSONALIZATION - MEAN OF 5 SUB-SCORES.                 *
119600     IF WRK-SLK-TBL-THREAD-RATE (WRK-SLK-IX) LESS 0.10
119700        MOVE 8                      TO WRK-SLK-SUB1
119800     ELSE
119900        IF WRK-SLK-TBL-THREAD-RATE (WRK-SLK-IX) LESS 0.30
120000           MOVE 5                    TO WRK-SLK-SUB1
120100        ELSE
120200           IF WRK-SLK-TBL-THREAD-RATE (WRK-SLK-IX) LESS 0.50
120300              MOVE 2                  TO WRK-SLK-SUB1
120400           ELSE
120500              MOVE ZEROS               TO WRK-SLK-SUB1
120600           END-IF
120700        END-IF
120800     END-IF.
120900
121000     COMPUTE WRK-SLK-SUB2 ROUNDED =
121100             WRK-SLK-TBL-DM-RATIO (WRK-SLK-IX) * 20.
121200     IF WRK-SLK-SUB2               GREATER 10
121300        MOVE 10                     TO WRK-SLK-SUB2
121400     END-IF.
121500
121600     IF WRK-SLK-TBL-CHAN-DIV (WRK-SLK-IX) GREATER 15
121700        MOVE 8                      TO WRK-SLK-SUB3
121800     ELSE
121900        IF WRK-SLK-TBL-CHAN-DIV (WRK-SLK-IX) GREATER 10
122000           MOVE 5                    TO WRK-SLK-SUB3
122100        ELSE
122200           IF WRK-SLK-TBL-CHAN-DIV (WRK-SLK-IX) GREATER 5
122300              MOVE 2                  TO WRK-SLK-SUB3
122400           ELSE
122500              MOVE ZEROS               TO WRK-SLK-SUB3
122600           END-IF
122700        END-IF
122800     END-IF.
122900
123000     IF WRK-SLK-TBL-AVG-LEN (WRK-SLK-IX) LESS 15
123100        MOVE 8                      TO WRK-SLK-SUB4
123200     ELSE
123300        IF WRK-SLK-TBL-AVG-LEN (WRK-SLK-IX) LESS 30
123400           MOVE 4                    TO WRK-SLK-SUB4
123500        ELSE
123600           IF WRK-SLK-TBL-AVG-LEN (WRK-SLK-IX) LESS 50
123700              MOVE 1                  TO WRK-SLK-SUB4
123800           ELSE
123900              MOVE ZEROS               TO WRK-SLK-SUB4
124000           END-IF
124100        END-IF
124200     END-IF.
124300
124400     COMPUTE WRK-SLK-SUB5 ROUNDED =
124500             WRK-SLK-TBL-NEG-RATIO (WRK-SLK-IX) * 25.
124600     IF WRK-SLK-SUB5               GREATER 10
124700        MOVE 10                     TO WRK-SLK-SUB5
124800     END-IF.
124900
125000     COMPUTE WRK-SLK-DP-OVERALL ROUNDED =
125100        (WRK-SLK-SUB1 + WRK-SLK-SUB2 + WRK-SLK-SUB3 +
125200         WRK-SLK-SUB4 + WRK-SLK-SUB5) / 5.
125300*----------------------------------------------------------------*
125400 2530-99-EXIT.                   EXIT.
125500*----------------------------------------------------------------*
125600*----------------------------------------------------------------*
125700 2540-SCORE-SLACK-PA               SECTION.
125800*----------------------------------------------------------------*
125900*    U4 PERSONAL ACCOMPLISHMENT - MEAN OF 5 SUB-SCORES.           *
126000     MOVE WRK-SLK-TBL-RESP-PATTERN (WRK-SLK-IX) TO WRK-SLK-SUB1.
126100
126200     IF WRK-SLK-TBL-MSGS-PER-DAY (WRK-SLK-IX) NOT LESS 5 AND
126300        WRK-SLK-TBL-MSGS-PER-DAY (WRK-SLK-IX) NOT GREATER 15
126400        MOVE 8                      TO WRK-SLK-SUB2
126500     ELSE
126600        IF WRK-SLK-TBL-MSGS-PER-DAY (WRK-SLK-IX) NOT LESS 3 AND
126700           WRK-SLK-TBL-MSGS-PER-DAY (WRK-SLK-IX) NOT GREATER 20
126800           MOVE 6                    TO WRK-SLK-SUB2
126900        ELSE
127000           IF WRK-SLK-TBL-MSGS-PER-DAY (WRK-SLK-IX) GREATER ZEROS
127100              MOVE 3                  TO WRK-SLK-SUB2
127200           ELSE
127300              MOVE ZEROS               TO WRK-SLK-SUB2
127400           END-IF
127500        END-IF
127600     END-IF.
127700
127800     IF WRK-SLK-TBL-THREAD-RATE (WRK-SLK-IX) GREATER 0.50
127900        MOVE 8                      TO WRK-SLK-SUB3
128000     ELSE
128100        IF WRK-SLK-TBL-THREAD-RATE (WRK-SLK-IX) GREATER 0.30
128200           MOVE 6                    TO WRK-SLK-SUB3
128300        ELSE
128400           IF WRK-SLK-TBL-THREAD-RATE (WRK-SLK-IX) GREATER 0.10
128500              MOVE 3                  TO WRK-SLK-SUB3
128600           ELSE
128700              MOVE 1                  TO WRK-SLK-SUB3
128800           END-IF
128900        END-IF
129000     END-IF.
129100
129200     IF WRK-SLK-TBL-MSGS-PER-DAY (WRK-SLK-IX) GREATER ZEROS
129300        COMPUTE WRK-SLK-SUB4 ROUNDED =
129400           WRK-SLK-TBL-MSGS-PER-DAY (WRK-SLK-IX) * 2
129500        IF WRK-SLK-SUB4            GREATER 8
129600           MOVE 8                    TO WRK-SLK-SUB4
129700        END-IF
129800     ELSE
129900        MOVE ZEROS                  TO WRK-SLK-SUB4
130000     END-IF.
130100
130200     COMPUTE WRK-SLK-SUB5 ROUNDED =
130300             (WRK-SLK-TBL-AVG-SENT (WRK-SLK-IX) + 1) * 5.
130400     IF WRK-SLK-SUB5               GREATER 10
130500        MOVE 10                     TO WRK-SLK-SUB5
130600     END-IF.
130700
130800     COMPUTE WRK-SLK-PA-OVERALL ROUNDED =
130900        (WRK-SLK-SUB1 + WRK-SLK-SUB2 + WRK-SLK-SUB3 +
131000         WRK-SLK-SUB4 + WRK-SLK-SUB5) / 5.
131100*----------------------------------------------------------------*
131200 2540-99-EXIT.                   EXIT.
131300*----------------------------------------------------------------*
131400*----------------------------------------------------------------*
131500 2600-SET-GITHUB-FLAG              SECTION.
131600*----------------------------------------------------------------*
131700     MOVE 'N'                      TO WRK-GIT-FOUND-FLAG.
131800
131900     PERFORM 2610-TEST-ONE-GITHUB-ENTRY
132000        VARYING WRK-GIT-IX FROM 1 BY 1
132100        UNTIL WRK-GIT-IX GREATER WRK-GIT-TBL-COUNT
132200           OR WRK-GIT-WAS-FOUND.
132300
132400     IF WRK-GIT-WAS-FOUND
132500        MOVE 'Y'                    TO RBOAANL1-GITHUB-FLAG
132600     END-IF.
132700*----------------------------------------------------------------*
132800 2600-99-EXIT.                   EXIT.
132900*----------------------------------------------------------------*
133000*----------------------------------------------------------------*
133100 2610-TEST-ONE-GITHUB-ENTRY        SECTION.
133200*----------------------------------------------------------------*
133300     IF RBOAUSR1-USER-EMAIL  EQUAL WRK-GIT-TBL-EMAIL (WRK-GIT-IX)
133400        MOVE 'Y'                   TO WRK-GIT-FOUND-FLAG
133500     END-IF.
133600*----------------------------------------------------------------*
133700 2610-99-EXIT.                   EXIT.
133800*----------------------------------------------------------------*
133900*----------------------------------------------------------------*
134000 2700-PICK-RISK-LEVEL              SECTION.
134100*----------------------------------------------------------------*
134200     IF WRK-FINAL-COMPOSITE        NOT LESS WRK-RISK-HIGH-THRESH
134300        MOVE 'HIGH  '               TO RBOAANL1-RISK-LEVEL
134400     ELSE
134500        IF WRK-FINAL-COMPOSITE      NOT LESS WRK-RISK-MED-THRESH
134600           MOVE 'MEDIUM'             TO RBOAANL1-RISK-LEVEL
134700        ELSE
134800           MOVE 'LOW   '             TO RBOAANL1-RISK-LEVEL
134900        END-IF
135000     END-IF.
135100*----------------------------------------------------------------*
135200 2700-99-EXIT.                   EXIT.
135300*----------------------------------------------------------------*
135400*----------------------------------------------------------------*
135500 2800-PICK-RECOMMENDATIONS         SECTION.
135600*----------------------------------------------------------------*
135700*    UP TO 3 PER-USER RECOMMENDATIONS, IN PRIORITY ORDER.         *
135800     MOVE SPACES                    TO RBOAANL1-RECOMMEND-1
135900                                        RBOAANL1-RECOMMEND-2
136000                                        RBOAANL1-RECOMMEND-3.
136100     MOVE ZEROS                     TO WRK-RES-HIGH-PRINTED.
136200
136300     IF WRK-FREQ-FACTOR             NOT LESS 6.00
136400        PERFORM 2810-APPEND-RECOMMENDATION
136500     END-IF.
136600
136700     IF WRK-AFTER-HOURS-PCT         GREATER 0.30
136800        PERFORM 2820-APPEND-RECOMMENDATION
136900     END-IF.
137000
137100     IF WRK-AVG-RESOL-HRS           GREATER 4.00
137200        PERFORM 2830-APPEND-RECOMMENDATION
137300     END-IF.
137400
137500     IF WRK-ESCALATION-RATE         GREATER 0.40
137600        PERFORM 2840-APPEND-RECOMMENDATION
137700     END-IF.
137800
137900     IF RBOAANL1-RECOMMEND-1        EQUAL SPACES
138000        IF RBOAANL1-RISK-HIGH
138100           PERFORM 2850-APPEND-RECOMMENDATION
138200        ELSE
138300           IF RBOAANL1-RISK-LOW
138400              PERFORM 2860-APPEND-RECOMMENDATION
138500           END-IF
138600        END-IF
138700     END-IF.
138800*----------------------------------------------------------------*
138900 2800-99-EXIT.                   EXIT.
139000*----------------------------------------------------------------*
139100*----------------------------------------------------------------*
139200 2810-APPEND-RECOMMENDATION        SECTION.
139300*----------------------------------------------------------------*
139400     IF RBOAANL1-RECOMMEND-1        EQUAL SPACES
139500        MOVE
139600         'HIGH WORKLOAD DETECTED. CONSIDER REDISTRIBUTING INCIDENTS'
139700           TO RBOAANL1-RECOMMEND-1
139800     ELSE
139900        IF RBOAANL1-RECOMMEND-2     EQUAL SPACES
140000           MOVE
140100         'HIGH WORKLOAD DETECTED. CONSIDER REDISTRIBUTING INCIDENTS'
140200              TO RBOAANL1-RECOMMEND-2
140300        ELSE
140400           IF RBOAANL1-RECOMMEND-3  EQUAL SPACES
140500              MOVE
140600         'HIGH WORKLOAD DETECTED. CONSIDER REDISTRIBUTING INCIDENTS'
140700                 TO RBOAANL1-RECOMMEND-3
140800           END-IF
140900        END-IF
141000     END-IF.
141100*----------------------------------------------------------------*
141200 2810-99-EXIT.                   EXIT.
141300*----------------------------------------------------------------*
141400*----------------------------------------------------------------*
141500 2820-APPEND-RECOMMENDATION        SECTION.
141600*----------------------------------------------------------------*
141700     IF RBOAANL1-RECOMMEND-1        EQUAL SPACES
141800        MOVE
141900         'FREQUENT AFTER-HOURS WORK DETECTED - REVIEW ON-CALL SCHEDULE'
142000           TO RBOAANL1-RECOMMEND-1
142100     ELSE
142200        IF RBOAANL1-RECOMMEND-2     EQUAL SPACES
142300           MOVE
142400            'FREQUENT AFTER-HOURS WORK DETECTED - REVIEW ON-CALL SCHEDULE'
142500              TO RBOAANL1-RECOMMEND-2
142600        ELSE
142700           IF RBOAANL1-RECOMMEND-3  EQUAL SPACES
142800              MOVE
142900            'FREQUENT AFTER-HOURS WORK DETECTED - REVIEW ON-CALL SCHEDULE'
143000                 TO RBOAANL1-RECOMMEND-3
143100           END-IF
143200        END-IF
143300     END-IF.
143400*----------------------------------------------------------------*
143500 2820-99-EXIT.                   EXIT.
143600*----------------------------------------------------------------*
143700*----------------------------------------------------------------*
143800 2830-APPEND-RECOMMENDATION        SECTION.
143900*----------------------------------------------------------------*
144000     IF RBOAANL1-RECOMMEND-1        EQUAL SPACES
144100        MOVE
144200         'LONG RESOLUTION TIMES - CONSIDER SUPPORT OR TRAINING'
144300           TO RBOAANL1-RECOMMEND-1
144400     ELSE
144500        IF RBOAANL1-RECOMMEND-2     EQUAL SPACES
144600           MOVE
144700            'LONG RESOLUTION TIMES - CONSIDER SUPPORT OR TRAINING'
144800              TO RBOAANL1-RECOMMEND-2
144900        ELSE
145000           IF RBOAANL1-RECOMMEND-3  EQUAL SPACES
145100              MOVE
145200            'LONG RESOLUTION TIMES - CONSIDER SUPPORT OR TRAINING'
145300                 TO RBOAANL1-RECOMMEND-3
145400           END-IF
145500        END-IF
145600     END-IF.
145700*----------------------------------------------------------------*
145800 2830-99-EXIT.                   EXIT.
145900*----------------------------------------------------------------*
146000*----------------------------------------------------------------*
146100 2840-APPEND-RECOMMENDATION        SECTION.
146200*----------------------------------------------------------------*
146300     IF RBOAANL1-RECOMMEND-1        EQUAL SPACES
146400        MOVE
146500         'HIGH ESCALATION RATE - REVIEW COMPLEXITY OF ASSIGNMENTS'
146600           TO RBOAANL1-RECOMMEND-1
146700     ELSE
146800        IF RBOAANL1-RECOMMEND-2     EQUAL SPACES
146900           MOVE
147000            'HIGH ESCALATION RATE - REVIEW COMPLEXITY OF ASSIGNMENTS'
147100              TO RBOAANL1-RECOMMEND-2
147200        ELSE
147300           IF RBOAANL1-RECOMMEND-3  EQUAL SPACES
147400              MOVE
147500            'HIGH ESCALATION RATE - REVIEW COMPLEXITY OF ASSIGNMENTS'
147600                 TO RBOAANL1-RECOMMEND-3
147700           END-IF
147800        END-IF
147900     END-IF.
148000*----------------------------------------------------------------*
148100 2840-99-EXIT.                   EXIT.
148200*----------------------------------------------------------------*
148300*----------------------------------------------------------------*
148400 2850-APPEND-RECOMMENDATION        SECTION.
148500*----------------------------------------------------------------*
148600     MOVE 'MONITOR CLOSELY AND SCHEDULE A CHECK-IN'
148700        TO RBOAANL1-RECOMMEND-1.
148800*----------------------------------------------------------------*
148900 2850-99-EXIT.                   EXIT.
149000*----------------------------------------------------------------*
149100*----------------------------------------------------------------*
149200 2860-APPEND-RECOMMENDATION        SECTION.
149300*----------------------------------------------------------------*
149400     MOVE 'OVERALL BURNOUT RISK APPEARS MANAGEABLE'
149500        TO RBOAANL1-RECOMMEND-1.
149600*----------------------------------------------------------------*
149700 2860-99-EXIT.                   EXIT.
149800*----------------------------------------------------------------*
149900*----------------------------------------------------------------*
150000 2900-WRITE-ANALYSIS-RECORD        SECTION.
150100*----------------------------------------------------------------*
150200     MOVE RBOAUSR1-USER-ID          TO RBOAANL1-USER-ID.
150300     MOVE RBOAUSR1-USER-NAME        TO RBOAANL1-USER-NAME.
150400     MOVE WRK-USR-INC-COUNT         TO RBOAANL1-INCIDENT-COUNT.
150500     MOVE WRK-FINAL-COMPOSITE       TO RBOAANL1-BURNOUT-SCORE.
150600     MOVE WRK-EE-SCORE              TO RBOAANL1-EE-SCORE.
150700     MOVE WRK-DP-SCORE              TO RBOAANL1-DP-SCORE.
150800     MOVE WRK-PA-SCORE              TO RBOAANL1-PA-SCORE.
150900     MOVE WRK-INCID-PER-WEEK        TO RBOAANL1-INCID-PER-WEEK.
151000     MOVE WRK-AFTER-HOURS-PCT       TO RBOAANL1-AFTER-HOURS-PCT.
151100     MOVE WRK-AVG-RESOL-HRS         TO RBOAANL1-AVG-RESOL-HRS.
151200     MOVE WRK-ESCALATION-RATE       TO RBOAANL1-ESCALATION-RATE.
151300
151400     MOVE WRK-ANL-REG               TO FD-REG-ANALYSIS-OUT.
151500     WRITE FD-REG-ANALYSIS-OUT.
151600
151700     MOVE 'WRITE FILE ANALYSIS-OUT' TO WRK-ERROR-MSG.
151800     PERFORM 8500-TEST-FS-ANALYSIS.
151900
152000     IF WRK-FS-ANALYSIS             EQUAL ZEROS
152100        ADD 1                       TO WRK-ANL-REGS-COUNTER
152200     END-IF.
152300
152400     ADD 1                          TO WRK-TEAM-TOTAL-USERS.
152500     ADD WRK-FINAL-COMPOSITE        TO WRK-TEAM-SCORE-SUM-ALL.
152600
152700     IF WRK-USR-INC-COUNT           GREATER ZEROS
152800        ADD 1                       TO WRK-TEAM-ACTIVE-USERS
152900        ADD WRK-FINAL-COMPOSITE     TO WRK-TEAM-SCORE-SUM-ACTIVE
153000     END-IF.
153100
153200     IF RBOAANL1-RISK-HIGH
153300        ADD 1                       TO WRK-TEAM-HIGH-COUNT
153400     ELSE
153500        IF RBOAANL1-RISK-MEDIUM
153600           ADD 1                     TO WRK-TEAM-MEDIUM-COUNT
153700        ELSE
153800           ADD 1                     TO WRK-TEAM-LOW-COUNT
153900        END-IF
154000     END-IF.
154100
154200     IF WRK-RES-COUNT                LESS 200
154300        ADD 1                        TO WRK-RES-COUNT
154400        MOVE RBOAUSR1-USER-NAME       TO
154500              WRK-RES-USER-NAME (WRK-RES-COUNT)
154600        MOVE WRK-FINAL-COMPOSITE      TO
154700              WRK-RES-SCORE (WRK-RES-COUNT)
154800        MOVE RBOAANL1-RISK-LEVEL      TO
154900              WRK-RES-RISK-LEVEL (WRK-RES-COUNT)
155000        MOVE WRK-USR-INC-COUNT        TO
155100              WRK-RES-INCIDENT-CNT (WRK-RES-COUNT)
155200        MOVE RBOAANL1-RECOMMEND-1     TO
155300              WRK-RES-REC-1 (WRK-RES-COUNT)
155400        MOVE RBOAANL1-RECOMMEND-2     TO
155500              WRK-RES-REC-2 (WRK-RES-COUNT)
155600     END-IF.
155700*----------------------------------------------------------------*
155800 2900-99-EXIT.                   EXIT.
155900*----------------------------------------------------------------*
156000*----------------------------------------------------------------*
156100 3000-FINALIZE                     SECTION.
156200*----------------------------------------------------------------*
156300     CLOSE USERS
156400           INCIDENTS
156500           SLACK-METRICS
156600           GITHUB-METRICS
156700           ANALYSIS-OUT
156800           TEAM-INSIGHTS-OUT
156900           SUMMARY-REPORT.
157000
157100     DISPLAY '****************************************'.
157200     DISPLAY '*   RBOA0004 - BURNOUT ANALYZER - END   *'.
157300     DISPLAY '****************************************'.
157400     DISPLAY '* USERS READ........: ' WRK-USR-REGS-COUNTER.
157500     DISPLAY '* INCIDENTS READ....: ' WRK-INC-REGS-COUNTER.
157600     DISPLAY '* INCIDENTS IN WINDOW: ' WRK-INC-TBL-COUNT.
157700     DISPLAY '* ANALYSIS RECORDS..: ' WRK-ANL-REGS-COUNTER.
157800     DISPLAY '* HIGH RISK USERS...: ' WRK-TEAM-HIGH-COUNT.
157900     DISPLAY '* TEAM STATUS.......: ' WRK-TEAM-STATUS-WORK.
158000     DISPLAY '****************************************'.
158100*----------------------------------------------------------------*
158200 3000-99-EXIT.                   EXIT.
158300*----------------------------------------------------------------*
158400*----------------------------------------------------------------*
158500 6500-WRITE-SUMMARY-REPORT         SECTION.
158600*----------------------------------------------------------------*
158700     PERFORM 6510-WRITE-TITLE.
158800     PERFORM 6520-WRITE-RISK-DISTRIBUTION.
158900     PERFORM 6530-WRITE-HIGH-RISK-USERS.
159000     PERFORM 6540-WRITE-TEAM-RECOMMENDATIONS.
159100*----------------------------------------------------------------*
159200 6500-99-EXIT.                   EXIT.
159300*----------------------------------------------------------------*
159400*----------------------------------------------------------------*
159500 6510-WRITE-TITLE                  SECTION.
159600*----------------------------------------------------------------*
159700     MOVE SPACES                    TO WRK-PRINT-LINE.
159800     MOVE 'ROOTLY BURNOUT ANALYSIS SUMMARY' TO WRK-PRINT-LINE.
159900     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
160000     WRITE FD-REG-SUMMARY-REPORT.
160100
160200     MOVE SPACES                    TO WRK-PRINT-LINE.
160300     MOVE
160400       '========================================'
160500         TO WRK-PRINT-LINE.
160600     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
160700     WRITE FD-REG-SUMMARY-REPORT.
160800
160900     MOVE SPACES                    TO WRK-PRINT-LINE.
161000     MOVE WRK-DAYS-TO-ANALYZE       TO WRK-COUNT-EDIT.
161100     STRING 'ANALYSIS PERIOD (DAYS): ' WRK-COUNT-EDIT
161200            DELIMITED BY SIZE        INTO WRK-PRINT-LINE.
161300     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
161400     WRITE FD-REG-SUMMARY-REPORT.
161500
161600     MOVE SPACES                    TO WRK-PRINT-LINE.
161700     MOVE WRK-TEAM-TOTAL-USERS      TO WRK-COUNT-EDIT.
161800     STRING 'TOTAL USERS ANALYZED..: ' WRK-COUNT-EDIT
161900            DELIMITED BY SIZE        INTO WRK-PRINT-LINE.
162000     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
162100     WRITE FD-REG-SUMMARY-REPORT.
162200
162300     MOVE SPACES                    TO WRK-PRINT-LINE.
162400     MOVE WRK-TEAM-TOTAL-INCIDENTS  TO WRK-COUNT-EDIT.
162500     STRING 'TOTAL INCIDENTS.......: ' WRK-COUNT-EDIT
162600            DELIMITED BY SIZE        INTO WRK-PRINT-LINE.
162700     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
162800     WRITE FD-REG-SUMMARY-REPORT.
162900
163000     MOVE SPACES                    TO WRK-PRINT-LINE.
163100     STRING 'ANALYSIS DATE.........: ' WRK-DATE-FORMATTED
163200            DELIMITED BY SIZE        INTO WRK-PRINT-LINE.
163300     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
163400     WRITE FD-REG-SUMMARY-REPORT.
163500
163600     MOVE 'WRITE FILE SUMMARY-REPORT' TO WRK-ERROR-MSG.
163700     PERFORM 8700-TEST-FS-REPORT.
163800*----------------------------------------------------------------*
163900 6510-99-EXIT.                   EXIT.
164000*----------------------------------------------------------------*
164100*----------------------------------------------------------------*
164200 6520-WRITE-RISK-DISTRIBUTION      SECTION.
164300*----------------------------------------------------------------*
164400     MOVE SPACES                    TO WRK-PRINT-LINE.
164500     MOVE 'RISK DISTRIBUTION'       TO WRK-PRINT-LINE.
164600     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
164700     WRITE FD-REG-SUMMARY-REPORT.
164800
164900     MOVE SPACES                    TO WRK-PRINT-LINE.
165000     MOVE '--------------------'    TO WRK-PRINT-LINE.
165100     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
165200     WRITE FD-REG-SUMMARY-REPORT.
165300
165400     MOVE SPACES                    TO WRK-PRINT-LINE.
165500     MOVE WRK-TEAM-HIGH-COUNT       TO WRK-COUNT-EDIT.
165600     STRING 'HIGH RISK USERS.......: ' WRK-COUNT-EDIT
165700            DELIMITED BY SIZE        INTO WRK-PRINT-LINE.
165800     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
165900     WRITE FD-REG-SUMMARY-REPORT.
166000
166100     MOVE SPACES                    TO WRK-PRINT-LINE.
166200     MOVE WRK-TEAM-MEDIUM-COUNT     TO WRK-COUNT-EDIT.
166300     STRING 'MEDIUM RISK USERS.....: ' WRK-COUNT-EDIT
166400            DELIMITED BY SIZE        INTO WRK-PRINT-LINE.
166500     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
166600     WRITE FD-REG-SUMMARY-REPORT.
166700
166800     MOVE SPACES                    TO WRK-PRINT-LINE.
166900     MOVE WRK-TEAM-LOW-COUNT        TO WRK-COUNT-EDIT.
167000     STRING 'LOW RISK USERS........: ' WRK-COUNT-EDIT
167100            DELIMITED BY SIZE        INTO WRK-PRINT-LINE.
167200     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
167300     WRITE FD-REG-SUMMARY-REPORT.
167400
167500     IF WRK-TEAM-TOTAL-USERS        EQUAL ZEROS
167600        MOVE ZEROS                   TO WRK-TEAM-AVG-ALL
167700     ELSE
167800        COMPUTE WRK-TEAM-AVG-ALL ROUNDED =
167900           WRK-TEAM-SCORE-SUM-ALL / WRK-TEAM-TOTAL-USERS
168000     END-IF.
168100
168200     MOVE SPACES                    TO WRK-PRINT-LINE.
168300     MOVE WRK-TEAM-AVG-ALL          TO WRK-SCORE-EDIT.
168400     STRING 'AVERAGE SCORE (ALL USERS): ' WRK-SCORE-EDIT '/10'
168500            DELIMITED BY SIZE        INTO WRK-PRINT-LINE.
168600     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
168700     WRITE FD-REG-SUMMARY-REPORT.
168800
168900     IF WRK-TEAM-ACTIVE-USERS       EQUAL ZEROS
169000        MOVE ZEROS                   TO WRK-TEAM-AVG-ACTIVE
169100     ELSE
169200        COMPUTE WRK-TEAM-AVG-ACTIVE ROUNDED =
169300           WRK-TEAM-SCORE-SUM-ACTIVE / WRK-TEAM-ACTIVE-USERS
169400     END-IF.
169500
169600     MOVE SPACES                    TO WRK-PRINT-LINE.
169700     MOVE WRK-TEAM-AVG-ACTIVE       TO WRK-SCORE-EDIT.
169800     MOVE WRK-TEAM-ACTIVE-USERS     TO WRK-COUNT-EDIT.
169900     STRING 'AVERAGE SCORE (ACTIVE ON-CALL): ' WRK-SCORE-EDIT
170000            '/10 (' WRK-COUNT-EDIT ' USERS)'
170100            DELIMITED BY SIZE        INTO WRK-PRINT-LINE.
170200     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
170300     WRITE FD-REG-SUMMARY-REPORT.
170400
170500     COMPUTE WRK-TEAM-ZERO-INC-USERS =
170600        WRK-TEAM-TOTAL-USERS - WRK-TEAM-ACTIVE-USERS.
170700
170800     MOVE SPACES                    TO WRK-PRINT-LINE.
170900     MOVE WRK-TEAM-ZERO-INC-USERS   TO WRK-COUNT-EDIT.
171000     STRING 'USERS WITH ZERO INCIDENTS: ' WRK-COUNT-EDIT
171100            ' USERS'
171200            DELIMITED BY SIZE        INTO WRK-PRINT-LINE.
171300     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
171400     WRITE FD-REG-SUMMARY-REPORT.
171500
171600     MOVE 'WRITE FILE SUMMARY-REPORT' TO WRK-ERROR-MSG.
171700     PERFORM 8700-TEST-FS-REPORT.
171800*----------------------------------------------------------------*
171900 6520-99-EXIT.                   EXIT.
172000*----------------------------------------------------------------*
172100*----------------------------------------------------------------*
172200 6530-WRITE-HIGH-RISK-USERS        SECTION.
172300*----------------------------------------------------------------*
172400     MOVE SPACES                    TO WRK-PRINT-LINE.
172500     MOVE 'HIGH RISK USERS'         TO WRK-PRINT-LINE.
172600     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
172700     WRITE FD-REG-SUMMARY-REPORT.
172800
172900     MOVE 'WRITE FILE SUMMARY-REPORT' TO WRK-ERROR-MSG.
173000     PERFORM 8700-TEST-FS-REPORT.
173100
173200     MOVE ZEROS                     TO WRK-RES-HIGH-PRINTED.
173300
173400     PERFORM 6531-CLEAR-PRINTED-FLAG
173500        VARYING WRK-RES-IX FROM 1 BY 1
173600        UNTIL WRK-RES-IX GREATER WRK-RES-COUNT.
173700*----------------------------------------------------------------*
173800*    SELECTION PASS - PICKS THE 5 HIGHEST-SCORING HIGH-RISK USERS, *
173900*    NOT JUST THE FIRST 5 FOUND IN USERS-FILE READ ORDER.          *
174000*----------------------------------------------------------------*
174100     PERFORM 6532-SELECT-AND-PRINT-ONE 5 TIMES.
174200*----------------------------------------------------------------*
174300 6530-99-EXIT.                   EXIT.
174400*----------------------------------------------------------------*
174500*----------------------------------------------------------------*
174600 6531-CLEAR-PRINTED-FLAG           SECTION.
174700*----------------------------------------------------------------*
174800     MOVE 'N'                      TO WRK-RES-PRINTED-FLAG (WRK-RES-IX).
174900*----------------------------------------------------------------*
175000 6531-99-EXIT.                   EXIT.
175100*----------------------------------------------------------------*
175200*----------------------------------------------------------------*
175300 6532-SELECT-AND-PRINT-ONE         SECTION.
175400*----------------------------------------------------------------*
175500     MOVE ZEROS                     TO WRK-HIGH-SEL-IX.
175600     MOVE ZEROS                     TO WRK-HIGH-SEL-SCORE.
175700
175800     PERFORM 6533-TEST-ONE-FOR-MAX
175900        VARYING WRK-RES-IX FROM 1 BY 1
176000        UNTIL WRK-RES-IX GREATER WRK-RES-COUNT.
176100
176200     IF WRK-HIGH-SEL-IX             GREATER ZEROS
176300        MOVE 'Y'                    TO WRK-RES-PRINTED-FLAG
176400                                        (WRK-HIGH-SEL-IX)
176500        ADD 1                       TO WRK-RES-HIGH-PRINTED
176600        PERFORM 6534-PRINT-ONE-HIGH-RISK-USER
176700     END-IF.
176800*----------------------------------------------------------------*
176900 6532-99-EXIT.                   EXIT.
177000*----------------------------------------------------------------*
177100*----------------------------------------------------------------*
177200 6533-TEST-ONE-FOR-MAX             SECTION.
177300*----------------------------------------------------------------*
177400     IF WRK-RES-IS-HIGH (WRK-RES-IX) AND
177500        WRK-RES-PRINTED-FLAG (WRK-RES-IX) EQUAL 'N'
177600        IF WRK-RES-SCORE (WRK-RES-IX) GREATER WRK-HIGH-SEL-SCORE
177700           MOVE WRK-RES-SCORE (WRK-RES-IX) TO WRK-HIGH-SEL-SCORE
177800           MOVE WRK-RES-IX              TO WRK-HIGH-SEL-IX
177900        END-IF
178000     END-IF.
178100*----------------------------------------------------------------*
178200 6533-99-EXIT.                   EXIT.
178300*----------------------------------------------------------------*
178400*----------------------------------------------------------------*
178500 6534-PRINT-ONE-HIGH-RISK-USER     SECTION.
178600*----------------------------------------------------------------*
178700     MOVE SPACES                  TO WRK-PRINT-LINE.
178800     MOVE WRK-RES-SCORE (WRK-HIGH-SEL-IX) TO WRK-SCORE-EDIT.
178900     STRING '- ' WRK-RES-USER-NAME (WRK-HIGH-SEL-IX)
179000            ' (SCORE: ' WRK-SCORE-EDIT '/10)'
179100            DELIMITED BY SIZE     INTO WRK-PRINT-LINE.
179200     MOVE WRK-PRINT-LINE          TO FD-REG-SUMMARY-REPORT.
179300     WRITE FD-REG-SUMMARY-REPORT.
179400
179500     MOVE 'WRITE FILE SUMMARY-REPORT' TO WRK-ERROR-MSG.
179600     PERFORM 8700-TEST-FS-REPORT.
179700
179800     IF WRK-RES-REC-1 (WRK-HIGH-SEL-IX) NOT EQUAL SPACES
179900        MOVE SPACES                TO WRK-PRINT-LINE
180000        STRING '  ' WRK-RES-REC-1 (WRK-HIGH-SEL-IX)
180100               DELIMITED BY SIZE    INTO WRK-PRINT-LINE
180200        MOVE WRK-PRINT-LINE         TO FD-REG-SUMMARY-REPORT
180300        WRITE FD-REG-SUMMARY-REPORT
180400        MOVE 'WRITE FILE SUMMARY-REPORT' TO WRK-ERROR-MSG
180500        PERFORM 8700-TEST-FS-REPORT
180600     END-IF.
180700
180800     IF WRK-RES-REC-2 (WRK-HIGH-SEL-IX) NOT EQUAL SPACES
180900        MOVE SPACES                TO WRK-PRINT-LINE
181000        STRING '  ' WRK-RES-REC-2 (WRK-HIGH-SEL-IX)
181100               DELIMITED BY SIZE    INTO WRK-PRINT-LINE
181200        MOVE WRK-PRINT-LINE         TO FD-REG-SUMMARY-REPORT
181300        WRITE FD-REG-SUMMARY-REPORT
181400        MOVE 'WRITE FILE SUMMARY-REPORT' TO WRK-ERROR-MSG
181500        PERFORM 8700-TEST-FS-REPORT
181600     END-IF.
181700*----------------------------------------------------------------*
181800 6534-99-EXIT.                   EXIT.
181900*----------------------------------------------------------------*
182000*----------------------------------------------------------------*
182100 6540-WRITE-TEAM-RECOMMENDATIONS   SECTION.
182200*----------------------------------------------------------------*
182300     MOVE SPACES                    TO WRK-PRINT-LINE.
182400     STRING 'TEAM STATUS: ' WRK-TEAM-STATUS-WORK
182500            DELIMITED BY SIZE        INTO WRK-PRINT-LINE.
182600     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
182700     WRITE FD-REG-SUMMARY-REPORT.
182800
182900     IF WRK-TEAM-CRITICAL                                         RBOA0018
183000        PERFORM 6541-WRITE-CRITICAL-RECS                          RBOA0018
183100     ELSE
183200        IF WRK-TEAM-HIGH-RISK
183300           PERFORM 6542-WRITE-HIGH-RISK-RECS
183400        ELSE
183500           IF WRK-TEAM-MEDIUM-RISK
183600              PERFORM 6543-WRITE-MEDIUM-RISK-RECS
183700           ELSE
183800              PERFORM 6544-WRITE-HEALTHY-RECS
183900           END-IF
184000        END-IF
184100     END-IF.
184200
184300     MOVE 'WRITE FILE SUMMARY-REPORT' TO WRK-ERROR-MSG.
184400     PERFORM 8700-TEST-FS-REPORT.
184500*----------------------------------------------------------------*
184600 6540-99-EXIT.                   EXIT.
184700*----------------------------------------------------------------*
184800*----------------------------------------------------------------*
184900 6541-WRITE-CRITICAL-RECS          SECTION.                       RBOA0018
185000*----------------------------------------------------------------*
185100     MOVE 'CALL AN EMERGENCY TEAM WORKLOAD REVIEW'
185200        TO WRK-PRINT-LINE.
185300     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
185400     WRITE FD-REG-SUMMARY-REPORT.
185500
185600     MOVE SPACES                    TO WRK-PRINT-LINE.
185700     MOVE 'REDISTRIBUTE ON-CALL WORKLOAD IMMEDIATELY'
185800        TO WRK-PRINT-LINE.
185900     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
186000     WRITE FD-REG-SUMMARY-REPORT.
186100
186200     MOVE SPACES                    TO WRK-PRINT-LINE.
186300     MOVE 'CONSIDER MANDATORY TIME OFF FOR AFFECTED ENGINEERS'
186400        TO WRK-PRINT-LINE.
186500     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
186600     WRITE FD-REG-SUMMARY-REPORT.
186700
186800     MOVE SPACES                    TO WRK-PRINT-LINE.
186900     MOVE 'EVALUATE ON-CALL TEAM CAPACITY'
187000        TO WRK-PRINT-LINE.
187100     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
187200     WRITE FD-REG-SUMMARY-REPORT.
187300*----------------------------------------------------------------*
187400 6541-99-EXIT.                   EXIT.
187500*----------------------------------------------------------------*
187600*----------------------------------------------------------------*
187700 6542-WRITE-HIGH-RISK-RECS         SECTION.
187800*----------------------------------------------------------------*
187900     MOVE 'SCHEDULE 1-ON-1S WITH HIGH-RISK ENGINEERS WITHIN 24H'
188000        TO WRK-PRINT-LINE.
188100     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
188200     WRITE FD-REG-SUMMARY-REPORT.
188300
188400     MOVE SPACES                    TO WRK-PRINT-LINE.
188500     MOVE 'REVIEW ON-CALL ROTATION FOR AFFECTED ENGINEERS'
188600        TO WRK-PRINT-LINE.
188700     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
188800     WRITE FD-REG-SUMMARY-REPORT.
188900
189000     MOVE SPACES                    TO WRK-PRINT-LINE.
189100     MOVE 'REDISTRIBUTE INCIDENT LOAD WHERE POSSIBLE'
189200        TO WRK-PRINT-LINE.
189300     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
189400     WRITE FD-REG-SUMMARY-REPORT.
189500*----------------------------------------------------------------*
189600 6542-99-EXIT.                   EXIT.
189700*----------------------------------------------------------------*
189800 6543-WRITE-MEDIUM-RISK-RECS       SECTION.
189900*----------------------------------------------------------------*
190000     MOVE 'MONITOR MEDIUM-RISK ENGINEERS FOR EARLY WARNING SIGNS'
190100        TO WRK-PRINT-LINE.
190200     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
190300     WRITE FD-REG-SUMMARY-REPORT.
190400
190500     MOVE SPACES                    TO WRK-PRINT-LINE.
190600     MOVE 'TRACK INCIDENT-LOAD TRENDS OVER THE NEXT CYCLE'
190700        TO WRK-PRINT-LINE.
190800     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
190900     WRITE FD-REG-SUMMARY-REPORT.
191000
191100     MOVE SPACES                    TO WRK-PRINT-LINE.
191200     MOVE 'IDENTIFY PROCESS IMPROVEMENTS FOR ON-CALL HANDOFFS'
191300        TO WRK-PRINT-LINE.
191400     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
191500     WRITE FD-REG-SUMMARY-REPORT.
191600*----------------------------------------------------------------*
191700 6543-99-EXIT.                   EXIT.
191800*----------------------------------------------------------------*
191900*----------------------------------------------------------------*
192000 6544-WRITE-HEALTHY-RECS           SECTION.
192100*----------------------------------------------------------------*
192200     MOVE 'CONTINUE ROUTINE BURNOUT MONITORING'
192300        TO WRK-PRINT-LINE.
192400     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
192500     WRITE FD-REG-SUMMARY-REPORT.
192600
192700     MOVE SPACES                    TO WRK-PRINT-LINE.
192800     MOVE 'MAINTAIN CURRENT ON-CALL PROCESSES'
192900        TO WRK-PRINT-LINE.
193000     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
193100     WRITE FD-REG-SUMMARY-REPORT.
193200
193300     MOVE SPACES                    TO WRK-PRINT-LINE.
193400     MOVE 'CONTINUE PREVENTION-FOCUSED CHECK-INS'
193500        TO WRK-PRINT-LINE.
193600     MOVE WRK-PRINT-LINE            TO FD-REG-SUMMARY-REPORT.
193700     WRITE FD-REG-SUMMARY-REPORT.
193800*----------------------------------------------------------------*
193900 6544-99-EXIT.                   EXIT.
194000*----------------------------------------------------------------*
194100*----------------------------------------------------------------*
194200 7000-BUILD-TEAM-INSIGHTS          SECTION.
194300*----------------------------------------------------------------*
194400     IF WRK-TEAM-TOTAL-USERS        EQUAL ZEROS
194500        MOVE ZEROS                   TO WRK-TEAM-HIGH-RISK-PCT
194600     ELSE
194700        COMPUTE WRK-TEAM-HIGH-RISK-PCT ROUNDED =
194800           (WRK-TEAM-HIGH-COUNT * 100) / WRK-TEAM-TOTAL-USERS
194900     END-IF.
195000
195100     IF WRK-TEAM-HIGH-COUNT         NOT LESS 3
195200        SET WRK-TEAM-CRITICAL        TO TRUE                      RBOA0018
195300     ELSE
195400        IF WRK-TEAM-HIGH-RISK-PCT    GREATER 25.0
195500           SET WRK-TEAM-CRITICAL      TO TRUE                     RBOA0018
195600        ELSE
195700           IF WRK-TEAM-HIGH-COUNT     GREATER ZEROS
195800              SET WRK-TEAM-HIGH-RISK   TO TRUE
195900           ELSE
196000              IF WRK-TEAM-MEDIUM-COUNT GREATER
196100                 (WRK-TEAM-TOTAL-USERS * 4 / 10)
196200                 SET WRK-TEAM-MEDIUM-RISK TO TRUE
196300              ELSE
196400                 SET WRK-TEAM-HEALTHY     TO TRUE
196500              END-IF
196600           END-IF
196700        END-IF
196800     END-IF.
196900
197000     IF WRK-TEAM-TOTAL-USERS        EQUAL ZEROS
197100        MOVE ZEROS                   TO WRK-TEAM-AVG-ALL
197200     ELSE
197300        COMPUTE WRK-TEAM-AVG-ALL ROUNDED =
197400           WRK-TEAM-SCORE-SUM-ALL / WRK-TEAM-TOTAL-USERS
197500     END-IF.
197600
197700     MOVE WRK-TEAM-STATUS-WORK      TO RBOATMI1-STATUS.
197800     MOVE WRK-TEAM-TOTAL-USERS      TO RBOATMI1-TOTAL-USERS.
197900     MOVE WRK-TEAM-HIGH-COUNT       TO RBOATMI1-HIGH-COUNT.
198000     MOVE WRK-TEAM-MEDIUM-COUNT     TO RBOATMI1-MEDIUM-COUNT.
198100     MOVE WRK-TEAM-LOW-COUNT        TO RBOATMI1-LOW-COUNT.
198200     MOVE WRK-TEAM-HIGH-RISK-PCT    TO RBOATMI1-HIGH-RISK-PCT.
198300     MOVE WRK-TEAM-AVG-ALL          TO RBOATMI1-AVG-SCORE.
198400
198500     MOVE WRK-TMI-REG               TO FD-REG-TEAM-INSIGHTS.
198600     WRITE FD-REG-TEAM-INSIGHTS.
198700
198800     MOVE 'WRITE FILE TEAM-INSIGHTS-OUT' TO WRK-ERROR-MSG.
198900     PERFORM 8600-TEST-FS-TEAMINS.
199000*----------------------------------------------------------------*
199100 7000-99-EXIT.                   EXIT.
199200*----------------------------------------------------------------*
199300*----------------------------------------------------------------*
199400 8100-TEST-FS-USERS                SECTION.
199500*----------------------------------------------------------------*
199600     IF WRK-FS-USERS                NOT EQUAL ZEROS AND 10
199700        MOVE WRK-FS-USERS            TO WRK-ERROR-CODE
199800        PERFORM 9999-CALL-ABEND-PGM
199900     END-IF.
200000*----------------------------------------------------------------*
200100 8100-99-EXIT.                   EXIT.
200200*----------------------------------------------------------------*
200300*----------------------------------------------------------------*
200400 8200-TEST-FS-INCIDENTS            SECTION.
200500*----------------------------------------------------------------*
200600     IF WRK-FS-INCIDENTS            NOT EQUAL ZEROS AND 10
200700        MOVE WRK-FS-INCIDENTS        TO WRK-ERROR-CODE
200800        PERFORM 9999-CALL-ABEND-PGM
200900     END-IF.
201000*----------------------------------------------------------------*
201100 8200-99-EXIT.                   EXIT.
201200*----------------------------------------------------------------*
201300*----------------------------------------------------------------*
201400 8300-TEST-FS-SLACK                SECTION.
201500*----------------------------------------------------------------*
201600     IF WRK-FS-SLACK                NOT EQUAL ZEROS AND 10
201700        MOVE WRK-FS-SLACK            TO WRK-ERROR-CODE
201800        PERFORM 9999-CALL-ABEND-PGM
201900     END-IF.
202000*----------------------------------------------------------------*
202100 8300-99-EXIT.                   EXIT.
202200*----------------------------------------------------------------*
202300*----------------------------------------------------------------*
202400 8400-TEST-FS-GITHUB               SECTION.
202500*----------------------------------------------------------------*
202600     IF WRK-FS-GITHUB               NOT EQUAL ZEROS AND 10
202700        MOVE WRK-FS-GITHUB           TO WRK-ERROR-CODE
202800        PERFORM 9999-CALL-ABEND-PGM
202900     END-IF.
203000*----------------------------------------------------------------*
203100 8400-99-EXIT.                   EXIT.
203200*----------------------------------------------------------------*
203300*----------------------------------------------------------------*
203400 8500-TEST-FS-ANALYSIS             SECTION.
203500*----------------------------------------------------------------*
203600     IF WRK-FS-ANALYSIS             NOT EQUAL ZEROS
203700        MOVE WRK-FS-ANALYSIS         TO WRK-ERROR-CODE
203800        PERFORM 9999-CALL-ABEND-PGM
203900     END-IF.
204000*----------------------------------------------------------------*
204100 8500-99-EXIT.                   EXIT.
204200*----------------------------------------------------------------*
204300*----------------------------------------------------------------*
204400 8600-TEST-FS-TEAMINS              SECTION.
204500*----------------------------------------------------------------*
204600     IF WRK-FS-TEAMINS              NOT EQUAL ZEROS
204700        MOVE WRK-FS-TEAMINS          TO WRK-ERROR-CODE
204800        PERFORM 9999-CALL-ABEND-PGM
204900     END-IF.
205000*----------------------------------------------------------------*
205100 8600-99-EXIT.                   EXIT.
205200*----------------------------------------------------------------*
205300*----------------------------------------------------------------*
205400 8700-TEST-FS-REPORT               SECTION.
205500*----------------------------------------------------------------*
205600     IF WRK-FS-REPORT               NOT EQUAL ZEROS
205700        MOVE WRK-FS-REPORT           TO WRK-ERROR-CODE
205800        PERFORM 9999-CALL-ABEND-PGM
205900     END-IF.
206000*----------------------------------------------------------------*
206100 8700-99-EXIT.                   EXIT.
206200*----------------------------------------------------------------*
206300*----------------------------------------------------------------*
206400 9000-GET-DATE-TIME                SECTION.
206500*----------------------------------------------------------------*
206600     ACCEPT WRK-SYSTEM-DATE         FROM DATE.
206700     MOVE YY                        TO YYYY-FORMATTED.
206800     MOVE MM                        TO MM-FORMATTED.
206900     MOVE DD                        TO DD-FORMATTED.
207000     ADD  2000                      TO YYYY-FORMATTED.
207100
207200     ACCEPT WRK-SYSTEM-TIME         FROM TIME.
207300     MOVE HOUR                      TO HOUR-FORMATTED.
207400     MOVE MINUTE                    TO MINUTE-FORMATTED.
207500     MOVE SECOND                    TO SECOND-FORMATTED.
207600*----------------------------------------------------------------*
207700 9000-99-EXIT.                   EXIT.
207800*----------------------------------------------------------------*
207900*----------------------------------------------------------------*
208000 9999-CALL-ABEND-PGM               SECTION.
208100*----------------------------------------------------------------*
208200     MOVE WRK-DATE-FORMATTED        TO WRK-ERROR-DATE.
208300     MOVE WRK-TIME-FORMATTED        TO WRK-ERROR-TIME.
208400     CALL WRK-ABEND-PGM             USING WRK-ERROR-LOG.
208500*----------------------------------------------------------------*
208600 9999-99-EXIT.                   EXIT.
208700*----------------------------------------------------------------*
208800
208900
209000
209100
209200
209300
209400
209500
209600
