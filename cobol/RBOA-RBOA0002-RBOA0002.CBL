000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RBOA0002.
000600 AUTHOR.         L. COSTA.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   11/02/1994.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100*----------------------------------------------------------------*
001200*    PROGRAM-ID..: RBOA0002.                                     *
001300*    ANALYST.....: L. COSTA                                      *
001400*    PROGRAMMER..: L. COSTA                                      *
001500*    DATE........: 11/02/1994                                    *
001600*----------------------------------------------------------------*
001700*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
001800*----------------------------------------------------------------*
001900*    GOAL........: READ THE CODE-PLATFORM EVENT FILE, BREAK BY    *
002000*                  USERNAME, AND PRODUCE ONE GITHUB-METRICS       *
002100*                  RECORD PER USER WITH COMMIT/PR/ISSUE VOLUME,   *
002200*                  AFTER-HOURS AND WEEKEND SPLITS, REPO SPREAD    *
002300*                  AND COMMIT-CLUSTERING COUNTS FOR RBOA0004.     *
002400*----------------------------------------------------------------*
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002600*                   GH-EVENTS       00070       RBOAEVT1         *
002700*                   GITHUB-METRICS  00132       RBOAGIT1         *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                        *
003000*----------------------------------------------------------------*
003100*    MAINTENANCE LOG                                             *
003200*    DATE       BY       DESCRIPTION                             *
003300*    ---------- -------- --------------------------------------- *
003400*    11/02/1994 L.COSTA  ORIGINAL - EVENT AGGREGATION BY USERNAME *
003500*    19/05/1996 L.COSTA  +CLUSTERED-COMMITS (4-HOUR WINDOW), THE  *
003600*                        REPO FILE NOW SORTED USERNAME/DATE/TIME  *
003700*    22/11/1998 T.ALVES  Y2K REVIEW - EV-DATE IS 8-DIGIT CCYYMMDD,*
003800*                        PSEUDO-CALENDAR BELOW RECHECKED FOR Y2K  *
003900*    04/03/2003 C.SOUZA  TICKET RBOA-0015 - AFTER-HOURS PR SPLIT  *
004000*                        ADDED ALONGSIDE THE EXISTING COMMIT SPLIT*
004100*----------------------------------------------------------------*
004200*================================================================*
004300*           E N V I R O N M E N T      D I V I S I O N           *
004400*================================================================*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS RBOA-ALPHA-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT GH-EVENTS      ASSIGN TO RBOA-S-EVT
005500      ORGANIZATION IS     SEQUENTIAL
005600      ACCESS MODE  IS     SEQUENTIAL
005700      FILE STATUS  IS     WRK-FS-EVENTS.
005800
005900     SELECT GITHUB-METRICS ASSIGN TO RBOA-S-GIT
006000      ORGANIZATION IS     SEQUENTIAL
006100      ACCESS MODE  IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-GITHUB.
006300
006400*================================================================*
006500*                  D A T A      D I V I S I O N                  *
006600*================================================================*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  GH-EVENTS
007100     RECORDING MODE IS F
007200     LABEL RECORD   IS STANDARD
007300     BLOCK CONTAINS 00 RECORDS.
007400 01  FD-REG-GH-EVENTS         PIC X(070).
007500
007600 FD  GITHUB-METRICS
007700     RECORDING MODE IS F
007800     LABEL RECORD   IS STANDARD
007900     BLOCK CONTAINS 00 RECORDS.
008000 01  FD-REG-GITHUB-METRICS    PIC X(132).
008100
008200*-----------------------------------------------------------------*
008300*                  WORKING-STORAGE SECTION                        *
008400*-----------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600
008700 77  WRK-EVT-REGS-COUNTER              PIC 9(06) COMP VALUE ZEROS.
008800 77  WRK-GIT-REGS-COUNTER              PIC 9(06) COMP VALUE ZEROS.
008900 77  WRK-USERS-BROKEN-COUNTER          PIC 9(06) COMP VALUE ZEROS.
009000 77  WRK-EVT-EOF                       PIC X(03) VALUE SPACES.
009100     88  WRK-EVT-EOF-YES                   VALUE 'END'.
009200
009300*DATA FOR ERROR LOG:
009400 01  WRK-ERROR-LOG.
009500     03  WRK-PROGRAM                   PIC X(08) VALUE
009600                                                 'RBOA0002'  .
009700     03  WRK-ERROR-MSG                 PIC X(30) VALUE SPACES.
009800     03  WRK-ERROR-CODE                PIC X(30) VALUE SPACES.
009900     03  WRK-ERROR-DATE                PIC X(10) VALUE SPACES.
010000     03  WRK-ERROR-TIME                PIC X(08) VALUE SPACES.
010100     03  FILLER                        PIC X(04) VALUE SPACES.
010200
010300*ABENDING PROGRAM:
010400 77  WRK-ABEND-PGM                     PIC X(08) VALUE
010500                                                 'ABENDPGM'  .
010600
010700 01  WRK-FILE-STATUS.
010800     03  WRK-FS-EVENTS                 PIC 9(02) VALUE ZEROS.
010900     03  WRK-FS-GITHUB                 PIC 9(02) VALUE ZEROS.
011000     03  FILLER                        PIC X(04) VALUE SPACES.
011100
011200 01  WRK-EVT-REG.
011300     COPY RBOAEVT1.
011400
011500 01  WRK-GIT-REG.
011600     COPY RBOAGIT1.
011700
011800*RUN PARAMETERS (NO PARAMETER FILE FOR THIS STEP - THE DAYS-IN-
011900*WINDOW DIVISOR IS THE SAME SHOP CONSTANT USED BY RBOA0001 AND
012000*RBOA0004).
012100 77  WRK-DAYS-IN-WINDOW                PIC 9(03) COMP VALUE 030.
012200
012300*WORKING DATA FOR THE SYSTEM DATE AND TIME.
012400 01  WRK-SYSTEM-DATE.
012500     03  YY                            PIC 9(02) VALUE ZEROS.
012600     03  MM                            PIC 9(02) VALUE ZEROS.
012700     03  DD                            PIC 9(02) VALUE ZEROS.
012800*
012900 01  WRK-DATE-FORMATTED.
013000     03  DD-FORMATTED                  PIC 9(02) VALUE ZEROS.
013100     03  FILLER                        PIC X(01) VALUE '-'.
013200     03  MM-FORMATTED                  PIC 9(02) VALUE ZEROS.
013300     03  FILLER                        PIC X(01) VALUE '-'.
013400     03  YYYY-FORMATTED                PIC 9(04) VALUE ZEROS.
013500*
013600 01  WRK-SYSTEM-TIME.
013700     03  HOUR                          PIC 9(02) VALUE ZEROS.
013800     03  MINUTE                        PIC 9(02) VALUE ZEROS.
013900     03  SECOND                        PIC 9(02) VALUE ZEROS.
014000     03  HUNDREDTH                     PIC 9(02) VALUE ZEROS.
014100*
014200 01  WRK-TIME-FORMATTED.
014300     03  HOUR-FORMATTED                PIC 9(02) VALUE ZEROS.
014400     03  FILLER                        PIC X(01) VALUE ':'.
014500     03  MINUTE-FORMATTED              PIC 9(02) VALUE ZEROS.
014600     03  FILLER                        PIC X(01) VALUE ':'.
014700     03  SECOND-FORMATTED              PIC 9(02) VALUE ZEROS.
014800
014900*----------------------------------------------------------------*
015000*    A SINGLE NUMERIC VIEW OF THE RUN DATE FOR THE FINALIZE       *
015100*    BANNER - SAME FIELD 9000-GET-DATE-TIME ALWAYS FILLS.        *
015200*----------------------------------------------------------------*
015300 01  WRK-SYSTEM-DATE-NUM-R REDEFINES   WRK-SYSTEM-DATE.
015400     03  WRK-SYSTEM-DATE-NUM           PIC 9(06).
015500
015600 01  WRK-CONTROL-BREAK.
015700     03  WRK-PREV-USERNAME             PIC X(20) VALUE LOW-VALUES.
015800     03  FILLER                        PIC X(04) VALUE SPACES.
015900
016000*----------------------------------------------------------------*
016100*    PER-USER ACCUMULATORS - CLEARED AT EACH CONTROL BREAK BY     *
016200*    7000-RESET-ACCUMULATORS.                                    *
016300*----------------------------------------------------------------*
016400 01  WRK-USER-ACCUM.
016500     03  WRK-ACC-TOTAL-COMMITS         PIC 9(06) COMP VALUE ZEROS.
016600     03  WRK-ACC-TOTAL-PRS             PIC 9(05) COMP VALUE ZEROS.
016700     03  WRK-ACC-TOTAL-ISSUES          PIC 9(05) COMP VALUE ZEROS.
016800     03  WRK-ACC-AH-COMMITS            PIC 9(06) COMP VALUE ZEROS.
016900     03  WRK-ACC-WKND-COMMITS          PIC 9(06) COMP VALUE ZEROS.
017000     03  WRK-ACC-AH-PRS                PIC 9(05) COMP VALUE ZEROS.
017100     03  WRK-ACC-CLUSTERED-COMMITS     PIC 9(06) COMP VALUE ZEROS.
017200     03  WRK-ACC-REPO-COUNT            PIC 9(03) COMP VALUE ZEROS.
017300     03  WRK-ACC-REPO-TABLE            OCCURS 40 TIMES
017400                                        PIC X(30) VALUE SPACES.
017500     03  FILLER                        PIC X(04) VALUE SPACES.
017600
017700*----------------------------------------------------------------*
017800*    PREVIOUS-COMMIT TIMESTAMP FOR THE CLUSTERING TEST - CLEARED  *
017900*    AT EACH CONTROL BREAK ALONGSIDE THE ACCUMULATORS ABOVE.      *
018000*----------------------------------------------------------------*
018100 77  WRK-HAVE-PREV-COMMIT              PIC X(01) VALUE 'N'.
018200 77  WRK-PREV-COMMIT-MINUTES           PIC 9(09) COMP VALUE ZEROS.
018300 77  WRK-THIS-COMMIT-MINUTES           PIC 9(09) COMP VALUE ZEROS.
018400 77  WRK-COMMIT-GAP-MINUTES            PIC S9(09) COMP VALUE ZEROS.
018500
018600*----------------------------------------------------------------*
018700*    THIS SHOP'S 30-DAY-MONTH PSEUDO-CALENDAR, USED ONLY TO TEST  *
018800*    THE 4-HOUR COMMIT-CLUSTERING GAP - NOT FOR CALENDAR REPORTS. *
018900*    A TRUE DAY IS NEVER OFF BY MORE THAN A DAY OR TWO A MONTH,   *
019000*    WELL INSIDE THE 240-MINUTE WINDOW WE ARE TESTING FOR.        *
019100*----------------------------------------------------------------*
019200 01  WRK-EVT-DATE-SAVE                 PIC 9(08) VALUE ZEROS.
019300 01  WRK-EVT-DATE-SAVE-R REDEFINES     WRK-EVT-DATE-SAVE.
019400     03  WRK-EVT-YYYY                  PIC 9(04).
019500     03  WRK-EVT-MM                    PIC 9(02).
019600     03  WRK-EVT-DD                    PIC 9(02).
019700
019800 01  WRK-EVT-TIME-SAVE                 PIC 9(06) VALUE ZEROS.
019900 01  WRK-EVT-TIME-SAVE-R REDEFINES     WRK-EVT-TIME-SAVE.
020000     03  WRK-EVT-HH                    PIC 9(02).
020100     03  WRK-EVT-MI                    PIC 9(02).
020200     03  WRK-EVT-SS                    PIC 9(02).
020300
020400 77  WRK-PSEUDO-DAY-NUMBER             PIC 9(09) COMP VALUE ZEROS.
020500
020600 77  WRK-REPO-IX                       PIC 9(02) COMP VALUE ZEROS.
020700 77  WRK-REPO-FOUND-FLAG               PIC X(01) VALUE 'N'.
020800
020900*-----------------------------------------------------------------*
021000*                      LINKAGE SECTION                            *
021100*-----------------------------------------------------------------*
021200 LINKAGE SECTION.
021300*================================================================*
021400 PROCEDURE                       DIVISION.
021500*================================================================*
021600*----------------------------------------------------------------*
021700 0000-MAIN-PROCESS               SECTION.
021800*----------------------------------------------------------------*
021900     PERFORM 1000-INITIALIZE.
022000
022100     PERFORM 2000-PROCESS-EVENT  UNTIL WRK-EVT-EOF-YES.
022200
022300     IF WRK-PREV-USERNAME        NOT EQUAL LOW-VALUES
022400        PERFORM 5000-COMPUTE-AND-WRITE-GIT
022500     ELSE
022600        PERFORM 5050-WRITE-EMPTY-DEFAULT
022700     END-IF.
022800
022900     PERFORM 3000-FINALIZE.
023000*----------------------------------------------------------------*
023100 0000-99-EXIT.                   EXIT.
023200*----------------------------------------------------------------*
023300*----------------------------------------------------------------*
023400 1000-INITIALIZE                 SECTION.
023500*----------------------------------------------------------------*
023600     PERFORM 9000-GET-DATE-TIME.
023700
023800     INITIALIZE WRK-EVT-REG
023900                WRK-GIT-REG.
024000
024100     PERFORM 7000-RESET-ACCUMULATORS.
024200
024300     MOVE LOW-VALUES             TO WRK-PREV-USERNAME.
024400
024500     OPEN INPUT  GH-EVENTS
024600          OUTPUT GITHUB-METRICS.
024700
024800     MOVE 'OPEN FILE GH-EVENTS'   TO WRK-ERROR-MSG.
024900     PERFORM 8100-TEST-FS-EVENTS.
025000
025100     MOVE 'OPEN FILE GITHUB-METRICS' TO WRK-ERROR-MSG.
025200     PERFORM 8200-TEST-FS-GITHUB.
025300
025400     PERFORM 2100-READ-EVENTS.
025500
025600     IF NOT WRK-EVT-EOF-YES
025700        MOVE RBOAEVT1-USERNAME     TO WRK-PREV-USERNAME
025800     END-IF.
025900*----------------------------------------------------------------*
026000 1000-99-EXIT.                   EXIT.
026100*----------------------------------------------------------------*
026200*----------------------------------------------------------------*
026300 2000-PROCESS-EVENT               SECTION.
026400*----------------------------------------------------------------*
026500     IF RBOAEVT1-USERNAME             NOT EQUAL WRK-PREV-USERNAME
026600        IF RBOAEVT1-USERNAME          LESS WRK-PREV-USERNAME
026700           MOVE 'GH-EVENTS FILE OUT OF USERNAME SEQUENCE'
026800                                 TO WRK-ERROR-MSG
026900           PERFORM 9999-CALL-ABEND-PGM
027000        END-IF
027100
027200        PERFORM 5000-COMPUTE-AND-WRITE-GIT
027300        PERFORM 7000-RESET-ACCUMULATORS
027400        MOVE RBOAEVT1-USERNAME        TO WRK-PREV-USERNAME
027500     END-IF.
027600
027700     PERFORM 2050-ACCUMULATE-EVENT.
027800
027900     PERFORM 2100-READ-EVENTS.
028000*----------------------------------------------------------------*
028100 2000-99-EXIT.                   EXIT.
028200*----------------------------------------------------------------*
028300*----------------------------------------------------------------*
028400 2050-ACCUMULATE-EVENT            SECTION.
028500*----------------------------------------------------------------*
028600     MOVE RBOAEVT1-TIME            TO WRK-EVT-TIME-SAVE.
028700
028800     IF RBOAEVT1-IS-COMMIT
028900        PERFORM 2200-ACCUMULATE-COMMIT
029000     ELSE
029100        IF RBOAEVT1-IS-PR
029200           PERFORM 2300-ACCUMULATE-PR
029300        ELSE
029400           IF RBOAEVT1-IS-ISSUE
029500              ADD 1                 TO WRK-ACC-TOTAL-ISSUES
029600           END-IF
029700        END-IF
029800     END-IF.
029900*----------------------------------------------------------------*
030000 2050-99-EXIT.                   EXIT.
030100*----------------------------------------------------------------*
030200*----------------------------------------------------------------*
030300 2200-ACCUMULATE-COMMIT           SECTION.
030400*----------------------------------------------------------------*
030500     ADD 1                       TO WRK-ACC-TOTAL-COMMITS.
030600
030700     IF NOT (RBOAEVT1-DOW         LESS-EQUAL 5
030800             AND WRK-EVT-HH        GREATER-EQUAL 09
030900             AND WRK-EVT-HH        LESS 17)
031000        ADD 1                    TO WRK-ACC-AH-COMMITS
031100     END-IF.
031200
031300     IF RBOAEVT1-DOW              EQUAL 6 OR EQUAL 7
031400        ADD 1                    TO WRK-ACC-WKND-COMMITS
031500     END-IF.
031600
031700     PERFORM 2250-TRACK-REPO.
031800     PERFORM 2260-TRACK-CLUSTER.
031900*----------------------------------------------------------------*
032000 2200-99-EXIT.                   EXIT.
032100*----------------------------------------------------------------*
032200*----------------------------------------------------------------*
032300 2250-TRACK-REPO                  SECTION.
032400*----------------------------------------------------------------*
032500     MOVE 'N'                     TO WRK-REPO-FOUND-FLAG.
032600
032700     IF WRK-ACC-REPO-COUNT         GREATER ZEROS
032800        PERFORM 2255-SCAN-REPO-TABLE
032900           VARYING WRK-REPO-IX FROM 1 BY 1
033000           UNTIL WRK-REPO-IX       GREATER WRK-ACC-REPO-COUNT
033100     END-IF.
033200
033300     IF WRK-REPO-FOUND-FLAG        EQUAL 'N'
033400        AND WRK-ACC-REPO-COUNT     LESS 40
033500        ADD 1                     TO WRK-ACC-REPO-COUNT
033600        MOVE RBOAEVT1-REPO             TO WRK-ACC-REPO-TABLE
033700                                        (WRK-ACC-REPO-COUNT)
033800     END-IF.
033900*----------------------------------------------------------------*
034000 2250-99-EXIT.                   EXIT.
034100*----------------------------------------------------------------*
034200*----------------------------------------------------------------*
034300 2255-SCAN-REPO-TABLE              SECTION.
034400*----------------------------------------------------------------*
034500     IF WRK-ACC-REPO-TABLE (WRK-REPO-IX) EQUAL RBOAEVT1-REPO
034600        MOVE 'Y'                  TO WRK-REPO-FOUND-FLAG
034700     END-IF.
034800*----------------------------------------------------------------*
034900 2255-99-EXIT.                   EXIT.
035000*----------------------------------------------------------------*
035100*----------------------------------------------------------------*
035200 2260-TRACK-CLUSTER                SECTION.
035300*----------------------------------------------------------------*
035400     MOVE RBOAEVT1-DATE            TO WRK-EVT-DATE-SAVE.
035500
035600     COMPUTE WRK-PSEUDO-DAY-NUMBER =
035700             (WRK-EVT-YYYY * 360) + (WRK-EVT-MM * 30) + WRK-EVT-DD.
035800
035900     COMPUTE WRK-THIS-COMMIT-MINUTES =
036000             (WRK-PSEUDO-DAY-NUMBER * 1440)
036100             + (WRK-EVT-HH * 60) + WRK-EVT-MI.
036200
036300     IF WRK-HAVE-PREV-COMMIT       EQUAL 'Y'
036400        COMPUTE WRK-COMMIT-GAP-MINUTES =
036500                WRK-THIS-COMMIT-MINUTES - WRK-PREV-COMMIT-MINUTES
036600        IF WRK-COMMIT-GAP-MINUTES  LESS-EQUAL 240
036700           ADD 1                  TO WRK-ACC-CLUSTERED-COMMITS
036800        END-IF
036900     END-IF.
037000
037100     MOVE WRK-THIS-COMMIT-MINUTES  TO WRK-PREV-COMMIT-MINUTES.
037200     MOVE 'Y'                      TO WRK-HAVE-PREV-COMMIT.
037300*----------------------------------------------------------------*
037400 2260-99-EXIT.                   EXIT.
037500*----------------------------------------------------------------*
037600*----------------------------------------------------------------*
037700 2300-ACCUMULATE-PR                SECTION.                       RBOA0015
037800*----------------------------------------------------------------*
037900     ADD 1                        TO WRK-ACC-TOTAL-PRS.
038000
038100     IF NOT (RBOAEVT1-DOW          LESS-EQUAL 5                   RBOA0015
038200             AND WRK-EVT-HH         GREATER-EQUAL 09
038300             AND WRK-EVT-HH         LESS 17)
038400        ADD 1                     TO WRK-ACC-AH-PRS               RBOA0015
038500     END-IF.
038600*----------------------------------------------------------------*
038700 2300-99-EXIT.                   EXIT.
038800*----------------------------------------------------------------*
038900*----------------------------------------------------------------*
039000 2100-READ-EVENTS                  SECTION.
039100*----------------------------------------------------------------*
039200     MOVE 'READING GH-EVENTS'      TO WRK-ERROR-MSG.
039300
039400     READ GH-EVENTS                INTO WRK-EVT-REG.
039500
039600     PERFORM 8100-TEST-FS-EVENTS.
039700
039800     IF WRK-FS-EVENTS               EQUAL 10
039900        MOVE 'END'                  TO WRK-EVT-EOF
040000     ELSE
040100        ADD 1                       TO WRK-EVT-REGS-COUNTER
040200     END-IF.
040300*----------------------------------------------------------------*
040400 2100-99-EXIT.                   EXIT.
040500*----------------------------------------------------------------*
040600*----------------------------------------------------------------*
040700 3000-FINALIZE                     SECTION.
040800*----------------------------------------------------------------*
040900     CLOSE GH-EVENTS
041000           GITHUB-METRICS.
041100
041200     DISPLAY '***************************'.
041300     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
041400     DISPLAY '***************************'.
041500     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
041600     DISPLAY '*RUN DATE (YYMMDD)..:' WRK-SYSTEM-DATE-NUM '*'.
041700     DISPLAY '*-------------------------*'.
041800     DISPLAY '*EVENTS READ.........:' WRK-EVT-REGS-COUNTER '*'.
041900     DISPLAY '*GITHUB-METRICS WROTE:' WRK-GIT-REGS-COUNTER '*'.
042000     DISPLAY '*USERS BROKEN........:' WRK-USERS-BROKEN-COUNTER '*'.
042100     DISPLAY '*-------------------------*'.
042200     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
042300     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
042400     DISPLAY '***************************'.
042500
042600     STOP RUN.
042700*----------------------------------------------------------------*
042800 3000-99-EXIT.                   EXIT.
042900*----------------------------------------------------------------*
043000*----------------------------------------------------------------*
043100 5000-COMPUTE-AND-WRITE-GIT        SECTION.
043200*----------------------------------------------------------------*
043300     INITIALIZE WRK-GIT-REG.
043400
043500     MOVE WRK-PREV-USERNAME        TO RBOAGIT1-USERNAME.
043600     MOVE SPACES                   TO RBOAGIT1-EMAIL.
043700     MOVE WRK-ACC-TOTAL-COMMITS    TO RBOAGIT1-TOTAL-COMMITS.
043800     MOVE WRK-ACC-TOTAL-PRS        TO RBOAGIT1-TOTAL-PRS.
043900     MOVE WRK-ACC-TOTAL-ISSUES     TO RBOAGIT1-TOTAL-ISSUES.
044000     MOVE WRK-ACC-REPO-COUNT       TO RBOAGIT1-REPOS-TOUCHED.
044100     MOVE WRK-ACC-CLUSTERED-COMMITS TO RBOAGIT1-CLUSTERED-COMMITS.
044200
044300     COMPUTE RBOAGIT1-COMMITS-PER-WK ROUNDED =
044400             (WRK-ACC-TOTAL-COMMITS * 7) / WRK-DAYS-IN-WINDOW.
044500     COMPUTE RBOAGIT1-PRS-PER-WK ROUNDED =
044600             (WRK-ACC-TOTAL-PRS * 7) / WRK-DAYS-IN-WINDOW.
044700     COMPUTE RBOAGIT1-AVG-COMMITS-DAY ROUNDED =
044800             WRK-ACC-TOTAL-COMMITS / WRK-DAYS-IN-WINDOW.
044900
045000     IF WRK-ACC-TOTAL-COMMITS      EQUAL ZEROS
045100        MOVE ZEROS                 TO RBOAGIT1-AH-COMMIT-PCT
045200        MOVE ZEROS                 TO RBOAGIT1-WKND-COMMIT-PCT
045300     ELSE
045400        MOVE WRK-ACC-AH-COMMITS    TO RBOAGIT1-AH-COMMITS
045500        MOVE WRK-ACC-WKND-COMMITS  TO RBOAGIT1-WKND-COMMITS
045600        COMPUTE RBOAGIT1-AH-COMMIT-PCT ROUNDED =
045700                WRK-ACC-AH-COMMITS / WRK-ACC-TOTAL-COMMITS
045800        COMPUTE RBOAGIT1-WKND-COMMIT-PCT ROUNDED =
045900                WRK-ACC-WKND-COMMITS / WRK-ACC-TOTAL-COMMITS
046000     END-IF.
046100
046200     IF WRK-ACC-TOTAL-PRS          EQUAL ZEROS
046300        MOVE ZEROS                 TO RBOAGIT1-AH-PR-PCT
046400     ELSE
046500        MOVE WRK-ACC-AH-PRS        TO RBOAGIT1-AH-PRS
046600        COMPUTE RBOAGIT1-AH-PR-PCT ROUNDED =
046700                WRK-ACC-AH-PRS / WRK-ACC-TOTAL-PRS
046800     END-IF.
046900
047000     MOVE WRK-GIT-REG              TO FD-REG-GITHUB-METRICS.
047100     WRITE FD-REG-GITHUB-METRICS.
047200
047300     PERFORM 8200-TEST-FS-GITHUB.
047400
047500     IF WRK-FS-GITHUB               EQUAL ZEROS
047600        ADD 1                      TO WRK-GIT-REGS-COUNTER
047700        ADD 1                      TO WRK-USERS-BROKEN-COUNTER
047800     END-IF.
047900*----------------------------------------------------------------*
048000 5000-99-EXIT.                   EXIT.
048100*----------------------------------------------------------------*
048200*----------------------------------------------------------------*
048300 5050-WRITE-EMPTY-DEFAULT          SECTION.
048400*----------------------------------------------------------------*
048500*    NO EVENTS ARRIVED AT ALL FOR THIS RUN - STILL EMIT THE       *
048600*    DEFENSIVE ALL-ZERO METRICS RECORD.                          *
048700     INITIALIZE WRK-GIT-REG.
048800     MOVE SPACES                   TO RBOAGIT1-USERNAME
048900                                       RBOAGIT1-EMAIL.
049000
049100     MOVE WRK-GIT-REG              TO FD-REG-GITHUB-METRICS.
049200     WRITE FD-REG-GITHUB-METRICS.
049300
049400     PERFORM 8200-TEST-FS-GITHUB.
049500
049600     IF WRK-FS-GITHUB               EQUAL ZEROS
049700        ADD 1                      TO WRK-GIT-REGS-COUNTER
049800     END-IF.
049900*----------------------------------------------------------------*
050000 5050-99-EXIT.                   EXIT.
050100*----------------------------------------------------------------*
050200*----------------------------------------------------------------*
050300 7000-RESET-ACCUMULATORS           SECTION.
050400*----------------------------------------------------------------*
050500     MOVE ZEROS                    TO WRK-ACC-TOTAL-COMMITS
050600                                       WRK-ACC-TOTAL-PRS
050700                                       WRK-ACC-TOTAL-ISSUES
050800                                       WRK-ACC-AH-COMMITS
050900                                       WRK-ACC-WKND-COMMITS
051000                                       WRK-ACC-AH-PRS
051100                                       WRK-ACC-CLUSTERED-COMMITS
051200                                       WRK-ACC-REPO-COUNT.
051300     MOVE SPACES                   TO WRK-ACC-REPO-TABLE (1).
051400
051500     MOVE 'N'                      TO WRK-HAVE-PREV-COMMIT.
051600     MOVE ZEROS                    TO WRK-PREV-COMMIT-MINUTES.
051700
051800     PERFORM 7010-CLEAR-REPO-TABLE
051900        VARYING WRK-REPO-IX FROM 1 BY 1 UNTIL WRK-REPO-IX GREATER 40.
052000*----------------------------------------------------------------*
052100 7000-99-EXIT.                   EXIT.
052200*----------------------------------------------------------------*
052300*----------------------------------------------------------------*
052400 7010-CLEAR-REPO-TABLE             SECTION.
052500*----------------------------------------------------------------*
052600     MOVE SPACES                   TO WRK-ACC-REPO-TABLE (WRK-REPO-IX).
052700*----------------------------------------------------------------*
052800 7010-99-EXIT.                   EXIT.
052900*----------------------------------------------------------------*
053000*----------------------------------------------------------------*
053100 8100-TEST-FS-EVENTS               SECTION.
053200*----------------------------------------------------------------*
053300     IF WRK-FS-EVENTS              NOT EQUAL ZEROS AND 10
053400        MOVE WRK-FS-EVENTS         TO WRK-ERROR-CODE
053500        PERFORM 9999-CALL-ABEND-PGM
053600     END-IF.
053700*----------------------------------------------------------------*
053800 8100-99-EXIT.                   EXIT.
053900*----------------------------------------------------------------*
054000*----------------------------------------------------------------*
054100 8200-TEST-FS-GITHUB               SECTION.
054200*----------------------------------------------------------------*
054300     IF WRK-FS-GITHUB               NOT EQUAL ZEROS
054400        MOVE WRK-FS-GITHUB          TO WRK-ERROR-CODE
054500        PERFORM 9999-CALL-ABEND-PGM
054600     END-IF.
054700*----------------------------------------------------------------*
054800 8200-99-EXIT.                   EXIT.
054900*----------------------------------------------------------------*
055000*----------------------------------------------------------------*
055100 9000-GET-DATE-TIME                SECTION.
055200*----------------------------------------------------------------*
055300     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
055400     MOVE YY                       TO YYYY-FORMATTED.
055500     MOVE MM                       TO MM-FORMATTED.
055600     MOVE DD                       TO DD-FORMATTED.
055700     ADD  2000                     TO YYYY-FORMATTED.
055800
055900     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
056000     MOVE HOUR                     TO HOUR-FORMATTED.
056100     MOVE MINUTE                   TO MINUTE-FORMATTED.
056200     MOVE SECOND                   TO SECOND-FORMATTED.
056300*----------------------------------------------------------------*
056400 9000-99-EXIT.                   EXIT.
056500*----------------------------------------------------------------*
056600*----------------------------------------------------------------*
056700 9999-CALL-ABEND-PGM               SECTION.
056800*----------------------------------------------------------------*
056900     MOVE WRK-DATE-FORMATTED        TO WRK-ERROR-DATE.
057000     MOVE WRK-TIME-FORMATTED        TO WRK-ERROR-TIME.
057100     CALL WRK-ABEND-PGM             USING WRK-ERROR-LOG.
057200*----------------------------------------------------------------*
057300 9999-99-EXIT.                   EXIT.
057400*----------------------------------------------------------------*
