000100*================================================================*
000200*    BOOK........: RBOAANL1                                      *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
000500*----------------------------------------------------------------*
000600*    CONTENTS....: PER-ENGINEER BURNOUT ANALYSIS RESULT RECORD - *
000700*                  WRITTEN BY RBOA0004, ONE PER ENGINEER         *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG                                             *
001000*    DATE       BY       DESCRIPTION                             *
001100*    ---------- -------- --------------------------------------- *
001200*    04/02/1994 L.COSTA  ORIGINAL LAYOUT                         *
001300*    19/05/1996 L.COSTA  +SLACK-SCORE, +GITHUB-FLAG              *
001400*    22/11/1998 T.ALVES  Y2K REVIEW - NO DATE FIELDS HERE        *
001500*    04/03/2003 C.SOUZA  +RESERVE AREA FOR FUTURE EXPANSION      *
001600*----------------------------------------------------------------*
001700    05  RBOAANL1-USER-ID            PIC X(10).
001800    05  RBOAANL1-USER-NAME          PIC X(30).
001900    05  RBOAANL1-INCIDENT-COUNT     PIC 9(05).
002000    05  RBOAANL1-BURNOUT-SCORE      PIC 99V9(02).
002100    05  RBOAANL1-RISK-LEVEL         PIC X(06).
002200        88  RBOAANL1-RISK-HIGH          VALUE 'HIGH  '.
002300        88  RBOAANL1-RISK-MEDIUM        VALUE 'MEDIUM'.
002400        88  RBOAANL1-RISK-LOW           VALUE 'LOW   '.
002500    05  RBOAANL1-EE-SCORE           PIC 99V9(02).
002600    05  RBOAANL1-DP-SCORE           PIC 99V9(02).
002700    05  RBOAANL1-PA-SCORE           PIC 99V9(02).
002800    05  RBOAANL1-INCID-PER-WEEK     PIC 9(03)V9(02).
002900    05  RBOAANL1-AFTER-HOURS-PCT    PIC 9V9(04).
003000    05  RBOAANL1-AVG-RESOL-HRS      PIC 9(04)V9(02).
003100    05  RBOAANL1-ESCALATION-RATE    PIC 9V9(04).
003200    05  RBOAANL1-SLACK-SCORE        PIC 99V9(02).
003300    05  RBOAANL1-GITHUB-FLAG        PIC X.
003400        88  RBOAANL1-HAS-GITHUB-DATA    VALUE 'Y'.
003500    05  RBOAANL1-RECOMMEND-1        PIC X(60).
003600    05  RBOAANL1-RECOMMEND-2        PIC X(60).
003700    05  RBOAANL1-RECOMMEND-3        PIC X(60).
003800    05  FILLER                      PIC X(77).
