000100*================================================================*
000200*    BOOK........: RBOAINC1                                      *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
000500*----------------------------------------------------------------*
000600*    CONTENTS....: ON-CALL INCIDENT RECORD LAYOUT (RAW, AS       *
000700*                  RECEIVED FROM THE INCIDENT FEED)              *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG                                             *
001000*    DATE       BY       DESCRIPTION                             *
001100*    ---------- -------- --------------------------------------- *
001200*    11/06/1989 A.REGO   ORIGINAL LAYOUT                         *
001300*    17/09/1991 A.REGO   +ESCALATED-FLAG FOR PAGER ESCALATIONS   *
001400*    04/02/1994 L.COSTA  +ACKED-DATE/TIME (ACK-TO-RESOLVE GAP)   *
001500*    22/11/1998 T.ALVES  Y2K - DATES CONFIRMED 8-DIGIT CCYYMMDD  *
001600*    04/03/2003 C.SOUZA  +RESERVE AREA FOR FUTURE EXPANSION      *
001700*----------------------------------------------------------------*
001800    05  RBOAINC1-INC-ID             PIC X(10).
001900    05  RBOAINC1-INC-TITLE          PIC X(40).
002000    05  RBOAINC1-INC-STATUS         PIC X(10).
002100    05  RBOAINC1-INC-SEVERITY       PIC X(04).
002200    05  RBOAINC1-INC-CREATED-DATE   PIC 9(08).
002300    05  RBOAINC1-INC-CREATED-TIME   PIC 9(06).
002400    05  RBOAINC1-INC-CREATED-DOW    PIC 9.
002500    05  RBOAINC1-INC-STARTED-DATE   PIC 9(08).
002600    05  RBOAINC1-INC-STARTED-TIME   PIC 9(06).
002700    05  RBOAINC1-INC-RESOLVED-DATE  PIC 9(08).
002800    05  RBOAINC1-INC-RESOLVED-TIME  PIC 9(06).
002900    05  RBOAINC1-INC-ACKED-DATE     PIC 9(08).
003000    05  RBOAINC1-INC-ACKED-TIME     PIC 9(06).
003100    05  RBOAINC1-INC-CREATED-BY     PIC X(10).
003200    05  RBOAINC1-INC-STARTED-BY     PIC X(10).
003300    05  RBOAINC1-INC-RESOLVED-BY    PIC X(10).
003400    05  RBOAINC1-INC-ESCL-FLAG      PIC X.
003500        88  RBOAINC1-ESCALATED          VALUE 'Y'.
003600        88  RBOAINC1-NOT-ESCALATED      VALUE 'N'.
003700    05  FILLER                      PIC X(04).
