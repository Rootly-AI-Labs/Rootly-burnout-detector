000100*================================================================*
000200*    BOOK........: RBOAUSR1                                      *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
000500*----------------------------------------------------------------*
000600*    CONTENTS....: ENGINEER (USER) MASTER RECORD LAYOUT          *
000700*----------------------------------------------------------------*
000800*    MAINTENANCE LOG                                             *
000900*    DATE       BY       DESCRIPTION                             *
001000*    ---------- -------- --------------------------------------- *
001100*    11/06/1989 A.REGO   ORIGINAL LAYOUT                         *
001200*    04/02/1994 L.COSTA  +USER-TIMEZONE (INFORMATIONAL ONLY)     *
001300*    22/11/1998 T.ALVES  Y2K REVIEW - NO DATE FIELDS HERE        *
001400*    04/03/2003 C.SOUZA  +RESERVE AREA FOR FUTURE EXPANSION      *
001500*----------------------------------------------------------------*
001600    05  RBOAUSR1-USER-ID            PIC X(10).
001700    05  RBOAUSR1-USER-NAME          PIC X(30).
001800    05  RBOAUSR1-USER-EMAIL         PIC X(40).
001900    05  RBOAUSR1-USER-TIMEZONE      PIC X(20).
002000    05  FILLER                      PIC X(04).
