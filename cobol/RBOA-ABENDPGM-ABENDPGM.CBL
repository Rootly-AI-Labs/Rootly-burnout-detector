000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         A. REGO.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   17/09/1991.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100*----------------------------------------------------------------*
001200*    PROGRAM-ID..: ABENDPGM.                                     *
001300*    ANALYST.....: A. REGO                                       *
001400*    PROGRAMMER..: A. REGO                                       *
001500*    DATE........: 17/09/1991                                    *
001600*----------------------------------------------------------------*
001700*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
001800*----------------------------------------------------------------*
001900*    GOAL........: COMMON ABNORMAL-END HANDLER.  ANY RBOA BATCH  *
002000*                  PROGRAM THAT DETECTS A BAD FILE STATUS OR AN  *
002100*                  OUT-OF-SEQUENCE KEY CALLS THIS MODULE WITH    *
002200*                  ITS ERROR LOG SO THE OPERATOR SEES A SINGLE,  *
002300*                  CONSISTENT ABEND MESSAGE REGARDLESS OF WHICH  *
002400*                  STEP FAILED.                                 *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   NONE                                        *
002800*----------------------------------------------------------------*
002900*    CALLED BY...:  RBOA0001, RBOA0002, RBOA0003, RBOA0004       *
003000*----------------------------------------------------------------*
003100*    MAINTENANCE LOG                                             *
003200*    DATE       BY       DESCRIPTION                             *
003300*    ---------- -------- --------------------------------------- *
003400*    17/09/1991 A.REGO   ORIGINAL - COMMON ABEND HANDLER, CARRIED*
003500*                        FORWARD FROM THE DEPT'S GENERAL BATCH   *
003600*                        LIBRARY - LOG AND CALL CONTRACT ARE THE *
003700*                        SAME SHOP STANDARD USED ON EVERY STEP   *
003800*    04/02/1994 L.COSTA  CLARIFY MESSAGE FOR ON-CALL OPERATOR    *
003900*    22/11/1998 T.ALVES  Y2K REVIEW - DATE/TIME FIELDS ARE TEXT, *
004000*                        PASSED PRE-FORMATTED BY THE CALLER      *
004100*    04/03/2003 C.SOUZA  TICKET RBOA-0007 - SECOND DISPLAY LINE  *
004200*                        FOR THE FAILING RBOA STEP NAME          *
004300*----------------------------------------------------------------*
004400*================================================================*
004500*           E N V I R O N M E N T      D I V I S I O N           *
004600*================================================================*
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS RBOA-ALPHA-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500
005600*================================================================*
005700*                  D A T A      D I V I S I O N                  *
005800*================================================================*
005900 DATA DIVISION.
006000 FILE SECTION.
006100*
006200*-----------------------------------------------------------------*
006300*                  WORKING-STORAGE SECTION                        *
006400*-----------------------------------------------------------------*
006500 WORKING-STORAGE SECTION.
006600
006700 01  WRK-DUMMY-SWITCHES.
006800     05  WRK-DUMMY-FLAG              PIC X VALUE 'N'.
006900         88  WRK-DUMMY-ON                VALUE 'Y'.
007000     05  FILLER                      PIC X(04) VALUE SPACES.
007100
007200*-----------------------------------------------------------------*
007300*                      LINKAGE SECTION                            *
007400*-----------------------------------------------------------------*
007500 LINKAGE SECTION.
007600 01  WRK-ERROR-LOG.
007700     05  WRK-PROGRAM                 PIC X(08).
007800     05  WRK-ERROR-MSG               PIC X(30).
007900     05  WRK-ERROR-CODE              PIC X(30).
008000     05  WRK-ERROR-DATE              PIC X(10).
008100     05  WRK-ERROR-TIME              PIC X(08).
008200     05  FILLER                      PIC X(04).
008300*================================================================*
008400 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
008500*================================================================*
008600*----------------------------------------------------------------*
008700 0000-MAIN-PROCESS               SECTION.
008800*----------------------------------------------------------------*
008900*    BANNER: SINGLE, SHOP-STANDARD ABEND MESSAGE - KEPT           *
009000*    DELIBERATELY PLAIN SO IT READS THE SAME ON EVERY TERMINAL.  *
009100     DISPLAY '**********************************'.
009200     DISPLAY '*  ABNORMAL END  PROGRAM CALLED  *'.
009300     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
009400     DISPLAY '*DATE: 'WRK-ERROR-DATE'                *'.
009500     DISPLAY '*TIME: 'WRK-ERROR-TIME'                  *'.
009600     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
009700     DISPLAY '*FAILING RBOA STEP.:'WRK-PROGRAM'    *'.
009800     DISPLAY '*ERROR CODE:                     *'.
009900     DISPLAY '* 'WRK-ERROR-CODE' *'.
010000     DISPLAY '*ERROR MESSAGE:                  *'.
010100     DISPLAY '* 'WRK-ERROR-MSG' *'.
010200     DISPLAY '**********************************'.
010300
010400     STOP RUN.
010500*----------------------------------------------------------------*
010600 0000-99-EXIT.                   EXIT.
010700*----------------------------------------------------------------*
