000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RBOA0003.
000600 AUTHOR.         L. COSTA.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   02/03/1994.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100*----------------------------------------------------------------*
001200*    PROGRAM-ID..: RBOA0003.                                     *
001300*    ANALYST.....: L. COSTA                                      *
001400*    PROGRAMMER..: L. COSTA                                      *
001500*    DATE........: 02/03/1994                                    *
001600*----------------------------------------------------------------*
001700*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
001800*----------------------------------------------------------------*
001900*    GOAL........: FOR EACH ENGINEER ON THE USER MASTER, WORK     *
002000*                  OUT WHICH CODE-PLATFORM USERNAME IS THEIRS -   *
002100*                  A MANUAL OVERRIDE WINS IF ONE EXISTS, ELSE WE  *
002200*                  TRY A FIXED LIST OF NAME PATTERNS AGAINST THE  *
002300*                  KNOWN-USERNAME TABLE - AND WRITE THE RESULT    *
002400*                  SO RBOA0004 CAN JOIN GITHUB-METRICS BY E-MAIL. *
002500*----------------------------------------------------------------*
002600*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002700*                   USERS           00104       RBOAUSR1         *
002800*                   GH-USERNAMES    00024       RBOAUNM1         *
002900*                   USER-MAPPINGS   00064       RBOAMAP1         *
003000*                   CORRELATION-OUT 00062       RBOACOR1         *
003100*----------------------------------------------------------------*
003200*    TABLE DB2...:  NONE.                                        *
003300*----------------------------------------------------------------*
003400*    MAINTENANCE LOG                                             *
003500*    DATE       BY       DESCRIPTION                             *
003600*    ---------- -------- --------------------------------------- *
003700*    02/03/1994 L.COSTA  ORIGINAL - MANUAL MAPPING TABLE ONLY,    *
003800*                        NO NAME-PATTERN GUESSING YET             *
003900*    19/05/1996 L.COSTA  +NAME-PATTERN CANDIDATE LIST WHEN NO     *
004000*                        MANUAL MAPPING EXISTS FOR THE ENGINEER   *
004100*    22/11/1998 T.ALVES  Y2K REVIEW - NO DATE FIELDS IN THIS STEP *
004200*    04/03/2003 C.SOUZA  TICKET RBOA-0016 - SINGLE-WORD NAMES     *
004300*                        NO LONGER BUILD A CANDIDATE LIST, THEY   *
004400*                        GO STRAIGHT TO UNMATCHED AS PER THE      *
004500*                        ORIGINAL MATCHING RULES                 *
004600*----------------------------------------------------------------*
004700*================================================================*
004800*           E N V I R O N M E N T      D I V I S I O N           *
004900*================================================================*
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS RBOA-ALPHA-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800
005900     SELECT USERS          ASSIGN TO RBOA-S-USR
006000      ORGANIZATION IS     SEQUENTIAL
006100      ACCESS MODE  IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-USERS.
006300
006400     SELECT GH-USERNAMES   ASSIGN TO RBOA-S-UNM
006500      ORGANIZATION IS     SEQUENTIAL
006600      ACCESS MODE  IS     SEQUENTIAL
006700      FILE STATUS  IS     WRK-FS-UNAMES.
006800
006900     SELECT USER-MAPPINGS  ASSIGN TO RBOA-S-MAP
007000      ORGANIZATION IS     SEQUENTIAL
007100      ACCESS MODE  IS     SEQUENTIAL
007200      FILE STATUS  IS     WRK-FS-MAP.
007300
007400     SELECT CORRELATION-OUT ASSIGN TO RBOA-S-COR
007500      ORGANIZATION IS     SEQUENTIAL
007600      ACCESS MODE  IS     SEQUENTIAL
007700      FILE STATUS  IS     WRK-FS-CORREL.
007800
007900*================================================================*
008000*                  D A T A      D I V I S I O N                  *
008100*================================================================*
008200 DATA DIVISION.
008300 FILE SECTION.
008400*
008500 FD  USERS
008600     RECORDING MODE IS F
008700     LABEL RECORD   IS STANDARD
008800     BLOCK CONTAINS 00 RECORDS.
008900 01  FD-REG-USERS             PIC X(104).
009000
009100 FD  GH-USERNAMES
009200     RECORDING MODE IS F
009300     LABEL RECORD   IS STANDARD
009400     BLOCK CONTAINS 00 RECORDS.
009500 01  FD-REG-GH-USERNAMES      PIC X(024).
009600
009700 FD  USER-MAPPINGS
009800     RECORDING MODE IS F
009900     LABEL RECORD   IS STANDARD
010000     BLOCK CONTAINS 00 RECORDS.
010100 01  FD-REG-USER-MAPPINGS     PIC X(064).
010200
010300 FD  CORRELATION-OUT
010400     RECORDING MODE IS F
010500     LABEL RECORD   IS STANDARD
010600     BLOCK CONTAINS 00 RECORDS.
010700 01  FD-REG-CORRELATION-OUT   PIC X(062).
010800
010900*-----------------------------------------------------------------*
011000*                  WORKING-STORAGE SECTION                        *
011100*-----------------------------------------------------------------*
011200 WORKING-STORAGE SECTION.
011300
011400 77  WRK-USR-REGS-COUNTER              PIC 9(06) COMP VALUE ZEROS.
011500 77  WRK-COR-REGS-COUNTER              PIC 9(06) COMP VALUE ZEROS.
011600 77  WRK-MATCHED-COUNTER               PIC 9(06) COMP VALUE ZEROS.
011700 77  WRK-UNMATCHED-COUNTER             PIC 9(06) COMP VALUE ZEROS.
011800 77  WRK-USR-EOF                       PIC X(03) VALUE SPACES.
011900     88  WRK-USR-EOF-YES                   VALUE 'END'.
012000
012100*DATA FOR ERROR LOG:
012200 01  WRK-ERROR-LOG.
012300     03  WRK-PROGRAM                   PIC X(08) VALUE
012400                                                 'RBOA0003'  .
012500     03  WRK-ERROR-MSG                 PIC X(30) VALUE SPACES.
012600     03  WRK-ERROR-CODE                PIC X(30) VALUE SPACES.
012700     03  WRK-ERROR-DATE                PIC X(10) VALUE SPACES.
012800     03  WRK-ERROR-TIME                PIC X(08) VALUE SPACES.
012900     03  FILLER                        PIC X(04) VALUE SPACES.
013000
013100*ABENDING PROGRAM:
013200 77  WRK-ABEND-PGM                     PIC X(08) VALUE
013300                                                 'ABENDPGM'  .
013400
013500 01  WRK-FILE-STATUS.
013600     03  WRK-FS-USERS                  PIC 9(02) VALUE ZEROS.
013700     03  WRK-FS-UNAMES                 PIC 9(02) VALUE ZEROS.
013800     03  WRK-FS-MAP                    PIC 9(02) VALUE ZEROS.
013900     03  WRK-FS-CORREL                 PIC 9(02) VALUE ZEROS.
014000     03  FILLER                        PIC X(04) VALUE SPACES.
014100
014200 01  WRK-USR-REG.
014300     COPY RBOAUSR1.
014400
014500 01  WRK-UNM-REG.
014600     COPY RBOAUNM1.
014700
014800 01  WRK-MAP-REG.
014900     COPY RBOAMAP1.
015000
015100 01  WRK-COR-REG.
015200     COPY RBOACOR1.
015300
015400*WORKING DATA FOR THE SYSTEM DATE AND TIME.
015500 01  WRK-SYSTEM-DATE.
015600     03  YY                            PIC 9(02) VALUE ZEROS.
015700     03  MM                            PIC 9(02) VALUE ZEROS.
015800     03  DD                            PIC 9(02) VALUE ZEROS.
015900*
016000 01  WRK-DATE-FORMATTED.
016100     03  DD-FORMATTED                  PIC 9(02) VALUE ZEROS.
016200     03  FILLER                        PIC X(01) VALUE '-'.
016300     03  MM-FORMATTED                  PIC 9(02) VALUE ZEROS.
016400     03  FILLER                        PIC X(01) VALUE '-'.
016500     03  YYYY-FORMATTED                PIC 9(04) VALUE ZEROS.
016600*
016700 01  WRK-SYSTEM-TIME.
016800     03  HOUR                          PIC 9(02) VALUE ZEROS.
016900     03  MINUTE                        PIC 9(02) VALUE ZEROS.
017000     03  SECOND                        PIC 9(02) VALUE ZEROS.
017100     03  HUNDREDTH                     PIC 9(02) VALUE ZEROS.
017200*
017300 01  WRK-TIME-FORMATTED.
017400     03  HOUR-FORMATTED                PIC 9(02) VALUE ZEROS.
017500     03  FILLER                        PIC X(01) VALUE ':'.
017600     03  MINUTE-FORMATTED              PIC 9(02) VALUE ZEROS.
017700     03  FILLER                        PIC X(01) VALUE ':'.
017800     03  SECOND-FORMATTED              PIC 9(02) VALUE ZEROS.
017900
018000*----------------------------------------------------------------*
018100*    A SINGLE NUMERIC VIEW OF THE RUN DATE FOR THE FINALIZE       *
018200*    BANNER - SAME FIELD 9000-GET-DATE-TIME ALWAYS FILLS.        *
018300*----------------------------------------------------------------*
018400 01  WRK-SYSTEM-DATE-NUM-R REDEFINES   WRK-SYSTEM-DATE.
018500     03  WRK-SYSTEM-DATE-NUM           PIC 9(06).
018600
018700*----------------------------------------------------------------*
018800*    IN-MEMORY COPY OF THE KNOWN-USERNAME FILE - LOADED ONCE AT   *
018900*    1000-INITIALIZE AND SEARCHED LINEARLY FOR EVERY CANDIDATE.   *
019000*----------------------------------------------------------------*
019100 01  WRK-UNM-TABLE-AREA.
019200     03  WRK-UNM-ENTRY              OCCURS 200 TIMES
019300                                     PIC X(20) VALUE SPACES.
019400     03  FILLER                     PIC X(04) VALUE SPACES.
019500 77  WRK-UNM-COUNT                     PIC 9(03) COMP VALUE ZEROS.
019600 77  WRK-UNM-IX                        PIC 9(03) COMP VALUE ZEROS.
019700 77  WRK-UNM-FOUND-FLAG                PIC X(01) VALUE 'N'.
019800
019900*----------------------------------------------------------------*
020000*    IN-MEMORY COPY OF THE MANUAL-MAPPING FILE - LOADED ONCE AT   *
020100*    1000-INITIALIZE, CHECKED FIRST FOR EVERY ENGINEER.          *
020200*----------------------------------------------------------------*
020300 01  WRK-MAP-TABLE-AREA.
020400     03  WRK-MAP-ENTRY              OCCURS 200 TIMES.
020500         05  WRK-MAP-EMAIL              PIC X(40) VALUE SPACES.
020600         05  WRK-MAP-USERNAME           PIC X(20) VALUE SPACES.
020700     03  FILLER                     PIC X(04) VALUE SPACES.
020800 77  WRK-MAP-COUNT                     PIC 9(03) COMP VALUE ZEROS.
020900 77  WRK-MAP-IX                        PIC 9(03) COMP VALUE ZEROS.
021000 77  WRK-MAP-FOUND-FLAG                PIC X(01) VALUE 'N'.
021100
021200*----------------------------------------------------------------*
021300*    NAME-SPLITTING WORK AREA - THE ENGINEER'S NAME IS BROKEN    *
021400*    INTO A FIRST AND LAST TOKEN (FIRST AND LAST SPACE-DELIMITED  *
021500*    WORD) BY SCANNING THE CHARACTER-TABLE VIEW BELOW.           *
021600*----------------------------------------------------------------*
021700 01  WRK-NAME-WORK                     PIC X(30) VALUE SPACES.
021800 01  WRK-NAME-WORK-R REDEFINES         WRK-NAME-WORK.
021900     03  WRK-NAME-CHAR                 OCCURS 30 TIMES PIC X(01).
022000
022100 01  WRK-FIRST-NAME-WORK               PIC X(30) VALUE SPACES.
022200 01  WRK-FIRST-NAME-WORK-R REDEFINES   WRK-FIRST-NAME-WORK.
022300     03  WRK-FIRST-CHAR                OCCURS 30 TIMES PIC X(01).
022400
022500 01  WRK-LAST-NAME-WORK                PIC X(30) VALUE SPACES.
022600 01  WRK-LAST-NAME-WORK-R REDEFINES    WRK-LAST-NAME-WORK.
022700     03  WRK-LAST-CHAR                 OCCURS 30 TIMES PIC X(01).
022800
022900 77  WRK-NAME-LEN                      PIC 9(02) COMP VALUE ZEROS.
023000 77  WRK-FIRST-SPACE-POS               PIC 9(02) COMP VALUE ZEROS.
023100 77  WRK-LAST-SPACE-POS                PIC 9(02) COMP VALUE ZEROS.
023200 77  WRK-SCAN-IX                       PIC 9(02) COMP VALUE ZEROS.
023300 77  WRK-DEST-IX                       PIC 9(02) COMP VALUE ZEROS.
023400 77  WRK-MULTI-WORD-FLAG               PIC X(01) VALUE 'N'.
023500     88  WRK-NAME-HAS-TWO-WORDS            VALUE 'Y'.
023600
023700*LOWER-CASED FIRST/LAST TOKEN AND E-MAIL LOCAL PART:
023800 01  WRK-LOWER-ALPHA                   PIC X(26) VALUE
023900                              'abcdefghijklmnopqrstuvwxyz'.
024000 01  WRK-UPPER-ALPHA                   PIC X(26) VALUE
024100                              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
024200
024300 01  WRK-FIRST-LOWER                   PIC X(30) VALUE SPACES.
024400 01  WRK-LAST-LOWER                    PIC X(30) VALUE SPACES.
024500 01  WRK-EMAIL-LOCAL-WORK              PIC X(40) VALUE SPACES.
024600 01  WRK-EMAIL-LOCAL-LOWER             PIC X(40) VALUE SPACES.
024700
024800*----------------------------------------------------------------*
024900*    THE SIX CANDIDATE USERNAMES, IN THE FIXED TRY ORDER FROM     *
025000*    THE MATCHING RULES - FIRST ONE FOUND IN THE TABLE WINS.     *
025100*----------------------------------------------------------------*
025200 01  WRK-CANDIDATE-LIST.
025300     03  WRK-CANDIDATE              OCCURS 6 TIMES
025400                                     PIC X(20) VALUE SPACES.
025500     03  FILLER                     PIC X(04) VALUE SPACES.
025600 77  WRK-CAND-IX                       PIC 9(01) COMP VALUE ZEROS.
025700 77  WRK-MATCH-USERNAME                PIC X(20) VALUE SPACES.
025800 77  WRK-MATCH-FOUND-FLAG              PIC X(01) VALUE 'N'.
025900
026000*-----------------------------------------------------------------*
026100*                      LINKAGE SECTION                            *
026200*-----------------------------------------------------------------*
026300 LINKAGE SECTION.
026400*================================================================*
026500 PROCEDURE                       DIVISION.
026600*================================================================*
026700*----------------------------------------------------------------*
026800 0000-MAIN-PROCESS               SECTION.
026900*----------------------------------------------------------------*
027000     PERFORM 1000-INITIALIZE.
027100
027200     PERFORM 2000-PROCESS-USER   UNTIL WRK-USR-EOF-YES.
027300
027400     PERFORM 3000-FINALIZE.
027500*----------------------------------------------------------------*
027600 0000-99-EXIT.                   EXIT.
027700*----------------------------------------------------------------*
027800*----------------------------------------------------------------*
027900 1000-INITIALIZE                 SECTION.
028000*----------------------------------------------------------------*
028100     PERFORM 9000-GET-DATE-TIME.
028200
028300     INITIALIZE WRK-USR-REG
028400                WRK-UNM-REG
028500                WRK-MAP-REG
028600                WRK-COR-REG.
028700
028800     PERFORM 1100-LOAD-USERNAME-TABLE.
028900     PERFORM 1200-LOAD-MAPPING-TABLE.
029000
029100     OPEN INPUT  USERS
029200          OUTPUT CORRELATION-OUT.
029300
029400     MOVE 'OPEN FILE USERS'       TO WRK-ERROR-MSG.
029500     PERFORM 8100-TEST-FS-USERS.
029600
029700     MOVE 'OPEN FILE CORRELATION-OUT' TO WRK-ERROR-MSG.
029800     PERFORM 8400-TEST-FS-CORREL.
029900
030000     PERFORM 2100-READ-USERS.
030100*----------------------------------------------------------------*
030200 1000-99-EXIT.                   EXIT.
030300*----------------------------------------------------------------*
030400*----------------------------------------------------------------*
030500 1100-LOAD-USERNAME-TABLE          SECTION.
030600*----------------------------------------------------------------*
030700     OPEN INPUT  GH-USERNAMES.
030800
030900     MOVE 'OPEN FILE GH-USERNAMES' TO WRK-ERROR-MSG.
031000     PERFORM 8200-TEST-FS-UNAMES.
031100
031200     MOVE SPACES                   TO WRK-USR-EOF.
031300     PERFORM 1110-READ-ONE-USERNAME.
031400
031500     PERFORM 1110-READ-ONE-USERNAME
031600        UNTIL WRK-FS-UNAMES          EQUAL 10
031700        OR    WRK-UNM-COUNT          EQUAL 200.
031800
031900     CLOSE GH-USERNAMES.
032000*----------------------------------------------------------------*
032100 1100-99-EXIT.                   EXIT.
032200*----------------------------------------------------------------*
032300*----------------------------------------------------------------*
032400 1110-READ-ONE-USERNAME            SECTION.
032500*----------------------------------------------------------------*
032600     READ GH-USERNAMES             INTO WRK-UNM-REG.
032700
032800     IF WRK-FS-UNAMES               EQUAL ZEROS
032900        ADD 1                      TO WRK-UNM-COUNT
033000        MOVE RBOAUNM1-USERNAME      TO WRK-UNM-ENTRY (WRK-UNM-COUNT)
033100     ELSE
033200        IF WRK-FS-UNAMES            NOT EQUAL 10
033300           MOVE WRK-FS-UNAMES       TO WRK-ERROR-CODE
033400           MOVE 'READING GH-USERNAMES' TO WRK-ERROR-MSG
033500           PERFORM 9999-CALL-ABEND-PGM
033600        END-IF
033700     END-IF.
033800*----------------------------------------------------------------*
033900 1110-99-EXIT.                   EXIT.
034000*----------------------------------------------------------------*
034100*----------------------------------------------------------------*
034200 1200-LOAD-MAPPING-TABLE           SECTION.
034300*----------------------------------------------------------------*
034400     OPEN INPUT  USER-MAPPINGS.
034500
034600     MOVE 'OPEN FILE USER-MAPPINGS' TO WRK-ERROR-MSG.
034700     PERFORM 8300-TEST-FS-MAP.
034800
034900     PERFORM 1210-READ-ONE-MAPPING
035000        UNTIL WRK-FS-MAP             EQUAL 10
035100        OR    WRK-MAP-COUNT          EQUAL 200.
035200
035300     CLOSE USER-MAPPINGS.
035400*----------------------------------------------------------------*
035500 1200-99-EXIT.                   EXIT.
035600*----------------------------------------------------------------*
035700*----------------------------------------------------------------*
035800 1210-READ-ONE-MAPPING             SECTION.
035900*----------------------------------------------------------------*
036000     READ USER-MAPPINGS             INTO WRK-MAP-REG.
036100
036200     IF WRK-FS-MAP                   EQUAL ZEROS
036300        ADD 1                       TO WRK-MAP-COUNT
036400        MOVE RBOAMAP1-EMAIL          TO WRK-MAP-EMAIL (WRK-MAP-COUNT)
036500        MOVE RBOAMAP1-USERNAME       TO WRK-MAP-USERNAME
036600                                         (WRK-MAP-COUNT)
036700     ELSE
036800        IF WRK-FS-MAP                NOT EQUAL 10
036900           MOVE WRK-FS-MAP           TO WRK-ERROR-CODE
037000           MOVE 'READING USER-MAPPINGS' TO WRK-ERROR-MSG
037100           PERFORM 9999-CALL-ABEND-PGM
037200        END-IF
037300     END-IF.
037400*----------------------------------------------------------------*
037500 1210-99-EXIT.                   EXIT.
037600*----------------------------------------------------------------*
037700*----------------------------------------------------------------*
037800 2000-PROCESS-USER                 SECTION.
037900*----------------------------------------------------------------*
038000     PERFORM 2200-TRY-MANUAL-MAPPING.
038100
038200     IF WRK-MAP-FOUND-FLAG           EQUAL 'Y'
038300        MOVE WRK-MATCH-USERNAME      TO RBOACOR1-USERNAME
038400     ELSE
038500        PERFORM 2300-SPLIT-USER-NAME
038600        IF WRK-NAME-HAS-TWO-WORDS
038700           PERFORM 2400-BUILD-CANDIDATES
038800           PERFORM 2500-TRY-CANDIDATES
038900           IF WRK-MATCH-FOUND-FLAG   EQUAL 'Y'
039000              MOVE WRK-MATCH-USERNAME TO RBOACOR1-USERNAME
039100           ELSE
039200              MOVE 'UNMATCHED'       TO RBOACOR1-USERNAME         RBOA0016
039300           END-IF
039400        ELSE
039500           MOVE 'UNMATCHED'          TO RBOACOR1-USERNAME         RBOA0016
039600        END-IF
039700     END-IF.
039800
039900     MOVE RBOAUSR1-USER-EMAIL         TO RBOACOR1-EMAIL.
040000
040100     IF RBOACOR1-USERNAME             EQUAL 'UNMATCHED'           RBOA0016
040200        ADD 1                        TO WRK-UNMATCHED-COUNTER
040300     ELSE
040400        ADD 1                        TO WRK-MATCHED-COUNTER
040500     END-IF.
040600
040700     MOVE WRK-COR-REG                 TO FD-REG-CORRELATION-OUT.
040800     WRITE FD-REG-CORRELATION-OUT.
040900
041000     PERFORM 8400-TEST-FS-CORREL.
041100
041200     IF WRK-FS-CORREL                  EQUAL ZEROS
041300        ADD 1                         TO WRK-COR-REGS-COUNTER
041400     END-IF.
041500
041600     PERFORM 2100-READ-USERS.
041700*----------------------------------------------------------------*
041800 2000-99-EXIT.                   EXIT.
041900*----------------------------------------------------------------*
042000*----------------------------------------------------------------*
042100 2100-READ-USERS                   SECTION.
042200*----------------------------------------------------------------*
042300     MOVE 'READING USERS'           TO WRK-ERROR-MSG.
042400
042500     READ USERS                     INTO WRK-USR-REG.
042600
042700     PERFORM 8100-TEST-FS-USERS.
042800
042900     IF WRK-FS-USERS                  EQUAL 10
043000        MOVE 'END'                    TO WRK-USR-EOF
043100     ELSE
043200        ADD 1                         TO WRK-USR-REGS-COUNTER
043300        INITIALIZE WRK-COR-REG
043400     END-IF.
043500*----------------------------------------------------------------*
043600 2100-99-EXIT.                   EXIT.
043700*----------------------------------------------------------------*
043800*----------------------------------------------------------------*
043900 2200-TRY-MANUAL-MAPPING           SECTION.
044000*----------------------------------------------------------------*
044100     MOVE 'N'                       TO WRK-MAP-FOUND-FLAG.
044200     MOVE SPACES                    TO WRK-MATCH-USERNAME.
044300
044400     IF WRK-MAP-COUNT                 GREATER ZEROS
044500        PERFORM 2210-SCAN-MAPPING-TABLE
044600           VARYING WRK-MAP-IX FROM 1 BY 1
044700           UNTIL WRK-MAP-IX           GREATER WRK-MAP-COUNT
044800           OR    WRK-MAP-FOUND-FLAG   EQUAL 'Y'
044900     END-IF.
045000*----------------------------------------------------------------*
045100 2200-99-EXIT.                   EXIT.
045200*----------------------------------------------------------------*
045300*----------------------------------------------------------------*
045400 2210-SCAN-MAPPING-TABLE           SECTION.
045500*----------------------------------------------------------------*
045600     IF WRK-MAP-EMAIL (WRK-MAP-IX)  EQUAL RBOAUSR1-USER-EMAIL
045700        MOVE 'Y'                    TO WRK-MAP-FOUND-FLAG
045800        MOVE WRK-MAP-USERNAME (WRK-MAP-IX) TO WRK-MATCH-USERNAME
045900     END-IF.
046000*----------------------------------------------------------------*
046100 2210-99-EXIT.                   EXIT.
046200*----------------------------------------------------------------*
046300*----------------------------------------------------------------*
046400 2300-SPLIT-USER-NAME              SECTION.
046500*----------------------------------------------------------------*
046600     MOVE RBOAUSR1-USER-NAME         TO WRK-NAME-WORK.
046700     MOVE SPACES                     TO WRK-FIRST-NAME-WORK
046800                                         WRK-LAST-NAME-WORK.
046900     MOVE ZEROS                      TO WRK-NAME-LEN
047000                                         WRK-FIRST-SPACE-POS
047100                                         WRK-LAST-SPACE-POS.
047200     MOVE 'N'                        TO WRK-MULTI-WORD-FLAG.
047300
047400     PERFORM 2310-FIND-NAME-LENGTH.
047500
047600     IF WRK-NAME-LEN                 GREATER ZEROS
047700        PERFORM 2320-FIND-FIRST-SPACE
047800        PERFORM 2330-FIND-LAST-SPACE
047900     END-IF.
048000
048100     IF WRK-FIRST-SPACE-POS          GREATER ZEROS
048200        AND WRK-LAST-SPACE-POS       GREATER ZEROS
048300        MOVE 'Y'                     TO WRK-MULTI-WORD-FLAG
048400        PERFORM 2340-EXTRACT-FIRST-LAST
048500     END-IF.
048600*----------------------------------------------------------------*
048700 2300-99-EXIT.                   EXIT.
048800*----------------------------------------------------------------*
048900*----------------------------------------------------------------*
049000 2310-FIND-NAME-LENGTH             SECTION.
049100*----------------------------------------------------------------*
049200*    TRAILING-SPACE TRIM - SCAN BACK FROM POSITION 30 UNTIL A     *
049300*    NON-SPACE CHARACTER IS FOUND.                               *
049400     MOVE 30                         TO WRK-SCAN-IX.
049500
049600     PERFORM 2311-TEST-TRAILING-CHAR
049700        VARYING WRK-SCAN-IX FROM 30 BY -1
049800        UNTIL WRK-SCAN-IX             LESS 1
049900        OR    WRK-NAME-LEN            GREATER ZEROS.
050000*----------------------------------------------------------------*
050100 2310-99-EXIT.                   EXIT.
050200*----------------------------------------------------------------*
050300*----------------------------------------------------------------*
050400 2311-TEST-TRAILING-CHAR           SECTION.
050500*----------------------------------------------------------------*
050600     IF WRK-NAME-CHAR (WRK-SCAN-IX)  NOT EQUAL SPACE
050700        MOVE WRK-SCAN-IX              TO WRK-NAME-LEN
050800     END-IF.
050900*----------------------------------------------------------------*
051000 2311-99-EXIT.                   EXIT.
051100*----------------------------------------------------------------*
051200*----------------------------------------------------------------*
051300 2320-FIND-FIRST-SPACE             SECTION.
051400*----------------------------------------------------------------*
051500     PERFORM 2321-TEST-FIRST-SPACE-CHAR
051600        VARYING WRK-SCAN-IX FROM 1 BY 1
051700        UNTIL WRK-SCAN-IX             GREATER WRK-NAME-LEN
051800        OR    WRK-FIRST-SPACE-POS     GREATER ZEROS.
051900*----------------------------------------------------------------*
052000 2320-99-EXIT.                   EXIT.
052100*----------------------------------------------------------------*
052200*----------------------------------------------------------------*
052300 2321-TEST-FIRST-SPACE-CHAR        SECTION.
052400*----------------------------------------------------------------*
052500     IF WRK-NAME-CHAR (WRK-SCAN-IX)   EQUAL SPACE
052600        MOVE WRK-SCAN-IX               TO WRK-FIRST-SPACE-POS
052700     END-IF.
052800*----------------------------------------------------------------*
052900 2321-99-EXIT.                   EXIT.
053000*----------------------------------------------------------------*
053100*----------------------------------------------------------------*
053200 2330-FIND-LAST-SPACE              SECTION.
053300*----------------------------------------------------------------*
053400     PERFORM 2331-TEST-LAST-SPACE-CHAR
053500        VARYING WRK-SCAN-IX FROM WRK-NAME-LEN BY -1
053600        UNTIL WRK-SCAN-IX              LESS 1
053700        OR    WRK-LAST-SPACE-POS       GREATER ZEROS.
053800*----------------------------------------------------------------*
053900 2330-99-EXIT.                   EXIT.
054000*----------------------------------------------------------------*
054100*----------------------------------------------------------------*
054200 2331-TEST-LAST-SPACE-CHAR         SECTION.
054300*----------------------------------------------------------------*
054400     IF WRK-NAME-CHAR (WRK-SCAN-IX)    EQUAL SPACE
054500        MOVE WRK-SCAN-IX                TO WRK-LAST-SPACE-POS
054600     END-IF.
054700*----------------------------------------------------------------*
054800 2331-99-EXIT.                   EXIT.
054900*----------------------------------------------------------------*
055000*----------------------------------------------------------------*
055100 2340-EXTRACT-FIRST-LAST           SECTION.
055200*----------------------------------------------------------------*
055300*    COPY POSITIONS 1 THRU (FIRST SPACE - 1) TO THE FIRST-NAME   *
055400*    WORK FIELD, AND THE TAIL AFTER THE LAST SPACE TO THE LAST-  *
055500*    NAME WORK FIELD - BOTH LEFT-JUSTIFIED, SPACE-FILLED.        *
055600     PERFORM 2341-COPY-FIRST-CHAR
055700        VARYING WRK-SCAN-IX FROM 1 BY 1
055800        UNTIL WRK-SCAN-IX                GREATER
055900              (WRK-FIRST-SPACE-POS - 1).
056000
056100     MOVE 1                            TO WRK-DEST-IX.
056200     PERFORM 2342-COPY-LAST-CHAR
056300        VARYING WRK-SCAN-IX FROM (WRK-LAST-SPACE-POS + 1) BY 1
056400        UNTIL WRK-SCAN-IX                GREATER WRK-NAME-LEN.
056500*----------------------------------------------------------------*
056600 2340-99-EXIT.                   EXIT.
056700*----------------------------------------------------------------*
056800*----------------------------------------------------------------*
056900 2341-COPY-FIRST-CHAR              SECTION.
057000*----------------------------------------------------------------*
057100     MOVE WRK-NAME-CHAR (WRK-SCAN-IX)   TO WRK-FIRST-CHAR (WRK-SCAN-IX).
057200*----------------------------------------------------------------*
057300 2341-99-EXIT.                   EXIT.
057400*----------------------------------------------------------------*
057500*----------------------------------------------------------------*
057600 2342-COPY-LAST-CHAR                SECTION.
057700*----------------------------------------------------------------*
057800     MOVE WRK-NAME-CHAR (WRK-SCAN-IX)   TO WRK-LAST-CHAR (WRK-DEST-IX).
057900     ADD 1                              TO WRK-DEST-IX.
058000*----------------------------------------------------------------*
058100 2342-99-EXIT.                   EXIT.
058200*----------------------------------------------------------------*
058300*----------------------------------------------------------------*
058400 2400-BUILD-CANDIDATES             SECTION.
058500*----------------------------------------------------------------*
058600     MOVE WRK-FIRST-NAME-WORK          TO WRK-FIRST-LOWER.
058700     MOVE WRK-LAST-NAME-WORK           TO WRK-LAST-LOWER.
058800     INSPECT WRK-FIRST-LOWER  CONVERTING WRK-UPPER-ALPHA
058900                                       TO WRK-LOWER-ALPHA.
059000     INSPECT WRK-LAST-LOWER   CONVERTING WRK-UPPER-ALPHA
059100                                       TO WRK-LOWER-ALPHA.
059200
059300     MOVE SPACES                       TO WRK-CANDIDATE-LIST.
059400
059500*    1 - FIRST+LAST
059600     STRING WRK-FIRST-LOWER DELIMITED BY SPACE
059700            WRK-LAST-LOWER  DELIMITED BY SPACE
059800            INTO WRK-CANDIDATE (1).
059900
060000*    2 - FIRST.LAST
060100     STRING WRK-FIRST-LOWER DELIMITED BY SPACE
060200            '.'
060300            WRK-LAST-LOWER  DELIMITED BY SPACE
060400            INTO WRK-CANDIDATE (2).
060500
060600*    3 - FIRST-LAST
060700     STRING WRK-FIRST-LOWER DELIMITED BY SPACE
060800            '-'
060900            WRK-LAST-LOWER  DELIMITED BY SPACE
061000            INTO WRK-CANDIDATE (3).
061100
061200*    4 - FIRST-INITIAL+LAST
061300     STRING WRK-FIRST-CHAR (1)
061400            WRK-LAST-LOWER  DELIMITED BY SPACE
061500            INTO WRK-CANDIDATE (4).
061600
061700*    5 - FIRST+LAST-INITIAL
061800     STRING WRK-FIRST-LOWER DELIMITED BY SPACE
061900            WRK-LAST-CHAR (1)
062000            INTO WRK-CANDIDATE (5).
062100
062200*    6 - E-MAIL LOCAL PART
062300     MOVE SPACES                       TO WRK-EMAIL-LOCAL-WORK.
062400     STRING RBOAUSR1-USER-EMAIL DELIMITED BY '@'
062500            INTO WRK-EMAIL-LOCAL-WORK.
062600     MOVE WRK-EMAIL-LOCAL-WORK         TO WRK-EMAIL-LOCAL-LOWER.
062700     INSPECT WRK-EMAIL-LOCAL-LOWER CONVERTING WRK-UPPER-ALPHA
062800                                         TO WRK-LOWER-ALPHA.
062900     MOVE WRK-EMAIL-LOCAL-LOWER        TO WRK-CANDIDATE (6).
063000
063100*    THE FIRST-INITIAL CANDIDATE MUST BE LOWER-CASED TOO - THE    *
063200*    LOWER-CASE CONVERSION ABOVE WAS DONE BEFORE THE STRING THAT  *
063300*    USES WRK-FIRST-CHAR (1), SO RE-APPLY IT TO THAT ONE FIELD.   *
063400     INSPECT WRK-CANDIDATE (4) CONVERTING WRK-UPPER-ALPHA
063500                                       TO WRK-LOWER-ALPHA.
063600     INSPECT WRK-CANDIDATE (5) CONVERTING WRK-UPPER-ALPHA
063700                                       TO WRK-LOWER-ALPHA.
063800*----------------------------------------------------------------*
063900 2400-99-EXIT.                   EXIT.
064000*----------------------------------------------------------------*
064100*----------------------------------------------------------------*
064200 2500-TRY-CANDIDATES               SECTION.
064300*----------------------------------------------------------------*
064400     MOVE 'N'                        TO WRK-MATCH-FOUND-FLAG.
064500     MOVE SPACES                     TO WRK-MATCH-USERNAME.
064600
064700     PERFORM 2510-TRY-ONE-CANDIDATE
064800        VARYING WRK-CAND-IX FROM 1 BY 1
064900        UNTIL WRK-CAND-IX              GREATER 6
065000        OR    WRK-MATCH-FOUND-FLAG     EQUAL 'Y'.
065100*----------------------------------------------------------------*
065200 2500-99-EXIT.                   EXIT.
065300*----------------------------------------------------------------*
065400*----------------------------------------------------------------*
065500 2510-TRY-ONE-CANDIDATE            SECTION.
065600*----------------------------------------------------------------*
065700     MOVE 'N'                        TO WRK-UNM-FOUND-FLAG.
065800
065900     IF WRK-UNM-COUNT                 GREATER ZEROS
066000        PERFORM 2520-SCAN-UNAME-TABLE
066100           VARYING WRK-UNM-IX FROM 1 BY 1
066200           UNTIL WRK-UNM-IX            GREATER WRK-UNM-COUNT
066300           OR    WRK-UNM-FOUND-FLAG    EQUAL 'Y'
066400     END-IF.
066500
066600     IF WRK-UNM-FOUND-FLAG             EQUAL 'Y'
066700        MOVE 'Y'                       TO WRK-MATCH-FOUND-FLAG
066800        MOVE WRK-CANDIDATE (WRK-CAND-IX) TO WRK-MATCH-USERNAME
066900     END-IF.
067000*----------------------------------------------------------------*
067100 2510-99-EXIT.                   EXIT.
067200*----------------------------------------------------------------*
067300*----------------------------------------------------------------*
067400 2520-SCAN-UNAME-TABLE             SECTION.
067500*----------------------------------------------------------------*
067600     IF WRK-UNM-ENTRY (WRK-UNM-IX)     EQUAL WRK-CANDIDATE (WRK-CAND-IX)
067700        MOVE 'Y'                       TO WRK-UNM-FOUND-FLAG
067800     END-IF.
067900*----------------------------------------------------------------*
068000 2520-99-EXIT.                   EXIT.
068100*----------------------------------------------------------------*
068200*----------------------------------------------------------------*
068300 3000-FINALIZE                     SECTION.
068400*----------------------------------------------------------------*
068500     CLOSE USERS
068600           CORRELATION-OUT.
068700
068800     DISPLAY '***************************'.
068900     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
069000     DISPLAY '***************************'.
069100     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
069200     DISPLAY '*RUN DATE (YYMMDD)..:' WRK-SYSTEM-DATE-NUM '*'.
069300     DISPLAY '*-------------------------*'.
069400     DISPLAY '*USERS READ..........:' WRK-USR-REGS-COUNTER '*'.
069500     DISPLAY '*CORRELATIONS WROTE..:' WRK-COR-REGS-COUNTER '*'.
069600     DISPLAY '*MATCHED.............:' WRK-MATCHED-COUNTER '*'.
069700     DISPLAY '*UNMATCHED...........:' WRK-UNMATCHED-COUNTER '*'.
069800     DISPLAY '*-------------------------*'.
069900     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
070000     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
070100     DISPLAY '***************************'.
070200
070300     STOP RUN.
070400*----------------------------------------------------------------*
070500 3000-99-EXIT.                   EXIT.
070600*----------------------------------------------------------------*
070700*----------------------------------------------------------------*
070800 8100-TEST-FS-USERS                SECTION.
070900*----------------------------------------------------------------*
071000     IF WRK-FS-USERS                NOT EQUAL ZEROS AND 10
071100        MOVE WRK-FS-USERS           TO WRK-ERROR-CODE
071200        PERFORM 9999-CALL-ABEND-PGM
071300     END-IF.
071400*----------------------------------------------------------------*
071500 8100-99-EXIT.                   EXIT.
071600*----------------------------------------------------------------*
071700*----------------------------------------------------------------*
071800 8200-TEST-FS-UNAMES               SECTION.
071900*----------------------------------------------------------------*
072000     IF WRK-FS-UNAMES               NOT EQUAL ZEROS AND 10
072100        MOVE WRK-FS-UNAMES          TO WRK-ERROR-CODE
072200        PERFORM 9999-CALL-ABEND-PGM
072300     END-IF.
072400*----------------------------------------------------------------*
072500 8200-99-EXIT.                   EXIT.
072600*----------------------------------------------------------------*
072700*----------------------------------------------------------------*
072800 8300-TEST-FS-MAP                  SECTION.
072900*----------------------------------------------------------------*
073000     IF WRK-FS-MAP                  NOT EQUAL ZEROS AND 10
073100        MOVE WRK-FS-MAP             TO WRK-ERROR-CODE
073200        PERFORM 9999-CALL-ABEND-PGM
073300     END-IF.
073400*----------------------------------------------------------------*
073500 8300-99-EXIT.                   EXIT.
073600*----------------------------------------------------------------*
073700*----------------------------------------------------------------*
073800 8400-TEST-FS-CORREL               SECTION.
073900*----------------------------------------------------------------*
074000     IF WRK-FS-CORREL                NOT EQUAL ZEROS
074100        MOVE WRK-FS-CORREL           TO WRK-ERROR-CODE
074200        PERFORM 9999-CALL-ABEND-PGM
074300     END-IF.
074400*----------------------------------------------------------------*
074500 8400-99-EXIT.                   EXIT.
074600*----------------------------------------------------------------*
074700*----------------------------------------------------------------*
074800 9000-GET-DATE-TIME                SECTION.
074900*----------------------------------------------------------------*
075000     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
075100     MOVE YY                       TO YYYY-FORMATTED.
075200     MOVE MM                       TO MM-FORMATTED.
075300     MOVE DD                       TO DD-FORMATTED.
075400     ADD  2000                     TO YYYY-FORMATTED.
075500
075600     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
075700     MOVE HOUR                     TO HOUR-FORMATTED.
075800     MOVE MINUTE                   TO MINUTE-FORMATTED.
075900     MOVE SECOND                   TO SECOND-FORMATTED.
076000*----------------------------------------------------------------*
076100 9000-99-EXIT.                   EXIT.
076200*----------------------------------------------------------------*
076300*----------------------------------------------------------------*
076400 9999-CALL-ABEND-PGM               SECTION.
076500*----------------------------------------------------------------*
076600     MOVE WRK-DATE-FORMATTED        TO WRK-ERROR-DATE.
076700     MOVE WRK-TIME-FORMATTED        TO WRK-ERROR-TIME.
076800     CALL WRK-ABEND-PGM             USING WRK-ERROR-LOG.
076900*----------------------------------------------------------------*
077000 9999-99-EXIT.                   EXIT.
077100*----------------------------------------------------------------*
