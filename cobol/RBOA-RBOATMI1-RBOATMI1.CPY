000100*================================================================*
000200*    BOOK........: RBOATMI1                                      *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
000500*----------------------------------------------------------------*
000600*    CONTENTS....: TEAM-LEVEL BURNOUT INSIGHTS RECORD - ONE PER  *
000700*                  RUN, WRITTEN BY RBOA0004                      *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG                                             *
001000*    DATE       BY       DESCRIPTION                             *
001100*    ---------- -------- --------------------------------------- *
001200*    19/05/1996 L.COSTA  ORIGINAL LAYOUT                         *
001300*    04/03/2003 C.SOUZA  +RESERVE AREA FOR FUTURE EXPANSION      *
001400*----------------------------------------------------------------*
001500    05  RBOATMI1-STATUS             PIC X(11).
001600        88  RBOATMI1-CRITICAL           VALUE 'CRITICAL   '.
001700        88  RBOATMI1-HIGH-RISK          VALUE 'HIGH_RISK  '.
001800        88  RBOATMI1-MEDIUM-RISK        VALUE 'MEDIUM_RISK'.
001900        88  RBOATMI1-HEALTHY            VALUE 'HEALTHY    '.
002000    05  RBOATMI1-TOTAL-USERS        PIC 9(05).
002100    05  RBOATMI1-HIGH-COUNT         PIC 9(05).
002200    05  RBOATMI1-MEDIUM-COUNT       PIC 9(05).
002300    05  RBOATMI1-LOW-COUNT          PIC 9(05).
002400    05  RBOATMI1-HIGH-RISK-PCT      PIC 9(03)V9(1).
002500    05  RBOATMI1-AVG-SCORE          PIC 99V9(02).
002600    05  FILLER                      PIC X(41).
