000100*================================================================*
000200*    BOOK........: RBOAMAP1                                      *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
000500*----------------------------------------------------------------*
000600*    CONTENTS....: MANUAL EMAIL-TO-USERNAME OVERRIDE RECORD      *
000700*                  (TAKES PRIORITY OVER RBOA0003 NAME MATCHING)  *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG                                             *
001000*    DATE       BY       DESCRIPTION                             *
001100*    ---------- -------- --------------------------------------- *
001200*    17/09/1991 A.REGO   ORIGINAL LAYOUT                         *
001300*    04/03/2003 C.SOUZA  +RESERVE AREA FOR FUTURE EXPANSION      *
001400*----------------------------------------------------------------*
001500    05  RBOAMAP1-EMAIL              PIC X(40).
001600    05  RBOAMAP1-USERNAME           PIC X(20).
001700    05  FILLER                      PIC X(04).
