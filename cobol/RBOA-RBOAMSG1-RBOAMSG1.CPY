000100*================================================================*
000200*    BOOK........: RBOAMSG1                                      *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
000500*----------------------------------------------------------------*
000600*    CONTENTS....: CHAT MESSAGE RECORD LAYOUT (ONE PER MESSAGE,  *
000700*                  SORTED BY AUTHOR FOR THE RBOA0001 BREAK)      *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG                                             *
001000*    DATE       BY       DESCRIPTION                             *
001100*    ---------- -------- --------------------------------------- *
001200*    04/02/1994 L.COSTA  ORIGINAL LAYOUT                         *
001300*    19/05/1996 L.COSTA  +MSG-REACTIONS, +MSG-THREAD-FLAG        *
001400*    22/11/1998 T.ALVES  Y2K - DATES CONFIRMED 8-DIGIT CCYYMMDD  *
001500*    04/03/2003 C.SOUZA  +RESERVE AREA FOR FUTURE EXPANSION      *
001600*----------------------------------------------------------------*
001700    05  RBOAMSG1-USER-ID            PIC X(10).
001800    05  RBOAMSG1-DATE               PIC 9(08).
001900    05  RBOAMSG1-HOUR               PIC 99.
002000    05  RBOAMSG1-DOW                PIC 9.
002100    05  RBOAMSG1-CHANNEL            PIC X(12).
002200    05  RBOAMSG1-THREAD-FLAG        PIC X.
002300        88  RBOAMSG1-IS-THREAD-REPLY    VALUE 'Y'.
002400    05  RBOAMSG1-LENGTH             PIC 9(04).
002500    05  RBOAMSG1-SENTIMENT          PIC S9V9(4).
002600    05  RBOAMSG1-REACTIONS          PIC 9(03).
002700    05  RBOAMSG1-STRESS-FLAG        PIC X.
002800        88  RBOAMSG1-IS-STRESSED        VALUE 'Y'.
002900    05  RBOAMSG1-TEXT               PIC X(100).
003000    05  FILLER                      PIC X(03).
