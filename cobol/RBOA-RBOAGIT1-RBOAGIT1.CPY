000100*================================================================*
000200*    BOOK........: RBOAGIT1                                      *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
000500*----------------------------------------------------------------*
000600*    CONTENTS....: PER-USER CODE ACTIVITY METRICS RECORD -       *
000700*                  WRITTEN BY RBOA0002, READ BY RBOA0004         *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG                                             *
001000*    DATE       BY       DESCRIPTION                             *
001100*    ---------- -------- --------------------------------------- *
001200*    17/09/1991 A.REGO   ORIGINAL LAYOUT                         *
001300*    19/05/1996 L.COSTA  +CLUSTERED-COMMITS (4-HOUR WINDOW)      *
001400*    22/11/1998 T.ALVES  Y2K REVIEW - NO DATE FIELDS HERE        *
001500*    04/03/2003 C.SOUZA  +RESERVE AREA FOR FUTURE EXPANSION      *
001600*----------------------------------------------------------------*
001700    05  RBOAGIT1-USERNAME           PIC X(20).
001800    05  RBOAGIT1-EMAIL              PIC X(40).
001900    05  RBOAGIT1-TOTAL-COMMITS      PIC 9(05).
002000    05  RBOAGIT1-TOTAL-PRS          PIC 9(04).
002100    05  RBOAGIT1-TOTAL-ISSUES       PIC 9(04).
002200    05  RBOAGIT1-COMMITS-PER-WK     PIC 9(04)V9(02).
002300    05  RBOAGIT1-PRS-PER-WK         PIC 9(04)V9(02).
002400    05  RBOAGIT1-AH-COMMITS         PIC 9(05).
002500    05  RBOAGIT1-AH-COMMIT-PCT      PIC 9V9(04).
002600    05  RBOAGIT1-WKND-COMMITS       PIC 9(05).
002700    05  RBOAGIT1-WKND-COMMIT-PCT    PIC 9V9(04).
002800    05  RBOAGIT1-AH-PRS             PIC 9(04).
002900    05  RBOAGIT1-AH-PR-PCT          PIC 9V9(04).
003000    05  RBOAGIT1-REPOS-TOUCHED      PIC 9(03).
003100    05  RBOAGIT1-CLUSTERED-COMMITS  PIC 9(05).
003200    05  RBOAGIT1-AVG-COMMITS-DAY    PIC 9(03)V9(02).
003300    05  FILLER                      PIC X(05).
