000100*================================================================*
000200*    BOOK........: RBOAEVT1                                      *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
000500*----------------------------------------------------------------*
000600*    CONTENTS....: CODE-PLATFORM EVENT RECORD (COMMIT/PR/ISSUE)  *
000700*                  SORTED BY USERNAME THEN DATE/TIME FOR THE     *
000800*                  RBOA0002 BREAK                                *
000900*----------------------------------------------------------------*
001000*    MAINTENANCE LOG                                             *
001100*    DATE       BY       DESCRIPTION                             *
001200*    ---------- -------- --------------------------------------- *
001300*    17/09/1991 A.REGO   ORIGINAL LAYOUT                         *
001400*    22/11/1998 T.ALVES  Y2K - DATES CONFIRMED 8-DIGIT CCYYMMDD  *
001500*    04/03/2003 C.SOUZA  +RESERVE AREA FOR FUTURE EXPANSION      *
001600*----------------------------------------------------------------*
001700    05  RBOAEVT1-USERNAME           PIC X(20).
001800    05  RBOAEVT1-TYPE               PIC X.
001900        88  RBOAEVT1-IS-COMMIT          VALUE 'C'.
002000        88  RBOAEVT1-IS-PR              VALUE 'P'.
002100        88  RBOAEVT1-IS-ISSUE           VALUE 'I'.
002200    05  RBOAEVT1-DATE               PIC 9(08).
002300    05  RBOAEVT1-TIME               PIC 9(06).
002400    05  RBOAEVT1-DOW                PIC 9.
002500    05  RBOAEVT1-REPO               PIC X(30).
002600    05  FILLER                      PIC X(04).
