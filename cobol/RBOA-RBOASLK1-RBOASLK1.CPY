000100*================================================================*
000200*    BOOK........: RBOASLK1                                      *
000300*----------------------------------------------------------------*
000400*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
000500*----------------------------------------------------------------*
000600*    CONTENTS....: PER-USER CHAT METRICS RECORD - WRITTEN BY     *
000700*                  RBOA0001, READ BY RBOA0004                   *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE LOG                                             *
001000*    DATE       BY       DESCRIPTION                             *
001100*    ---------- -------- --------------------------------------- *
001200*    04/02/1994 L.COSTA  ORIGINAL LAYOUT                         *
001300*    19/05/1996 L.COSTA  +PEAK-CONCENTRATION, +RESPONSE-PATTERN  *
001400*    22/11/1998 T.ALVES  Y2K REVIEW - NO DATE FIELDS HERE        *
001500*    04/03/2003 C.SOUZA  +RESERVE AREA FOR FUTURE EXPANSION      *
001600*----------------------------------------------------------------*
001700    05  RBOASLK1-USER-ID            PIC X(10).
001800    05  RBOASLK1-EMAIL              PIC X(40).
001900    05  RBOASLK1-TOTAL-MSGS         PIC 9(06).
002000    05  RBOASLK1-MSGS-PER-DAY       PIC 9(04)V9(02).
002100    05  RBOASLK1-AFTER-HOURS-PCT    PIC 9V9(04).
002200    05  RBOASLK1-WEEKEND-PCT        PIC 9V9(04).
002300    05  RBOASLK1-CHAN-DIVERSITY     PIC 9(03).
002400    05  RBOASLK1-DM-RATIO           PIC 9V9(04).
002500    05  RBOASLK1-THREAD-PART-RATE   PIC 9V9(04).
002600    05  RBOASLK1-AVG-MSG-LENGTH     PIC 9(04)V9(1).
002700    05  RBOASLK1-PEAK-CONCENTR      PIC 9V9(04).
002800    05  RBOASLK1-RESPONSE-PATTERN   PIC 99V9(02).
002900    05  RBOASLK1-AVG-SENTIMENT      PIC S9V9(04).
003000    05  RBOASLK1-NEG-SENT-RATIO     PIC 9V9(04).
003100    05  RBOASLK1-POS-SENT-RATIO     PIC 9V9(04).
003200    05  RBOASLK1-STRESS-RATIO       PIC 9V9(04).
003300    05  RBOASLK1-SENT-VOLATILITY    PIC 9V9(04).
003400    05  FILLER                      PIC X(26).
