000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     RBOA0001.
000600 AUTHOR.         L. COSTA.
000700 INSTALLATION.   DATA PROCESSING CENTER.
000800 DATE-WRITTEN.   04/02/1994.
000900 DATE-COMPILED.
001000 SECURITY.       NON-CONFIDENTIAL.
001100*----------------------------------------------------------------*
001200*    PROGRAM-ID..: RBOA0001.                                     *
001300*    ANALYST.....: L. COSTA                                      *
001400*    PROGRAMMER..: L. COSTA                                      *
001500*    DATE........: 04/02/1994                                    *
001600*----------------------------------------------------------------*
001700*    PROJECT.....: ROOTLY BURNOUT ON-CALL ANALYZER - RBOA        *
001800*----------------------------------------------------------------*
001900*    GOAL........: READ THE CHAT MESSAGE FILE, BREAK BY USER, AND *
002000*                  PRODUCE ONE SLACK-METRICS RECORD PER USER WITH *
002100*                  VOLUME, TIMING, SENTIMENT AND STRESS-KEYWORD   *
002200*                  STATISTICS FOR THE BURNOUT ANALYZER (RBOA0004)*
002300*----------------------------------------------------------------*
002400*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002500*                   MESSAGES        00150       RBOAMSG1         *
002600*                   SLACK-METRICS   00150       RBOASLK1         *
002700*----------------------------------------------------------------*
002800*    TABLE DB2...:  NONE.                                        *
002900*----------------------------------------------------------------*
003000*    MAINTENANCE LOG                                             *
003100*    DATE       BY       DESCRIPTION                             *
003200*    ---------- -------- --------------------------------------- *
003300*    04/02/1994 L.COSTA  ORIGINAL - MESSAGE AGGREGATION BY USER   *
003400*    19/05/1996 L.COSTA  +PEAK-CONCENTRATION, +RESPONSE-PATTERN,  *
003500*                        +SENTIMENT VOLATILITY (STD DEVIATION)    *
003600*    22/11/1998 T.ALVES  Y2K REVIEW - MSG-DATE IS 8-DIGIT CCYYMMDD*
003700*                        NO WINDOWING LOGIC HERE TO BE AFFECTED   *
003800*    04/03/2003 C.SOUZA  TICKET RBOA-0014 - STRESS/POSITIVE       *
003900*                        KEYWORD SCAN ADDED AGAINST MSG-TEXT      *
004000*                        RATHER THAN TRUSTING THE INBOUND FLAG    *
004100*----------------------------------------------------------------*
004200*================================================================*
004300*           E N V I R O N M E N T      D I V I S I O N           *
004400*================================================================*
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS RBOA-ALPHA-CLASS IS "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT MESSAGES      ASSIGN TO RBOA-S-MSG
005500      ORGANIZATION IS     SEQUENTIAL
005600      ACCESS MODE  IS     SEQUENTIAL
005700      FILE STATUS  IS     WRK-FS-MESSAGES.
005800
005900     SELECT SLACK-METRICS ASSIGN TO RBOA-S-SLK
006000      ORGANIZATION IS     SEQUENTIAL
006100      ACCESS MODE  IS     SEQUENTIAL
006200      FILE STATUS  IS     WRK-FS-SLACK.
006300
006400*================================================================*
006500*                  D A T A      D I V I S I O N                  *
006600*================================================================*
006700 DATA DIVISION.
006800 FILE SECTION.
006900*
007000 FD  MESSAGES
007100     RECORDING MODE IS F
007200     LABEL RECORD   IS STANDARD
007300     BLOCK CONTAINS 00 RECORDS.
007400 01  FD-REG-MESSAGES          PIC X(150).
007500
007600 FD  SLACK-METRICS
007700     RECORDING MODE IS F
007800     LABEL RECORD   IS STANDARD
007900     BLOCK CONTAINS 00 RECORDS.
008000 01  FD-REG-SLACK-METRICS     PIC X(150).
008100
008200*-----------------------------------------------------------------*
008300*                  WORKING-STORAGE SECTION                        *
008400*-----------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600
008700 77  WRK-MSG-REGS-COUNTER              PIC 9(06) COMP VALUE ZEROS.
008800 77  WRK-SLK-REGS-COUNTER              PIC 9(06) COMP VALUE ZEROS.
008900 77  WRK-USERS-BROKEN-COUNTER          PIC 9(06) COMP VALUE ZEROS.
009000 77  WRK-MSG-EOF                       PIC X(03) VALUE SPACES.
009100     88  WRK-MSG-EOF-YES                   VALUE 'END'.
009200
009300*DATA FOR ERROR LOG:
009400 01  WRK-ERROR-LOG.
009500     03  WRK-PROGRAM                   PIC X(08) VALUE
009600                                                 'RBOA0001'  .
009700     03  WRK-ERROR-MSG                 PIC X(30) VALUE SPACES.
009800     03  WRK-ERROR-CODE                PIC X(30) VALUE SPACES.
009900     03  WRK-ERROR-DATE                PIC X(10) VALUE SPACES.
010000     03  WRK-ERROR-TIME                PIC X(08) VALUE SPACES.
010100     03  FILLER                        PIC X(04) VALUE SPACES.
010200
010300*ABENDING PROGRAM:
010400 77  WRK-ABEND-PGM                     PIC X(08) VALUE
010500                                                 'ABENDPGM'  .
010600
010700 01  WRK-FILE-STATUS.
010800     03  WRK-FS-MESSAGES               PIC 9(02) VALUE ZEROS.
010900     03  WRK-FS-SLACK                  PIC 9(02) VALUE ZEROS.
011000     03  FILLER                        PIC X(04) VALUE SPACES.
011100
011200 01  WRK-MSG-REG.
011300     COPY RBOAMSG1.
011400
011500 01  WRK-SLK-REG.
011600     COPY RBOASLK1.
011700
011800*RUN PARAMETERS (NO PARAMETER FILE FOR THIS STEP - THE DAYS-IN-
011900*WINDOW DIVISOR IS THE SAME SHOP CONSTANT USED BY RBOA0004).
012000 77  WRK-DAYS-IN-WINDOW                PIC 9(03) COMP VALUE 030.
012100
012200*WORKING DATA FOR THE SYSTEM DATE AND TIME.
012300 01  WRK-SYSTEM-DATE.
012400     03  YY                            PIC 9(02) VALUE ZEROS.
012500     03  MM                            PIC 9(02) VALUE ZEROS.
012600     03  DD                            PIC 9(02) VALUE ZEROS.
012700*
012800 01  WRK-DATE-FORMATTED.
012900     03  DD-FORMATTED                  PIC 9(02) VALUE ZEROS.
013000     03  FILLER                        PIC X(01) VALUE '-'.
013100     03  MM-FORMATTED                  PIC 9(02) VALUE ZEROS.
013200     03  FILLER                        PIC X(01) VALUE '-'.
013300     03  YYYY-FORMATTED                PIC 9(04) VALUE ZEROS.
013400*
013500 01  WRK-SYSTEM-TIME.
013600     03  HOUR                          PIC 9(02) VALUE ZEROS.
013700     03  MINUTE                        PIC 9(02) VALUE ZEROS.
013800     03  SECOND                        PIC 9(02) VALUE ZEROS.
013900     03  HUNDREDTH                     PIC 9(02) VALUE ZEROS.
014000*
014100 01  WRK-TIME-FORMATTED.
014200     03  HOUR-FORMATTED                PIC 9(02) VALUE ZEROS.
014300     03  FILLER                        PIC X(01) VALUE ':'.
014400     03  MINUTE-FORMATTED              PIC 9(02) VALUE ZEROS.
014500     03  FILLER                        PIC X(01) VALUE ':'.
014600     03  SECOND-FORMATTED              PIC 9(02) VALUE ZEROS.
014700
014800*----------------------------------------------------------------*
014900*    A SINGLE NUMERIC VIEW OF THE RUN DATE FOR THE FINALIZE       *
015000*    BANNER - SAME FIELD 9000-GET-DATE-TIME ALWAYS FILLS.        *
015100*----------------------------------------------------------------*
015200 01  WRK-SYSTEM-DATE-NUM-R REDEFINES   WRK-SYSTEM-DATE.
015300     03  WRK-SYSTEM-DATE-NUM           PIC 9(06).
015400
015500 01  WRK-CONTROL-BREAK.
015600     03  WRK-PREV-USER-ID              PIC X(10) VALUE LOW-VALUES.
015700     03  FILLER                        PIC X(04) VALUE SPACES.
015800
015900*----------------------------------------------------------------*
016000*    PER-USER ACCUMULATORS - CLEARED AT EACH CONTROL BREAK BY     *
016100*    7000-RESET-ACCUMULATORS.                                    *
016200*----------------------------------------------------------------*
016300 01  WRK-USER-ACCUM.
016400     03  WRK-ACC-TOTAL-MSGS            PIC 9(06) COMP VALUE ZEROS.
016500     03  WRK-ACC-AH-COUNT              PIC 9(06) COMP VALUE ZEROS.
016600     03  WRK-ACC-WKND-COUNT            PIC 9(06) COMP VALUE ZEROS.
016700     03  WRK-ACC-DM-COUNT              PIC 9(06) COMP VALUE ZEROS.
016800     03  WRK-ACC-THREAD-COUNT          PIC 9(06) COMP VALUE ZEROS.
016900     03  WRK-ACC-LENGTH-SUM            PIC 9(09) COMP VALUE ZEROS.
017000     03  WRK-ACC-SENT-SUM              PIC S9(07)V9(04) COMP
017100                                                  VALUE ZEROS.
017200     03  WRK-ACC-SENT-SQ-SUM           PIC S9(09)V9(04) COMP
017300                                                  VALUE ZEROS.
017400     03  WRK-ACC-NEG-COUNT             PIC 9(06) COMP VALUE ZEROS.
017500     03  WRK-ACC-POS-COUNT             PIC 9(06) COMP VALUE ZEROS.
017600     03  WRK-ACC-STRESS-COUNT          PIC 9(06) COMP VALUE ZEROS.
017700     03  WRK-ACC-REACT-SUM             PIC 9(09) COMP VALUE ZEROS.
017800     03  WRK-ACC-CHAN-COUNT            PIC 9(03) COMP VALUE ZEROS.
017900     03  WRK-ACC-CHAN-TABLE            OCCURS 40 TIMES
018000                                        PIC X(12) VALUE SPACES.
018100     03  WRK-ACC-HOUR-TABLE            OCCURS 24 TIMES
018200                                        PIC 9(06) COMP VALUE ZEROS.
018300     03  FILLER                        PIC X(04) VALUE SPACES.
018400
018500*----------------------------------------------------------------*
018600*    CHANNEL-TYPE VIEW OF THE INBOUND CHANNEL ID - FIRST BYTE     *
018700*    'D' MARKS A DIRECT MESSAGE CHANNEL.                         *
018800*----------------------------------------------------------------*
018900 01  WRK-MSG-CHANNEL-SAVE              PIC X(12) VALUE SPACES.
019000 01  WRK-MSG-CHANNEL-SAVE-R REDEFINES  WRK-MSG-CHANNEL-SAVE.
019100     03  WRK-MSG-CHANNEL-TYPE          PIC X(01).
019200     03  FILLER                        PIC X(11).
019300
019400*----------------------------------------------------------------*
019500*    SCRATCH TABLE USED BY THE 3-LARGEST-HOUR SELECTION -        *
019600*    ONE FLAG BYTE PER HOUR BUCKET, 'Y' ONCE ALREADY PICKED.      *
019700*----------------------------------------------------------------*
019800 01  WRK-HOUR-USED-AREA                PIC X(24) VALUE ALL 'N'.
019900 01  WRK-HOUR-USED-TABLE REDEFINES     WRK-HOUR-USED-AREA.
020000     03  WRK-HOUR-USED-FLAG            OCCURS 24 TIMES PIC X(01).
020100
020200 77  WRK-HR-IX                         PIC 9(02) COMP VALUE ZEROS.
020300 77  WRK-MAX-HOUR-VALUE                PIC 9(06) COMP VALUE ZEROS.
020400 77  WRK-MAX-HOUR-INDEX                PIC 9(02) COMP VALUE ZEROS.
020500 77  WRK-PEAK-SUM                      PIC 9(06) COMP VALUE ZEROS.
020600
020700 77  WRK-CHAN-IX                       PIC 9(02) COMP VALUE ZEROS.
020800 77  WRK-CHAN-FOUND-FLAG               PIC X(01) VALUE 'N'.
020900
021000 77  WRK-RESP-SCORE                    PIC S9(03)V9(02) COMP
021100                                                  VALUE ZEROS.
021200
021300 77  WRK-VARIANCE                      PIC S9(03)V9(08) COMP
021400                                                  VALUE ZEROS.
021500 77  WRK-SQRT-INPUT                    PIC S9(03)V9(08) COMP
021600                                                  VALUE ZEROS.
021700 77  WRK-SQRT-RESULT                   PIC S9(03)V9(08) COMP
021800                                                  VALUE ZEROS.
021900 77  WRK-SQRT-STEP                     PIC 9(02) COMP VALUE ZEROS.
022000 77  WRK-SENT-SQUARE                   PIC S9(03)V9(08) COMP
022100                                                  VALUE ZEROS.
022200
022300*----------------------------------------------------------------*
022400*    U9 - STRESS AND POSITIVE KEYWORD SCAN WORK AREAS.           *
022500*----------------------------------------------------------------*
022600 01  WRK-MSG-TEXT-WORK                 PIC X(100) VALUE SPACES.
022700 01  WRK-LOWER-ALPHA                   PIC X(26) VALUE
022800                              'abcdefghijklmnopqrstuvwxyz'.
022900 01  WRK-UPPER-ALPHA                   PIC X(26) VALUE
023000                              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
023100 77  WRK-HIT-TEMP                      PIC 9(03) COMP VALUE ZEROS.
023200 77  WRK-STRESS-HIT-COUNT              PIC 9(03) COMP VALUE ZEROS.
023300 77  WRK-POSITIVE-HIT-COUNT            PIC 9(03) COMP VALUE ZEROS.
023400 77  WRK-MSG-IS-STRESSED               PIC X(01) VALUE 'N'.
023500     88  WRK-MSG-STRESS-YES                VALUE 'Y'.
023600 77  WRK-MSG-CLASS                     PIC X(08) VALUE SPACES.
023700     88  WRK-MSG-NEGATIVE                   VALUE 'NEGATIVE'.
023800     88  WRK-MSG-POSITIVE                   VALUE 'POSITIVE'.
023900     88  WRK-MSG-NEUTRAL                    VALUE 'NEUTRAL '.
024000
024100*-----------------------------------------------------------------*
024200*                      LINKAGE SECTION                            *
024300*-----------------------------------------------------------------*
024400 LINKAGE SECTION.
024500*================================================================*
024600 PROCEDURE                       DIVISION.
024700*================================================================*
024800*----------------------------------------------------------------*
024900 0000-MAIN-PROCESS               SECTION.
025000*----------------------------------------------------------------*
025100     PERFORM 1000-INITIALIZE.
025200
025300     PERFORM 2000-PROCESS-MESSAGE UNTIL WRK-MSG-EOF-YES.
025400
025500     IF WRK-PREV-USER-ID         NOT EQUAL LOW-VALUES
025600        PERFORM 5000-COMPUTE-AND-WRITE-SLACK
025700     ELSE
025800        PERFORM 5050-WRITE-EMPTY-DEFAULT
025900     END-IF.
026000
026100     PERFORM 3000-FINALIZE.
026200*----------------------------------------------------------------*
026300 0000-99-EXIT.                   EXIT.
026400*----------------------------------------------------------------*
026500*----------------------------------------------------------------*
026600 1000-INITIALIZE                 SECTION.
026700*----------------------------------------------------------------*
026800     PERFORM 9000-GET-DATE-TIME.
026900
027000     INITIALIZE WRK-MSG-REG
027100                WRK-SLK-REG.
027200
027300     PERFORM 7000-RESET-ACCUMULATORS.
027400
027500     MOVE LOW-VALUES             TO WRK-PREV-USER-ID.
027600
027700     OPEN INPUT  MESSAGES
027800          OUTPUT SLACK-METRICS.
027900
028000     MOVE 'OPEN FILE MESSAGES'    TO WRK-ERROR-MSG.
028100     PERFORM 8100-TEST-FS-MESSAGES.
028200
028300     MOVE 'OPEN FILE SLACK-METRICS' TO WRK-ERROR-MSG.
028400     PERFORM 8200-TEST-FS-SLACK.
028500
028600     PERFORM 2100-READ-MESSAGES.
028700
028800     IF NOT WRK-MSG-EOF-YES
028900        MOVE RBOAMSG1-USER-ID         TO WRK-PREV-USER-ID
029000     END-IF.
029100*----------------------------------------------------------------*
029200 1000-99-EXIT.                   EXIT.
029300*----------------------------------------------------------------*
029400*----------------------------------------------------------------*
029500 2000-PROCESS-MESSAGE             SECTION.
029600*----------------------------------------------------------------*
029700     IF RBOAMSG1-USER-ID              NOT EQUAL WRK-PREV-USER-ID
029800        IF RBOAMSG1-USER-ID           LESS WRK-PREV-USER-ID
029900           MOVE 'MESSAGES FILE OUT OF USER-ID SEQUENCE'
030000                                 TO WRK-ERROR-MSG
030100           PERFORM 9999-CALL-ABEND-PGM
030200        END-IF
030300
030400        PERFORM 5000-COMPUTE-AND-WRITE-SLACK
030500        PERFORM 7000-RESET-ACCUMULATORS
030600        MOVE RBOAMSG1-USER-ID         TO WRK-PREV-USER-ID
030700     END-IF.
030800
030900     PERFORM 2050-ACCUMULATE-MESSAGE.
031000
031100     PERFORM 2100-READ-MESSAGES.
031200*----------------------------------------------------------------*
031300 2000-99-EXIT.                   EXIT.
031400*----------------------------------------------------------------*
031500*----------------------------------------------------------------*
031600 2050-ACCUMULATE-MESSAGE          SECTION.
031700*----------------------------------------------------------------*
031800     ADD 1                       TO WRK-ACC-TOTAL-MSGS.
031900
032000     IF RBOAMSG1-HOUR                 LESS 09
032100        OR RBOAMSG1-HOUR               GREATER-EQUAL 18
032200        ADD 1                    TO WRK-ACC-AH-COUNT
032300     END-IF.
032400
032500     IF RBOAMSG1-DOW                  EQUAL 6 OR EQUAL 7
032600        ADD 1                    TO WRK-ACC-WKND-COUNT
032700     END-IF.
032800
032900     MOVE RBOAMSG1-CHANNEL            TO WRK-MSG-CHANNEL-SAVE.
033000     IF WRK-MSG-CHANNEL-TYPE     EQUAL 'D'
033100        ADD 1                    TO WRK-ACC-DM-COUNT
033200     END-IF.
033300
033400     IF RBOAMSG1-IS-THREAD-REPLY
033500        ADD 1                    TO WRK-ACC-THREAD-COUNT
033600     END-IF.
033700
033800     ADD RBOAMSG1-LENGTH               TO WRK-ACC-LENGTH-SUM.
033900     ADD RBOAMSG1-SENTIMENT            TO WRK-ACC-SENT-SUM.
034000
034100     COMPUTE WRK-SENT-SQUARE ROUNDED =
034200        RBOAMSG1-SENTIMENT * RBOAMSG1-SENTIMENT.
034300     ADD WRK-SENT-SQUARE          TO WRK-ACC-SENT-SQ-SUM.
034400
034500     IF RBOAMSG1-SENTIMENT             LESS-EQUAL -0.05
034600        ADD 1                     TO WRK-ACC-NEG-COUNT
034700     END-IF.
034800
034900     IF RBOAMSG1-SENTIMENT             GREATER-EQUAL 0.05
035000        ADD 1                     TO WRK-ACC-POS-COUNT
035100     END-IF.
035200
035300     ADD RBOAMSG1-REACTIONS            TO WRK-ACC-REACT-SUM.
035400
035500     PERFORM 6000-CLASSIFY-MESSAGE.
035600
035700     IF WRK-MSG-STRESS-YES
035800        ADD 1                     TO WRK-ACC-STRESS-COUNT
035900     END-IF.
036000
036100     PERFORM 2060-TRACK-CHANNEL.
036200     PERFORM 2070-TRACK-HOUR.
036300*----------------------------------------------------------------*
036400 2050-99-EXIT.                   EXIT.
036500*----------------------------------------------------------------*
036600*----------------------------------------------------------------*
036700 2060-TRACK-CHANNEL                SECTION.
036800*----------------------------------------------------------------*
036900     MOVE 'N'                     TO WRK-CHAN-FOUND-FLAG.
037000
037100     IF WRK-ACC-CHAN-COUNT         GREATER ZEROS
037200        PERFORM 2065-SCAN-CHANNEL-TABLE
037300           VARYING WRK-CHAN-IX FROM 1 BY 1
037400           UNTIL WRK-CHAN-IX       GREATER WRK-ACC-CHAN-COUNT
037500     END-IF.
037600
037700     IF WRK-CHAN-FOUND-FLAG        EQUAL 'N'
037800        AND WRK-ACC-CHAN-COUNT     LESS 40
037900        ADD 1                     TO WRK-ACC-CHAN-COUNT
038000        MOVE RBOAMSG1-CHANNEL          TO WRK-ACC-CHAN-TABLE
038100                                        (WRK-ACC-CHAN-COUNT)
038200     END-IF.
038300*----------------------------------------------------------------*
038400 2060-99-EXIT.                   EXIT.
038500*----------------------------------------------------------------*
038600*----------------------------------------------------------------*
038700 2065-SCAN-CHANNEL-TABLE           SECTION.
038800*----------------------------------------------------------------*
038900     IF WRK-ACC-CHAN-TABLE (WRK-CHAN-IX) EQUAL RBOAMSG1-CHANNEL
039000        MOVE 'Y'                  TO WRK-CHAN-FOUND-FLAG
039100     END-IF.
039200*----------------------------------------------------------------*
039300 2065-99-EXIT.                   EXIT.
039400*----------------------------------------------------------------*
039500*----------------------------------------------------------------*
039600 2070-TRACK-HOUR                   SECTION.
039700*----------------------------------------------------------------*
039800     COMPUTE WRK-HR-IX = RBOAMSG1-HOUR + 1.
039900     ADD 1                        TO WRK-ACC-HOUR-TABLE (WRK-HR-IX).
040000*----------------------------------------------------------------*
040100 2070-99-EXIT.                   EXIT.
040200*----------------------------------------------------------------*
040300*----------------------------------------------------------------*
040400 2100-READ-MESSAGES                SECTION.
040500*----------------------------------------------------------------*
040600     MOVE 'READING MESSAGES'       TO WRK-ERROR-MSG.
040700
040800     READ MESSAGES                INTO WRK-MSG-REG.
040900
041000     PERFORM 8100-TEST-FS-MESSAGES.
041100
041200     IF WRK-FS-MESSAGES            EQUAL 10
041300        MOVE 'END'                 TO WRK-MSG-EOF
041400     ELSE
041500        ADD 1                      TO WRK-MSG-REGS-COUNTER
041600     END-IF.
041700*----------------------------------------------------------------*
041800 2100-99-EXIT.                   EXIT.
041900*----------------------------------------------------------------*
042000*----------------------------------------------------------------*
042100 3000-FINALIZE                     SECTION.
042200*----------------------------------------------------------------*
042300     CLOSE MESSAGES
042400           SLACK-METRICS.
042500
042600     DISPLAY '***************************'.
042700     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
042800     DISPLAY '***************************'.
042900     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
043000     DISPLAY '*RUN DATE (YYMMDD)..:' WRK-SYSTEM-DATE-NUM '*'.
043100     DISPLAY '*-------------------------*'.
043200     DISPLAY '*MESSAGES READ.......:' WRK-MSG-REGS-COUNTER '*'.
043300     DISPLAY '*SLACK-METRICS WROTE.:' WRK-SLK-REGS-COUNTER '*'.
043400     DISPLAY '*USERS BROKEN........:' WRK-USERS-BROKEN-COUNTER '*'.
043500     DISPLAY '*-------------------------*'.
043600     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
043700     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
043800     DISPLAY '***************************'.
043900
044000     STOP RUN.
044100*----------------------------------------------------------------*
044200 3000-99-EXIT.                   EXIT.
044300*----------------------------------------------------------------*
044400*----------------------------------------------------------------*
044500 5000-COMPUTE-AND-WRITE-SLACK      SECTION.
044600*----------------------------------------------------------------*
044700     INITIALIZE WRK-SLK-REG.
044800
044900     MOVE WRK-PREV-USER-ID        TO RBOASLK1-USER-ID.
045000     MOVE SPACES                  TO RBOASLK1-EMAIL.
045100     MOVE WRK-ACC-TOTAL-MSGS      TO RBOASLK1-TOTAL-MSGS.
045200     MOVE WRK-ACC-CHAN-COUNT      TO RBOASLK1-CHAN-DIVERSITY.
045300
045400     IF WRK-ACC-TOTAL-MSGS        EQUAL ZEROS
045500        MOVE 5.00                TO RBOASLK1-RESPONSE-PATTERN
045600     ELSE
045700        COMPUTE RBOASLK1-MSGS-PER-DAY ROUNDED =
045800                WRK-ACC-TOTAL-MSGS / WRK-DAYS-IN-WINDOW
045900
046000        COMPUTE RBOASLK1-AFTER-HOURS-PCT ROUNDED =
046100                WRK-ACC-AH-COUNT / WRK-ACC-TOTAL-MSGS
046200        COMPUTE RBOASLK1-WEEKEND-PCT ROUNDED =
046300                WRK-ACC-WKND-COUNT / WRK-ACC-TOTAL-MSGS
046400        COMPUTE RBOASLK1-DM-RATIO ROUNDED =
046500                WRK-ACC-DM-COUNT / WRK-ACC-TOTAL-MSGS
046600        COMPUTE RBOASLK1-THREAD-PART-RATE ROUNDED =
046700                WRK-ACC-THREAD-COUNT / WRK-ACC-TOTAL-MSGS
046800        COMPUTE RBOASLK1-AVG-MSG-LENGTH ROUNDED =
046900                WRK-ACC-LENGTH-SUM / WRK-ACC-TOTAL-MSGS
047000        COMPUTE RBOASLK1-NEG-SENT-RATIO ROUNDED =
047100                WRK-ACC-NEG-COUNT / WRK-ACC-TOTAL-MSGS
047200        COMPUTE RBOASLK1-POS-SENT-RATIO ROUNDED =
047300                WRK-ACC-POS-COUNT / WRK-ACC-TOTAL-MSGS
047400        COMPUTE RBOASLK1-STRESS-RATIO ROUNDED =
047500                WRK-ACC-STRESS-COUNT / WRK-ACC-TOTAL-MSGS
047600        COMPUTE RBOASLK1-AVG-SENTIMENT ROUNDED =
047700                WRK-ACC-SENT-SUM / WRK-ACC-TOTAL-MSGS
047800
047900        PERFORM 5100-CALC-PEAK-CONCENTRATION
048000        COMPUTE RBOASLK1-PEAK-CONCENTR ROUNDED =
048100                WRK-PEAK-SUM / WRK-ACC-TOTAL-MSGS
048200
048300        PERFORM 5200-CALC-RESPONSE-PATTERN
048400        PERFORM 5300-CALC-VOLATILITY
048500     END-IF.
048600
048700     MOVE WRK-SLK-REG             TO FD-REG-SLACK-METRICS.
048800     WRITE FD-REG-SLACK-METRICS.
048900
049000     PERFORM 8200-TEST-FS-SLACK.
049100
049200     IF WRK-FS-SLACK               EQUAL ZEROS
049300        ADD 1                     TO WRK-SLK-REGS-COUNTER
049400        ADD 1                     TO WRK-USERS-BROKEN-COUNTER
049500     END-IF.
049600*----------------------------------------------------------------*
049700 5000-99-EXIT.                   EXIT.
049800*----------------------------------------------------------------*
049900*----------------------------------------------------------------*
050000 5050-WRITE-EMPTY-DEFAULT          SECTION.
050100*----------------------------------------------------------------*
050200*    NO MESSAGES ARRIVED AT ALL FOR THIS RUN - STILL EMIT THE     *
050300*    DEFENSIVE ALL-ZERO METRICS RECORD, RESPONSE-PATTERN 5.00.   *
050400     INITIALIZE WRK-SLK-REG.
050500     MOVE SPACES                  TO RBOASLK1-USER-ID RBOASLK1-EMAIL.
050600     MOVE 5.00                    TO RBOASLK1-RESPONSE-PATTERN.
050700
050800     MOVE WRK-SLK-REG             TO FD-REG-SLACK-METRICS.
050900     WRITE FD-REG-SLACK-METRICS.
051000
051100     PERFORM 8200-TEST-FS-SLACK.
051200
051300     IF WRK-FS-SLACK               EQUAL ZEROS
051400        ADD 1                     TO WRK-SLK-REGS-COUNTER
051500     END-IF.
051600*----------------------------------------------------------------*
051700 5050-99-EXIT.                   EXIT.
051800*----------------------------------------------------------------*
051900*----------------------------------------------------------------*
052000 5100-CALC-PEAK-CONCENTRATION      SECTION.
052100*----------------------------------------------------------------*
052200     MOVE ZEROS                    TO WRK-PEAK-SUM.
052300     MOVE ALL 'N'                  TO WRK-HOUR-USED-AREA.
052400
052500     PERFORM 5110-FIND-MAX-HOUR 3 TIMES.
052600*----------------------------------------------------------------*
052700 5100-99-EXIT.                   EXIT.
052800*----------------------------------------------------------------*
052900*----------------------------------------------------------------*
053000 5110-FIND-MAX-HOUR                SECTION.
053100*----------------------------------------------------------------*
053200     MOVE ZEROS                    TO WRK-MAX-HOUR-VALUE.
053300     MOVE ZEROS                    TO WRK-MAX-HOUR-INDEX.
053400
053500     PERFORM 5120-SCAN-ONE-HOUR
053600        VARYING WRK-HR-IX FROM 1 BY 1 UNTIL WRK-HR-IX GREATER 24.
053700
053800     IF WRK-MAX-HOUR-INDEX         GREATER ZEROS
053900        ADD WRK-MAX-HOUR-VALUE     TO WRK-PEAK-SUM
054000        MOVE 'Y'                   TO WRK-HOUR-USED-FLAG
054100                                        (WRK-MAX-HOUR-INDEX)
054200     END-IF.
054300*----------------------------------------------------------------*
054400 5110-99-EXIT.                   EXIT.
054500*----------------------------------------------------------------*
054600*----------------------------------------------------------------*
054700 5120-SCAN-ONE-HOUR                SECTION.
054800*----------------------------------------------------------------*
054900     IF WRK-HOUR-USED-FLAG (WRK-HR-IX) EQUAL 'N'
055000        IF WRK-ACC-HOUR-TABLE (WRK-HR-IX) GREATER WRK-MAX-HOUR-VALUE
055100           MOVE WRK-ACC-HOUR-TABLE (WRK-HR-IX) TO WRK-MAX-HOUR-VALUE
055200           MOVE WRK-HR-IX          TO WRK-MAX-HOUR-INDEX
055300        END-IF
055400     END-IF.
055500*----------------------------------------------------------------*
055600 5120-99-EXIT.                   EXIT.
055700*----------------------------------------------------------------*
055800*----------------------------------------------------------------*
055900 5200-CALC-RESPONSE-PATTERN        SECTION.
056000*----------------------------------------------------------------*
056100     MOVE 5.00                     TO WRK-RESP-SCORE.
056200
056300     IF RBOASLK1-AFTER-HOURS-PCT        GREATER 0.30
056400        SUBTRACT 2.00              FROM WRK-RESP-SCORE
056500     END-IF.
056600
056700     IF RBOASLK1-WEEKEND-PCT            GREATER 0.20
056800        SUBTRACT 1.50              FROM WRK-RESP-SCORE
056900     END-IF.
057000
057100     IF RBOASLK1-AVG-MSG-LENGTH         LESS 20
057200        SUBTRACT 1.00              FROM WRK-RESP-SCORE
057300     END-IF.
057400
057500     IF RBOASLK1-DM-RATIO               GREATER 0.40
057600        SUBTRACT 1.00              FROM WRK-RESP-SCORE
057700     END-IF.
057800
057900     IF RBOASLK1-THREAD-PART-RATE       GREATER 0.30
058000        ADD 1.00                  TO WRK-RESP-SCORE
058100     END-IF.
058200
058300     IF WRK-ACC-REACT-SUM          GREATER ZEROS
058400        ADD 0.50                  TO WRK-RESP-SCORE
058500     END-IF.
058600
058700     IF WRK-RESP-SCORE             LESS ZEROS
058800        MOVE ZEROS                 TO WRK-RESP-SCORE
058900     END-IF.
059000
059100     IF WRK-RESP-SCORE             GREATER 10.00
059200        MOVE 10.00                 TO WRK-RESP-SCORE
059300     END-IF.
059400
059500     MOVE WRK-RESP-SCORE            TO RBOASLK1-RESPONSE-PATTERN.
059600*----------------------------------------------------------------*
059700 5200-99-EXIT.                   EXIT.
059800*----------------------------------------------------------------*
059900*----------------------------------------------------------------*
060000 5300-CALC-VOLATILITY              SECTION.
060100*----------------------------------------------------------------*
060200     IF WRK-ACC-TOTAL-MSGS          LESS 2
060300        MOVE ZEROS                  TO RBOASLK1-SENT-VOLATILITY
060400     ELSE
060500        COMPUTE WRK-VARIANCE ROUNDED =
060600           (WRK-ACC-SENT-SQ-SUM -
060700             ((WRK-ACC-SENT-SUM * WRK-ACC-SENT-SUM) /
060800                                       WRK-ACC-TOTAL-MSGS))
060900           / (WRK-ACC-TOTAL-MSGS - 1)
061000
061100        IF WRK-VARIANCE             LESS ZEROS
061200           MOVE ZEROS                TO WRK-VARIANCE
061300        END-IF
061400
061500        MOVE WRK-VARIANCE           TO WRK-SQRT-INPUT
061600        PERFORM 5310-SQUARE-ROOT
061700        MOVE WRK-SQRT-RESULT        TO RBOASLK1-SENT-VOLATILITY
061800     END-IF.
061900*----------------------------------------------------------------*
062000 5300-99-EXIT.                   EXIT.
062100*----------------------------------------------------------------*
062200*----------------------------------------------------------------*
062300 5310-SQUARE-ROOT                  SECTION.
062400*----------------------------------------------------------------*
062500*    NEWTON-RAPHSON ITERATION - NO INTRINSIC FUNCTION IS USED,    *
062600*    CONSISTENT WITH SHOP STANDARD FOR THIS COMPILER LEVEL.       *
062700     IF WRK-SQRT-INPUT              EQUAL ZEROS
062800        MOVE ZEROS                  TO WRK-SQRT-RESULT
062900     ELSE
063000        MOVE 1                      TO WRK-SQRT-RESULT
063100        PERFORM 5320-NEWTON-STEP 12 TIMES
063200     END-IF.
063300*----------------------------------------------------------------*
063400 5310-99-EXIT.                   EXIT.
063500*----------------------------------------------------------------*
063600*----------------------------------------------------------------*
063700 5320-NEWTON-STEP                  SECTION.
063800*----------------------------------------------------------------*
063900     COMPUTE WRK-SQRT-RESULT ROUNDED =
064000             (WRK-SQRT-RESULT + (WRK-SQRT-INPUT / WRK-SQRT-RESULT))
064100             / 2.
064200*----------------------------------------------------------------*
064300 5320-99-EXIT.                   EXIT.
064400*----------------------------------------------------------------*
064500*----------------------------------------------------------------*
064600 6000-CLASSIFY-MESSAGE             SECTION.                       RBOA0014
064700*----------------------------------------------------------------*
064800*    U9 - STRESS/POSITIVE KEYWORD SCAN.  THE SCAN OVERRIDES THE   *
064900*    INBOUND MSG-STRESS-FLAG - TICKET RBOA-0014.                 *
065000     MOVE RBOAMSG1-TEXT            TO WRK-MSG-TEXT-WORK.
065100     INSPECT WRK-MSG-TEXT-WORK CONVERTING WRK-LOWER-ALPHA
065200                                      TO WRK-UPPER-ALPHA.
065300
065400     MOVE ZEROS                    TO WRK-STRESS-HIT-COUNT
065500                                       WRK-POSITIVE-HIT-COUNT.
065600
065700     PERFORM 6100-SCAN-STRESS-WORDS.
065800     PERFORM 6200-SCAN-POSITIVE-WORDS.
065900
066000     IF WRK-STRESS-HIT-COUNT       GREATER ZEROS
066100        MOVE 'Y'                   TO WRK-MSG-IS-STRESSED
066200     ELSE
066300        MOVE 'N'                   TO WRK-MSG-IS-STRESSED
066400     END-IF.
066500
066600     IF WRK-STRESS-HIT-COUNT       GREATER WRK-POSITIVE-HIT-COUNT
066700        SET WRK-MSG-NEGATIVE        TO TRUE
066800     ELSE
066900        IF WRK-POSITIVE-HIT-COUNT  GREATER ZEROS
067000           SET WRK-MSG-POSITIVE     TO TRUE
067100        ELSE
067200           SET WRK-MSG-NEUTRAL      TO TRUE
067300        END-IF
067400     END-IF.
067500*----------------------------------------------------------------*
067600 6000-99-EXIT.                   EXIT.
067700*----------------------------------------------------------------*
067800*----------------------------------------------------------------*
067900 6100-SCAN-STRESS-WORDS            SECTION.                       RBOA0014
068000*----------------------------------------------------------------*
068100     MOVE ZEROS TO WRK-HIT-TEMP.
068200     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
068300             FOR ALL 'OVERWHELMED'.
068400     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
068500                                   END-IF.
068600
068700     MOVE ZEROS TO WRK-HIT-TEMP.
068800     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
068900             FOR ALL 'EXHAUSTED'.
069000     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
069100                                   END-IF.
069200
069300     MOVE ZEROS TO WRK-HIT-TEMP.
069400     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
069500             FOR ALL 'BURNED OUT'.
069600     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
069700                                   END-IF.
069800
069900     MOVE ZEROS TO WRK-HIT-TEMP.
070000     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
070100             FOR ALL 'BURNT OUT'.
070200     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
070300                                   END-IF.
070400
070500     MOVE ZEROS TO WRK-HIT-TEMP.
070600     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
070700             FOR ALL 'SWAMPED'.
070800     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
070900                                   END-IF.
071000
071100     MOVE ZEROS TO WRK-HIT-TEMP.
071200     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
071300             FOR ALL 'DROWNING'.
071400     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
071500                                   END-IF.
071600
071700     MOVE ZEROS TO WRK-HIT-TEMP.
071800     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
071900             FOR ALL 'STRESSED'.
072000     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
072100                                   END-IF.
072200
072300     MOVE ZEROS TO WRK-HIT-TEMP.
072400     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
072500             FOR ALL 'URGENT'.
072600     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
072700                                   END-IF.
072800
072900     MOVE ZEROS TO WRK-HIT-TEMP.
073000     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
073100             FOR ALL 'ASAP'.
073200     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
073300                                   END-IF.
073400
073500     MOVE ZEROS TO WRK-HIT-TEMP.
073600     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
073700             FOR ALL 'EMERGENCY'.
073800     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
073900                                   END-IF.
074000
074100     MOVE ZEROS TO WRK-HIT-TEMP.
074200     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
074300             FOR ALL 'CRISIS'.
074400     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
074500                                   END-IF.
074600
074700     MOVE ZEROS TO WRK-HIT-TEMP.
074800     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
074900             FOR ALL 'HELP'.
075000     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
075100                                   END-IF.
075200
075300     MOVE ZEROS TO WRK-HIT-TEMP.
075400     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
075500             FOR ALL 'STUCK'.
075600     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
075700                                   END-IF.
075800
075900     MOVE ZEROS TO WRK-HIT-TEMP.
076000     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
076100             FOR ALL 'FRUSTRATED'.
076200     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
076300                                   END-IF.
076400
076500     MOVE ZEROS TO WRK-HIT-TEMP.
076600     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
076700             FOR ALL 'TIRED'.
076800     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
076900                                   END-IF.
077000
077100     MOVE ZEROS TO WRK-HIT-TEMP.
077200     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
077300             FOR ALL 'DEADLINE'.
077400     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
077500                                   END-IF.
077600
077700     MOVE ZEROS TO WRK-HIT-TEMP.
077800     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
077900             FOR ALL 'OVERLOADED'.
078000     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
078100                                   END-IF.
078200
078300     MOVE ZEROS TO WRK-HIT-TEMP.
078400     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
078500             FOR ALL 'PRESSURE'.
078600     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-STRESS-HIT-COUNT
078700                                   END-IF.
078800*----------------------------------------------------------------*
078900 6100-99-EXIT.                   EXIT.
079000*----------------------------------------------------------------*
079100*----------------------------------------------------------------*
079200 6200-SCAN-POSITIVE-WORDS          SECTION.
079300*----------------------------------------------------------------*
079400     MOVE ZEROS TO WRK-HIT-TEMP.
079500     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
079600             FOR ALL 'GREAT'.
079700     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-POSITIVE-HIT-COUNT
079800                                   END-IF.
079900
080000     MOVE ZEROS TO WRK-HIT-TEMP.
080100     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
080200             FOR ALL 'AWESOME'.
080300     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-POSITIVE-HIT-COUNT
080400                                   END-IF.
080500
080600     MOVE ZEROS TO WRK-HIT-TEMP.
080700     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
080800             FOR ALL 'EXCELLENT'.
080900     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-POSITIVE-HIT-COUNT
081000                                   END-IF.
081100
081200     MOVE ZEROS TO WRK-HIT-TEMP.
081300     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
081400             FOR ALL 'THANKS'.
081500     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-POSITIVE-HIT-COUNT
081600                                   END-IF.
081700
081800     MOVE ZEROS TO WRK-HIT-TEMP.
081900     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
082000             FOR ALL 'HELPFUL'.
082100     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-POSITIVE-HIT-COUNT
082200                                   END-IF.
082300
082400     MOVE ZEROS TO WRK-HIT-TEMP.
082500     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
082600             FOR ALL 'GOOD WORK'.
082700     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-POSITIVE-HIT-COUNT
082800                                   END-IF.
082900
083000     MOVE ZEROS TO WRK-HIT-TEMP.
083100     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
083200             FOR ALL 'APPRECIATE'.
083300     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-POSITIVE-HIT-COUNT
083400                                   END-IF.
083500
083600     MOVE ZEROS TO WRK-HIT-TEMP.
083700     INSPECT WRK-MSG-TEXT-WORK TALLYING WRK-HIT-TEMP
083800             FOR ALL 'WELL DONE'.
083900     IF WRK-HIT-TEMP GREATER ZEROS ADD 1 TO WRK-POSITIVE-HIT-COUNT
084000                                   END-IF.
084100*----------------------------------------------------------------*
084200 6200-99-EXIT.                   EXIT.
084300*----------------------------------------------------------------*
084400*----------------------------------------------------------------*
084500 7000-RESET-ACCUMULATORS           SECTION.
084600*----------------------------------------------------------------*
084700     MOVE ZEROS                   TO WRK-ACC-TOTAL-MSGS
084800                                      WRK-ACC-AH-COUNT
084900                                      WRK-ACC-WKND-COUNT
085000                                      WRK-ACC-DM-COUNT
085100                                      WRK-ACC-THREAD-COUNT
085200                                      WRK-ACC-LENGTH-SUM
085300                                      WRK-ACC-SENT-SUM
085400                                      WRK-ACC-SENT-SQ-SUM
085500                                      WRK-ACC-NEG-COUNT
085600                                      WRK-ACC-POS-COUNT
085700                                      WRK-ACC-STRESS-COUNT
085800                                      WRK-ACC-REACT-SUM
085900                                      WRK-ACC-CHAN-COUNT.
086000     MOVE SPACES                  TO WRK-ACC-CHAN-TABLE (1).
086100     MOVE ZEROS                   TO WRK-ACC-HOUR-TABLE (1).
086200
086300     PERFORM 7010-CLEAR-CHAN-TABLE
086400        VARYING WRK-CHAN-IX FROM 1 BY 1 UNTIL WRK-CHAN-IX GREATER 40.
086500     PERFORM 7020-CLEAR-HOUR-TABLE
086600        VARYING WRK-HR-IX FROM 1 BY 1 UNTIL WRK-HR-IX GREATER 24.
086700*----------------------------------------------------------------*
086800 7000-99-EXIT.                   EXIT.
086900*----------------------------------------------------------------*
087000*----------------------------------------------------------------*
087100 7010-CLEAR-CHAN-TABLE             SECTION.
087200*----------------------------------------------------------------*
087300     MOVE SPACES                  TO WRK-ACC-CHAN-TABLE (WRK-CHAN-IX).
087400*----------------------------------------------------------------*
087500 7010-99-EXIT.                   EXIT.
087600*----------------------------------------------------------------*
087700*----------------------------------------------------------------*
087800 7020-CLEAR-HOUR-TABLE             SECTION.
087900*----------------------------------------------------------------*
088000     MOVE ZEROS                   TO WRK-ACC-HOUR-TABLE (WRK-HR-IX).
088100*----------------------------------------------------------------*
088200 7020-99-EXIT.                   EXIT.
088300*----------------------------------------------------------------*
088400*----------------------------------------------------------------*
088500 8100-TEST-FS-MESSAGES             SECTION.
088600*----------------------------------------------------------------*
088700     IF WRK-FS-MESSAGES            NOT EQUAL ZEROS AND 10
088800        MOVE WRK-FS-MESSAGES       TO WRK-ERROR-CODE
088900        PERFORM 9999-CALL-ABEND-PGM
089000     END-IF.
089100*----------------------------------------------------------------*
089200 8100-99-EXIT.                   EXIT.
089300*----------------------------------------------------------------*
089400*----------------------------------------------------------------*
089500 8200-TEST-FS-SLACK                SECTION.
089600*----------------------------------------------------------------*
089700     IF WRK-FS-SLACK                NOT EQUAL ZEROS
089800        MOVE WRK-FS-SLACK           TO WRK-ERROR-CODE
089900        PERFORM 9999-CALL-ABEND-PGM
090000     END-IF.
090100*----------------------------------------------------------------*
090200 8200-99-EXIT.                   EXIT.
090300*----------------------------------------------------------------*
090400*----------------------------------------------------------------*
090500 9000-GET-DATE-TIME                SECTION.
090600*----------------------------------------------------------------*
090700     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
090800     MOVE YY                       TO YYYY-FORMATTED.
090900     MOVE MM                       TO MM-FORMATTED.
091000     MOVE DD                       TO DD-FORMATTED.
091100     ADD  2000                     TO YYYY-FORMATTED.
091200
091300     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
091400     MOVE HOUR                     TO HOUR-FORMATTED.
091500     MOVE MINUTE                   TO MINUTE-FORMATTED.
091600     MOVE SECOND                   TO SECOND-FORMATTED.
091700*----------------------------------------------------------------*
091800 9000-99-EXIT.                   EXIT.
091900*----------------------------------------------------------------*
092000*----------------------------------------------------------------*
092100 9999-CALL-ABEND-PGM               SECTION.
092200*----------------------------------------------------------------*
092300     MOVE WRK-DATE-FORMATTED        TO WRK-ERROR-DATE.
092400     MOVE WRK-TIME-FORMATTED        TO WRK-ERROR-TIME.
092500     CALL WRK-ABEND-PGM             USING WRK-ERROR-LOG.
092600*----------------------------------------------------------------*
092700 9999-99-EXIT.                   EXIT.
092800*----------------------------------------------------------------*
